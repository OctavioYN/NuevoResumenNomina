000100******************************************************************
000200*    COPY        CMPDCAR.                                       *
000300*    SISTEMA:    NOMINA                                          *
000400*    DESCRICAO:  CONTADORES E LINHAS DE ERRO DA CARGA DO MESTRE  *
000500*                DE COMPENSACAO (RESULTADO DA IMPORTACAO)        *
000600*------------------------------------------------------------------*
000700*    MANUTENCAO:                                                  *
000800*    DATA       PROGRAMADOR       CHAMADO   DESCRICAO             *
000900*    ---------- ----------------- --------- --------------------- *
001000*    14/09/1994 R.ALVES           N-0041    LAYOUT INICIAL        *
001100*    18/11/1998 M.SOUZA           N-0102    VIRADA DO SECULO-Y2K  *
001200******************************************************************
001300 01  IC-REGISTRO.
001400     03  IC-REGISTROS-PROCESSADOS  PIC 9(07) COMP.
001500     03  IC-REGISTROS-ACEITOS      PIC 9(07) COMP.
001600     03  IC-REGISTROS-REJEITADOS   PIC 9(07) COMP.
001700     03  IC-QTDE-ERROS             PIC 9(03) COMP.
001800     03  IC-TABELA-ERROS.
001900         05  IC-ERRO-TEXTO OCCURS 100 TIMES
002000                     PIC X(80)
002100                     INDEXED BY IC-IDX.
002200     03  FILLER                    PIC X(10).
