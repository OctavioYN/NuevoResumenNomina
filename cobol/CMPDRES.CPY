000100******************************************************************
000200*    COPY        CMPDRES.                                       *
000300*    SISTEMA:    NOMINA                                          *
000400*    DESCRICAO:  LAYOUTS DO RESUMO SEMANAL, RESUMO POR INDICADOR *
000500*                E MAPA DE CALOR - SAIDAS DO CMPRESUM            *
000600*------------------------------------------------------------------*
000700*    MANUTENCAO:                                                  *
000800*    DATA       PROGRAMADOR       CHAMADO   DESCRICAO             *
000900*    ---------- ----------------- --------- --------------------- *
001000*    21/05/1995 R.ALVES           N-0055    LAYOUT INICIAL        *
001100*    09/02/1999 M.SOUZA           N-0108    VIRADA DO SECULO-Y2K  *
001200*    12/03/2004 J.FARIA           N-0161    MAPA DE CALOR         *
001300******************************************************************
001400 01  RS-REGISTRO.
001500     03  RS-PERIODO                 PIC 9(06).
001600     03  RS-NEGOCIO                 PIC X(30).
001700     03  RS-PUESTO                  PIC X(40).
001800     03  RS-TOTAL-COMPENSACION      PIC S9(13)V99.
001900     03  RS-TOTAL-ANTERIOR          PIC S9(13)V99.
002000     03  RS-PROMEDIO-COMPENSACION   PIC S9(11)V99.
002100     03  RS-CANTIDAD-EMPLEADOS      PIC 9(07).
002200     03  RS-EMPLEADOS-ANTERIOR      PIC 9(07).
002300     03  RS-DIFERENCIA-MONTO        PIC S9(13)V99.
002400     03  RS-VARIACION-PORCENTUAL    PIC S9(05)V99.
002500     03  FILLER                     PIC X(15).
002600******************************************************************
002700 01  RI-REGISTRO.
002800     03  RI-INDICADOR               PIC X(40).
002900     03  RI-VALOR-ACTUAL            PIC S9(13)V99.
003000     03  RI-VALOR-ANTERIOR          PIC S9(13)V99.
003100     03  RI-DIFERENCIA              PIC S9(13)V99.
003200     03  RI-VARIACION-PORCENTUAL    PIC S9(05)V99.
003300     03  RI-VARIACION-POSITIVA      PIC X(01).
003400         88  RI-E-POSITIVA          VALUE "S".
003500         88  RI-E-NEGATIVA          VALUE "N".
003600     03  FILLER                     PIC X(09).
003700******************************************************************
003800 01  MC-REGISTRO.
003900     03  MC-NEGOCIO                 PIC X(30).
004000     03  MC-PUESTO                  PIC X(40).
004100     03  MC-VALOR-SEMANA-ACTUAL     PIC S9(13)V99.
004200     03  MC-VALOR-SEMANA-ANTERIOR   PIC S9(13)V99.
004300     03  MC-VARIACION-PORCENTUAL    PIC S9(05)V99.
004400     03  MC-PERIODO-ACTUAL          PIC 9(06).
004500     03  MC-PERIODO-ANTERIOR        PIC 9(06).
004600     03  FILLER                     PIC X(05).
004700******************************************************************
004800*    CABECALHOS E LINHA DE DETALHE DO RELATORIO RESULTS-TABLE    *
004900******************************************************************
005000 01  WR-CAB1.
005100     03  FILLER                     PIC X(30) VALUE
005200         "GRUPO ELEKTRA - NOMINA SEMANAL".
005300     03  FILLER                     PIC X(08) VALUE "PERIODO:".
005400     03  WR-CAB-PERIODO             PIC 9(06) VALUE ZEROS.
005500     03  FILLER                     PIC X(07) VALUE " HORA: ".
005600     03  WR-CAB-HORA.
005700         05  HOR                    PIC 9(02) VALUE ZEROS.
005800         05  FILLER                 PIC X(01) VALUE ":".
005900         05  MINUTO                 PIC 9(02) VALUE ZEROS.
006000         05  FILLER                 PIC X(01) VALUE ":".
006100         05  SEGUNDO                PIC 9(02) VALUE ZEROS.
006200
006300 01  WR-SEP1.
006400     03  FILLER                     PIC X(95) VALUE ALL "-".
006500
006600 01  WR-CAB3.
006700     03  FILLER                     PIC X(30) VALUE
006800         "RESUMEN DE RESULTADOS".
006900     03  FILLER                     PIC X(11) VALUE "PAGINA: ".
007000     03  WR-CAB-PAGINA              PIC ZZ9 VALUE ZEROS.
007100
007200 01  WR-CAB-NEGOCIO.
007300     03  FILLER                     PIC X(10) VALUE "NEGOCIO: ".
007400     03  WR-NEG-NOME                PIC X(30) VALUE SPACES.
007450
007460 01  WR-NEG-RESUMO.
007470     03  FILLER                     PIC X(14) VALUE
007480         "  RESUMEN: $".
007490     03  WR-NEGRES-ACTUAL           PIC Z,ZZZ,ZZZ,ZZ9.99- .
007500     03  FILLER                     PIC X(12) VALUE " ANTERIOR $".
007510     03  WR-NEGRES-ANTERIOR         PIC Z,ZZZ,ZZZ,ZZ9.99- .
007520     03  FILLER                     PIC X(08) VALUE " VAR % ".
007530     03  WR-NEGRES-VARPCT           PIC ZZZ9.99- .
007540
007550
007600 01  WR-CAB4.
007700     03  FILLER                     PIC X(40) VALUE "PUESTO".
007800     03  FILLER                     PIC X(16) VALUE "SEMANA ACTUAL".
007900     03  FILLER                     PIC X(16) VALUE "SEMANA ANTERIOR".
008000     03  FILLER                     PIC X(14) VALUE "VARIACION $".
008100     03  FILLER                     PIC X(09) VALUE "VAR. %".
008200
008300 01  WR-DET1.
008400     03  WR-DET-PUESTO              PIC X(40) VALUE SPACES.
008500     03  WR-DET-NEGOCIO             PIC X(30) VALUE SPACES.
008600     03  WR-DET-ACTUAL              PIC Z,ZZZ,ZZZ,ZZ9.99-.
008700     03  FILLER                     PIC X(01) VALUE SPACES.
008800     03  WR-DET-ANTERIOR            PIC Z,ZZZ,ZZZ,ZZ9.99-.
008900     03  FILLER                     PIC X(01) VALUE SPACES.
009000     03  WR-DET-VARMONTO            PIC Z,ZZZ,ZZZ,ZZ9.99-.
009100     03  FILLER                     PIC X(01) VALUE SPACES.
009200     03  WR-DET-VARPCT              PIC ZZZ9.99-.
009300     03  FILLER                     PIC X(01) VALUE "%".
009400
009410*****************************************************************
009420 01  WR-CAB-MAPA.
009430     03  FILLER                     PIC X(48) VALUE
009440         "MAPA DE CALOR - VARIACION SEMANAL POR PUESTO".
009450     03  FILLER                     PIC X(47) VALUE SPACES.
009460
009500 01  WR-NAC1.
009600     03  FILLER                     PIC X(25) VALUE
009700         "RESUMEN NACIONAL".
009800     03  FILLER                     PIC X(18) VALUE "COMPENSACION: ".
009900     03  WR-NAC-ACTUAL              PIC Z,ZZZ,ZZZ,ZZ9.99- .
010000     03  FILLER                     PIC X(12) VALUE "ANTERIOR: ".
010100     03  WR-NAC-ANTERIOR            PIC Z,ZZZ,ZZZ,ZZ9.99- .
010200     03  FILLER                     PIC X(10) VALUE "VAR %: ".
010300     03  WR-NAC-VARPCT              PIC ZZZ9.99- .
010400     03  FILLER                     PIC X(12) VALUE "EMPLEADOS: ".
010500     03  WR-NAC-EMPLEADOS           PIC ZZZ,ZZ9.
