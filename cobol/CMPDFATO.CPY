000100******************************************************************
000200*    COPY        CMPDFATO.                                       *
000300*    SISTEMA:    NOMINA                                          *
000400*    DESCRICAO:  LAYOUT DO FATO DE COMPENSACAO (MESTRE SEMANAL)  *
000500*                UM REGISTRO POR NEGOCIO+PUESTO+INDICADOR+PERIODO *
000600*------------------------------------------------------------------*
000700*    MANUTENCAO:                                                  *
000800*    DATA       PROGRAMADOR       CHAMADO   DESCRICAO             *
000900*    ---------- ----------------- --------- --------------------- *
001000*    14/09/1994 R.ALVES           N-0041    LAYOUT INICIAL        *
001100*    03/02/1996 R.ALVES           N-0077    AJUSTE CODIGO PAIS    *
001200*    18/11/1998 M.SOUZA           N-0102    VIRADA DO SECULO-Y2K  *
001300*    22/07/2003 J.FARIA           N-0155    DETALHE7 PARA PONTOS  *
001400*                                            FORA DE FAIXA        *
001500******************************************************************
001600 01  CF-REGISTRO.
001700     03  CF-CHAVE.
001800         05  CF-FUNCION-SAP      PIC 9(06).
001900         05  CF-CODIGO-GENERICO  PIC 9(06).
002000         05  CF-CODIGO-PAIS      PIC 9(03).
002100         05  CF-CODIGO-PERIODO   PIC 9(06).
002200         05  CF-CODIGO-PERIODO-R REDEFINES CF-CODIGO-PERIODO.
002300             07  CF-PERIODO-ANO  PIC 9(04).
002400             07  CF-PERIODO-SEM  PIC 9(02).
002500         05  CF-GRUPO-NEGOCIO    PIC 9(04).
002600         05  CF-CANAL            PIC 9(04).
002700         05  CF-CONCEPTO-DETALLE PIC 9(06).
002800     03  CF-VALOR                PIC S9(11)V99.
002900     03  CF-DETALLE1             PIC S9(11)V99.
003000     03  CF-DETALLE2             PIC S9(11)V99.
003100     03  CF-DETALLE3             PIC X(10).
003200     03  CF-NEGOCIO              PIC X(30).
003300     03  CF-PUESTO               PIC X(40).
003400     03  CF-INDICADOR            PIC X(40).
003500     03  CF-DETALLE7             PIC S9(11)V99.
003600     03  CF-SUCURSAL             PIC 9(06).
003700     03  CF-EMPLEADO-ID          PIC 9(08).
003800     03  FILLER                  PIC X(18).
