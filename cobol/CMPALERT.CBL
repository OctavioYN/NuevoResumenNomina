000010       IDENTIFICATION DIVISION.
000020      *----------------------------------------------------------------*
000030       PROGRAM-ID.    CMPALERT.
000040       AUTHOR.        P. MARTINS.
000050       INSTALLATION.  GRUPO ELEKTRA - CENTRO DE COMPUTO.
000060       DATE-WRITTEN.  04/06/1996.
000070       DATE-COMPILED.
000080       SECURITY.      CONFIDENCIAL - USO INTERNO ELEKTRA.
000090      *----------------------------------------------------------------*
000100      * SISTEMA:      NOMINA
000110      * PROGRAMA:     CMPALERT
000120      *
000130      * OBJETIVO:     LER O MAESTRO DE COMPENSACION (ARQ-MESTRE) E,
000140      *               PARA CADA COMBINACION NEGOCIO+PUESTO+INDICADOR
000150      *               (EXCETO O INDICADOR "EMPLEADO"), EXTRAIR A SERIE
000160      *               HISTORICA DE 52 SEMANAS ATE O PERIODO AVALIADO E
000170      *               CALCULAR:
000180      *                 - ALERTAS POR DESVIO-PADRAO (Z-SCORE) SOBRE A
000190      *                   VARIACAO SEMANAL DA SERIE
000200      *                 - ALERTAS DE INTERVALO DE PREDICCION (MEDIA
000210      *                   MOVIL EXPONENCIAL COM TENDENCIA)
000220      *               E EMITIR O RELATORIO DE ALERTAS (ARQ-RELALE),
000230      *               ORDENADO POR SEVERIDAD/Z E POR % FORA DE FAIXA.
000240      *
000250      * REGRAS DE NEGOCIO COBERTAS NESTE PROGRAMA:
000260      *               R1  - "N SEMANAS ANTES" (JANELA DE HISTORIA)
000270      *               R7  - MEDIA POR EMPREGADO NA SERIE HISTORICA
000280      *               R9  - ALERTA DE Z-SCORE SOBRE A VARIACAO SEMANAL
000290      *               R10 - ALERTA DE INTERVALO DE PREDICCION
000300      *               R12 - SELECAO DO PERIODO ATUAL ("PERIODO COMPLETO")
000310      *               O PROGRAMA E' SOMENTE LEITURA - TODA A VALIDACAO DO
000320      *               MAESTRO E' FEITA NA CARGA; AQUI PARTE-SE DE UM
000330      *               MAESTRO JA VALIDADO.
000340      *
000350      *----------------------------------------------------------------*
000360      * HISTORICO DE MANUTENCAO
000370      *----------------------------------------------------------------*
000380      * DATA       PROGRAMADOR       CHAMADO   DESCRICAO
000390      * ---------- ----------------- --------- ------------------------
000400      * 04/06/1996 P.MARTINS         N-0082    VERSAO INICIAL - ALERTA
000410      *                                         DE DESVIO-PADRAO (Z)
000420      * 15/10/1996 P.MARTINS         N-0086    MARGEN DINAMICO CONFORME
000430      *                                         O DESVIO HISTORICO
000440      *                                         (EVITA ALERTA EM SERIE
000450      *                                         MUITO ESTAVEL)
000460      * 18/11/1998 M.SOUZA           N-0102    VIRADA DO SECULO - AJUSTE
000470      *                                         DE JANELA DE DATA PARA
000480      *                                         O ANO 2000 (Y2K)
000490      * 27/09/2005 J.FARIA           N-0172    INCLUIDA ALERTA DE
000500      *                                         PREDICCION (MEDIA MOVIL
000510      *                                         EXPONENCIAL + TENDENCIA)
000520      * 14/03/2006 J.FARIA           N-0176    UPSI PARA EMITIR SOMENTE
000530      *                                         ALERTAS DE SEVERIDAD
000540      *                                         CRITICA (PEDIDO DA
000550      *                                         GERENCIA DE NOMINA)
000560      * 09/08/2010 R.ALVES           N-0205    RAIZ QUADRADA PASSA A SER
000570      *                                         CALCULADA POR NEWTON-
000580      *                                         RAPHSON (SEM USO DE
000590      *                                         BIBLIOTECA EXTERNA)
000600      * 22/02/2013 P.MARTINS         N-0231    CATALOGO DE TRIPLAS
000610      *                                         NEGOCIO+PUESTO+INDICADOR
000620      *                                         AMPLIADO PARA 500 ITENS
000630      *----------------------------------------------------------------*
000640      *===============================================================*
000650       ENVIRONMENT DIVISION.
000660      *----------------------------------------------------------------*
000670       CONFIGURATION SECTION.
000680       SOURCE-COMPUTER. IBM-4381.
000690       OBJECT-COMPUTER. IBM-4381.
000700       SPECIAL-NAMES.
000710           C01 IS TOP-OF-FORM
000720           CLASS CLASSE-NUMERICA IS "0" THRU "9"
000730           UPSI-0 ON STATUS IS SOLO-CRITICAS-LIGADO
000740           UPSI-0 OFF STATUS IS TODAS-SEVERIDADES-LIGADO.
000750      *    CHAMADO N-0176 - A UPSI-0 LIGADA (VIA JCL/PARM DE
000760      *    EXECUCAO) RESTRINGE O RELALE AS ALERTAS DE
000770      *    SEVERIDAD CRITICA SOMENTE; DESLIGADA (PADRAO),
000780      *    EMITE TODAS AS SEVERIDADES.
000790       INPUT-OUTPUT SECTION.
000800       FILE-CONTROL.
000810      *    MAESTRO DE COMPENSACION JA VALIDADO PELA CARGA -
000820      *    LIDO SEQUENCIALMENTE, UMA UNICA VEZ, PARA A TABELA
000830      *    EM MEMORIA WM-ITEM.
000840           SELECT ARQ-MESTRE   ASSIGN TO DISK "MESTRE"
000850               ORGANIZATION IS SEQUENTIAL
000860               FILE STATUS IS FS-MESTRE.
000870      *    PARAMETRO OPCIONAL DE PERIODO AVALIADO - SE NAO
000880      *    VIER, 2900-PERIODO-ATUAL APLICA A R12.
000890           SELECT ARQ-PARM     ASSIGN TO DISK "PARMALE"
000900               ORGANIZATION IS LINE SEQUENTIAL
000910               FILE STATUS IS FS-PARM.
000920      *    RELATORIO DE SAIDA - DUAS SECOES (Z-SCORE E
000930      *    PREDICCION).
000940           SELECT ARQ-RELALE   ASSIGN TO DISK "RELALE"
000950               ORGANIZATION IS LINE SEQUENTIAL
000960               FILE STATUS IS FS-RELALE.
000970      *===============================================================*
000980       DATA DIVISION.
000990       FILE SECTION.
001000      *    LAYOUT COMPARTILHADO COM OS DEMAIS PROGRAMAS DO
001010      *    SISTEMA - VIDE COPYBOOK.
001020       FD  ARQ-MESTRE
001030           LABEL RECORD IS STANDARD.
001040      *    LAYOUT DO REGISTRO DE COMPENSACAO, PADRAO DO
001050      *    SISTEMA DE NOMINA.
001060       COPY CMPDFATO.
001070
001080      *    REGISTRO UNICO, LINHA DE TEXTO COM O PERIODO NO
001090      *    FORMATO AAAASS.
001100       FD  ARQ-PARM
001110           LABEL RECORD IS STANDARD.
001120       01  ARQ-PARM-REG.
001130           03  PARM-PERIODO           PIC 9(06).
001140
001150      *    LINHA DE IMPRESSORA DE 132 COLUNAS - LAYOUT DAS
001160      *    LINHAS DO RELATORIO EM CMPDEST.
001170       FD  ARQ-RELALE
001180           LABEL RECORD IS STANDARD.
001190       01  ARQ-RELALE-REG             PIC X(132).
001200      *===============================================================*
001210       WORKING-STORAGE SECTION.
001220      *----------------------------------------------------------------*
001230       01  WC-CONSTANTES.
001240           03  WC-LINHAS-POR-PAGINA   PIC 9(02) COMP VALUE 50.
001250      *    LINHAS UTEIS POR PAGINA DO RELALE - MESMO PADRAO DOS
001260      *    DEMAIS RELATORIOS DO SISTEMA DE NOMINA.
001270           03  WC-MAX-MESTRE          PIC 9(04) COMP VALUE 6000.
001280      *    TAMANHO FIXO DA TABELA EM MEMORIA WM-ITEM (CHAMADO
001290      *    N-0231) - SE O MAESTRO CRESCER ALEM DISSO, OS
001300      *    REGISTROS EXCEDENTES SAO SIMPLESMENTE IGNORADOS.
001310           03  WC-MAX-NEGOCIO         PIC 9(03) COMP VALUE 60.
001320      *    TETO DO CATALOGO DE NEGOCIOS DISTINTOS (UNIDAD 11).
001330           03  WC-MAX-TRIPLAS         PIC 9(03) COMP VALUE 250.
001340      *    TETO DO CATALOGO DE TRIPLAS NEGOCIO+PUESTO+INDICADOR
001350      *    (CHAMADO N-0231 AMPLIOU DE 250 PARA O VALOR ATUAL).
001360           03  WC-SEMANAS-HISTORIA    PIC 9(03) COMP VALUE 51.
001370      *    JANELA DE HISTORIA DA REGRA R1/R7 - 51 SEMANAS ANTES
001380      *    MAIS A SEMANA AVALIADA, TOTALIZANDO 52 PONTOS.
001390           03  WC-MAX-ALERTAS         PIC 9(03) COMP VALUE 250.
001400      *    TETO DE CADA UMA DAS DUAS TABELAS DE ALERTA (Z-SCORE
001410      *    E PREDICCION) - NAO HA RELACAO COM WC-MAX-TRIPLAS,
001420      *    POIS UMA MESMA TRIPLA PODE GERAR NO MAXIMO UM ALERTA
001430      *    DE CADA TIPO.
001440
001450      *    ESTADOS DE ARQUIVO - MESMA DISCIPLINA DE TODO O
001460      *    SISTEMA DE NOMINA (TESTAR FS-OK-xxx, NUNCA O VALOR
001470      *    CRU).
001480       01  WT-FILE-STATUS.
001490           03  FS-MESTRE              PIC X(02) VALUE SPACES.
001500               88  FS-OK-MESTRE       VALUE "00".
001510               88  FS-FIM-MESTRE      VALUE "10".
001520           03  FS-PARM                PIC X(02) VALUE SPACES.
001530               88  FS-OK-PARM         VALUE "00".
001540               88  FS-FIM-PARM        VALUE "10".
001550           03  FS-RELALE              PIC X(02) VALUE SPACES.
001560               88  FS-OK-RELALE       VALUE "00".
001570
001580      *----------------------------------------------------------------*
001590      *    PERIODO AVALIADO (PARM, OU R12 QUANDO NAO INFORMADO) E A     *
001600      *    JANELA DE 52 SEMANAS USADA NA HISTORIA DE CADA TRIPLA        *
001610      *----------------------------------------------------------------*
001620       01  WP-PERIODO-ATUAL           PIC 9(06) VALUE ZEROS.
001630       01  WP-PERIODO-ATUAL-R REDEFINES WP-PERIODO-ATUAL.
001640           03  WP-ATUAL-ANO           PIC 9(04).
001650           03  WP-ATUAL-SEM           PIC 9(02).
001660      *    REDEFINE USADO EM 2950-CALCULA-JANELA, PARA MONTAR
001670      *    O WK-NWB-PERIODO-ENT DA REGRA R1.
001680
001690       01  WK-JANELA-HISTORIA.
001700      *    LIMITES (INCLUSIVE) DA JANELA DE 52 SEMANAS CALCULADA
001710      *    EM 2950 - SO OS REGISTROS DENTRO DESTA FAIXA ENTRAM
001720      *    NA SERIE HISTORICA DE CADA TRIPLA.
001730           03  WK-PERIODO-DESDE       PIC 9(06) VALUE ZEROS.
001740           03  WK-PERIODO-HASTA       PIC 9(06) VALUE ZEROS.
001750
001760      *----------------------------------------------------------------*
001770      *    TABELA EM MEMORIA COM TODO O MESTRE                         *
001780      *----------------------------------------------------------------*
001790       01  WM-TABELA-MESTRE.
001800           03  WM-QTDE-REGISTROS      PIC 9(04) COMP VALUE ZEROS.
001810           03  WM-ITEM OCCURS 6000 TIMES
001820                        INDEXED BY WM-IDX.
001830      *    MESMO LAYOUT, PREFIXADO WM- PORQUE VIVE DENTRO DA
001840      *    TABELA EM MEMORIA.
001850               COPY CMPDFATO REPLACING ==CF-== BY ==WM-==.
001860
001870      *----------------------------------------------------------------*
001880      *    AREA DE COTEJO DO INDICADOR (MAIUSCULIZACAO)                *
001890      *----------------------------------------------------------------*
001900      *    AREA DE COTEJO MAIUSCULIZADO DO INDICADOR ("EMPLEADO"
001910      *    X COMPENSACAO) - COMPARTILHADA COM OS DEMAIS
001920      *    PROGRAMAS DO SISTEMA.
001930       COPY CMPDIND.
001940
001950      *----------------------------------------------------------------*
001960      *    CATALOGO DE NEGOCIOS E DE PERIODOS DISTINTOS, USADOS NA     *
001970      *    SELECAO DO PERIODO ATUAL (REGRA R12, UNIDAD 11)             *
001980      *----------------------------------------------------------------*
001990       01  WK-CATALOGO-NEGOCIOS.
002000      *    NEGOCIOS DISTINTOS DO MAESTRO - USADO SO PARA A
002010      *    SELECAO DO PERIODO ATUAL (R12), NAO PARA OS ALERTAS.
002020           03  WK-QTDE-NEGOCIOS       PIC 9(03) COMP VALUE ZEROS.
002030           03  WK-NEGOCIO OCCURS 60 TIMES
002040                        INDEXED BY WK-NEG-IDX
002050                        PIC X(30).
002060
002070       01  WK-CATALOGO-PERIODOS.
002080           03  WK-QTDE-PERIODOS       PIC 9(03) COMP VALUE ZEROS.
002090           03  WK-PERIODO OCCURS 208 TIMES
002100                        INDEXED BY WK-PER-IDX
002110                        PIC 9(06).
002120      *    AUXILIAR DA TROCA EM 2912-TROCA-PERIODOS.
002130       01  WK-PERIODO-AUX             PIC 9(06) VALUE ZEROS.
002140
002150      *    QUORUM MINIMO DE NEGOCIOS COM COMPENSACION LANCADA
002160      *    PARA UM PERIODO SER CONSIDERADO "COMPLETO" NA R12 -
002170      *    VIDE 2900-PERIODO-ATUAL.
002180       01  WK-MINIMO-NEGOCIOS         PIC 9(03) COMP VALUE ZEROS.
002190      *    RESULTADO DA CONTAGEM FEITA POR 2920 PARA O PERIODO
002200      *    CORRENTE DO TESTE.
002210       01  WK-NEGOCIOS-NO-PERIODO     PIC 9(03) COMP VALUE ZEROS.
002220       01  WK-NEG-TESTADOS-TAB.
002230      *    LISTA DE DEDUPLICACAO USADA SO DENTRO DE 2920 - LIMITE
002240      *    DE 10 NEGOCIOS E SUFICIENTE PORQUE O QUORUM (WK-
002250      *    MINIMO-NEGOCIOS) NUNCA PASSA DISSO NA REDE ATUAL DE
002260      *    LOJAS.
002270           03  WK-NEG-TESTADOS OCCURS 10 TIMES
002280                        PIC X(30).
002290
002300      *----------------------------------------------------------------*
002310      *    CATALOGO DE TRIPLAS NEGOCIO+PUESTO+INDICADOR DISTINTAS,     *
002320      *    EXCLUIDO O INDICADOR "EMPLEADO" (REGRAS R9/R10)             *
002330      *----------------------------------------------------------------*
002340       01  WK-CATALOGO-TRIPLAS.
002350      *    CATALOGO MONTADO UMA UNICA VEZ POR 3000-MONTA-TRIPLAS
002360      *    - CADA ENTRADA E' PROCESSADA DEPOIS, UMA POR VEZ,
002370      *    EM 7700-PROCESSA-TODAS-TRIPLAS.
002380           03  WK-QTDE-TRIPLAS        PIC 9(03) COMP VALUE ZEROS.
002390           03  WK-TRIPLA OCCURS 250 TIMES
002400                        INDEXED BY WK-TRI-IDX.
002410               05  WK-TRI-NEGOCIO     PIC X(30).
002420               05  WK-TRI-PUESTO      PIC X(40).
002430               05  WK-TRI-INDICADOR   PIC X(40).
002440
002450       01  WK-TRIPLA-ATUAL.
002460      *    TRIPLA CORRENTE DURANTE O PROCESSAMENTO (7710) - O
002470      *    INDICADOR MAIUSCULIZADO (WS-TRI-INDICADOR-CONV) E'
002480      *    USADO NA BUSCA DOS REGISTROS DO MAESTRO (7021).
002490           03  WS-TRI-NEGOCIO         PIC X(30).
002500           03  WS-TRI-PUESTO          PIC X(40).
002510           03  WS-TRI-INDICADOR       PIC X(40).
002520           03  WS-TRI-INDICADOR-CONV  PIC X(40).
002530
002540      *----------------------------------------------------------------*
002550      *    SERIE HISTORICA (UNIDAD 7/R7) DA TRIPLA CORRENTE             *
002560      *----------------------------------------------------------------*
002570       01  WK-TABELA-SERIE.
002580      *    SERIE HISTORICA (MEDIA POR EMPREGADO, R7) DA TRIPLA
002590      *    CORRENTE, UM PONTO POR PERIODO DENTRO DA JANELA -
002600      *    WK-SERIE-REGOS-BRUTOS CONTA OS REGISTROS BRUTOS DO
002610      *    MAESTRO QUE ENTRARAM NA SOMA, USADO NO PISO DE 10
002620      *    REGISTROS DA R9.
002630           03  WK-QTDE-SERIE          PIC 9(03) COMP VALUE ZEROS.
002640           03  WK-SERIE-REGOS-BRUTOS  PIC 9(05) COMP VALUE ZEROS.
002650           03  WK-SERIE OCCURS 60 TIMES
002660                        INDEXED BY WK-SER-IDX.
002670               05  WK-SERIE-PERIODO   PIC 9(06).
002680               05  WK-SERIE-VALOR     PIC S9(13)V99.
002690
002700       01  WK-ACUM-PERIODO.
002710      *    ACUMULADORES DE 7020-SOMA-PERIODO - SOMA E CONTAGEM
002720      *    DO INDICADOR DA TRIPLA, MAIS A SOMA DO INDICADOR
002730      *    "EMPLEADO" NO MESMO NEGOCIO+PUESTO+PERIODO, USADA NA
002740      *    MEDIA POR EMPREGADO (R7).
002750           03  WA-SOMA-INDICADOR      PIC S9(13)V99.
002760           03  WA-COUNT-IND-PERIODO   PIC 9(05) COMP.
002770           03  WA-SOMA-EMPREGADOS-PER PIC 9(09) COMP.
002780
002790      *----------------------------------------------------------------*
002800      *    TABELA DE VARIACOES SEMANA-A-SEMANA (UNIDAD 9/R9)           *
002810      *----------------------------------------------------------------*
002820       01  WK-TABELA-VARIACOES.
002830      *    VARIACAO PERCENTUAL SEMANA-A-SEMANA DA SERIE (R9,
002840      *    PASSO 2) - UM PONTO A MENOS QUE A SERIE, POIS A
002850      *    PRIMEIRA SEMANA NAO TEM ANTERIOR PARA COMPARAR.
002860           03  WK-QTDE-VAR            PIC 9(03) COMP VALUE ZEROS.
002870           03  WK-VAR-VALOR OCCURS 60 TIMES
002880                        PIC S9(03)V999999.
002890      *    VARIACAO SENDO CALCULADA EM 8011 ANTES DE ENTRAR NA
002900      *    TABELA.
002910       01  WK-VAR-CALC                PIC S9(03)V999999 VALUE ZEROS.
002920      *    ULTIMA VARIACAO DA SERIE - E' A QUE SE TESTA CONTRA
002930      *    OS LIMITES EM 8000-ALERTA-ZSCORE.
002940       01  WK-VAR-ATUAL               PIC S9(03)V999999 VALUE ZEROS.
002950      *    DIFERENCA ABSOLUTA ENTRE A VARIACAO ATUAL E A MEDIA
002960      *    HISTORICA - USADA NO Z-SCORE E NO FILTRO DE RUIDO
002970      *    DE 0.01 (1 PONTO PERCENTUAL) DA R9.
002980       01  WK-VAR-ABSDIF              PIC 9(03)V999999 VALUE ZEROS.
002990      *    FAIXA NORMAL DA VARIACAO (MEDIA +/- MARGEN) - FORA
003000      *    DELA E' CANDIDATA A ALERTA DE Z-SCORE.
003010       01  WK-VAR-LIMINF              PIC S9(03)V999999 VALUE ZEROS.
003020       01  WK-VAR-LIMSUP              PIC S9(03)V999999 VALUE ZEROS.
003030      *    MARGEN DINAMICO CALCULADO EM 8200 CONFORME O DESVIO
003040      *    HISTORICO DAS VARIACOES (CHAMADO N-0086).
003050       01  WK-MARGEN                  PIC S9(03)V999999 VALUE ZEROS.
003060      *    Z-SCORE DO PONTO CORRENTE - ESCALAR SOLTO, NIVEL 77,
003070      *    NAO PERTENCE A NENHUM GRUPO NEM TABELA
003080       77  WK-ZSCORE                  PIC S9(03)V9999 VALUE ZEROS.
003090
003100      *----------------------------------------------------------------*
003110      *    AREA DE TRABALHO DE ESTATISTICA GENERICA (MEDIA/DESVIO)     *
003120      *    REUTILIZADA PELA SERIE BRUTA (7600) E PELA SERIE DE         *
003130      *    VARIACOES (8100) - TABELA PEQUENA, SEM NECESSIDADE DE       *
003140      *    SUBPROGRAMA                                                 *
003150      *----------------------------------------------------------------*
003160       01  WK-AREA-ESTATISTICA.
003170      *    AREA GENERICA DE MEDIA/DESVIO - WK-STAT-DE/ATE MARCAM
003180      *    A FAIXA DE INDICES A SOMAR; REUTILIZADA TANTO PELA
003190      *    SERIE BRUTA (7600) QUANTO PELA SERIE DE VARIACOES
003200      *    (8100), UMA CHAMADA DE CADA VEZ.
003210           03  WK-STAT-DE             PIC 9(03) COMP VALUE ZEROS.
003220           03  WK-STAT-ATE            PIC 9(03) COMP VALUE ZEROS.
003230           03  WK-STAT-QTDE           PIC 9(03) COMP VALUE ZEROS.
003240           03  WK-STAT-SOMA           PIC S9(15)V99 VALUE ZEROS.
003250           03  WK-STAT-SOMA-QUAD      PIC S9(15)V9999 VALUE ZEROS.
003260           03  WK-STAT-DIF            PIC S9(13)V99 VALUE ZEROS.
003270      *    RESULTADOS DA ULTIMA CHAMADA A 7600-MEDIA-DESVIO -
003280      *    FICAM FORA DO GRUPO PORQUE SAO O RESULTADO, NAO
003290      *    ENTRADA DE TRABALHO.
003300       01  WK-STAT-MEDIA              PIC S9(13)V99 VALUE ZEROS.
003310       01  WK-STAT-DESVIO             PIC S9(13)V99 VALUE ZEROS.
003320      *    RESULTADOS DA ULTIMA CHAMADA A 8100-MEDIA-DESVIO-VAR
003330      *    (MESMA LOGICA DE WK-STAT-MEDIA/DESVIO, MAS NA ESCALA
003340      *    DE VARIACAO PERCENTUAL).
003350       01  WK-VSTAT-MEDIA             PIC S9(03)V999999 VALUE ZEROS.
003360       01  WK-VSTAT-DESVIO            PIC S9(03)V999999 VALUE ZEROS.
003370
003380      *----------------------------------------------------------------*
003390      *    RAIZ QUADRADA POR NEWTON-RAPHSON (SEM FUNCAO DE BIBLIOTECA) *
003400      *----------------------------------------------------------------*
003410       01  WA-RAIZ-QUADRADA.
003420      *    CHAMADO N-0205 - A BIBLIOTECA EXTERNA DE RAIZ
003430      *    QUADRADA FOI RETIRADA DO AMBIENTE DE PRODUCAO E O
003440      *    CALCULO PASSOU A SER FEITO POR ITERACAO DE NEWTON-
003450      *    RAPHSON (9700/9701), SEM DEPENDENCIA EXTERNA.
003460           03  WA-RAIZ-ENTRADA        PIC S9(11)V999999 VALUE ZEROS.
003470           03  WA-RAIZ-X              PIC S9(11)V999999 VALUE ZEROS.
003480           03  WA-RAIZ-RESULTADO      PIC S9(11)V999999 VALUE ZEROS.
003490           03  WA-RAIZ-CONTADOR       PIC 9(02) COMP VALUE ZEROS.
003500
003510      *----------------------------------------------------------------*
003520      *    AREA DE TRABALHO DA PREVISAO (UNIDAD 10/R10)                *
003530      *----------------------------------------------------------------*
003540       01  WK-AREA-PREDICCION.
003550      *    AREA DE TRABALHO DA ALERTA DE PREDICCION (R10) -
003560      *    WK-EMA-ATUAL E' A MEDIA MOVIL EXPONENCIAL SENDO
003570      *    ITERADA EM 8510; WK-TENDENCIA AJUSTA O PRONOSTICO
003580      *    PELA INCLINACAO DOS ULTIMOS PONTOS.
003590           03  WK-HIST-QTDE           PIC 9(03) COMP VALUE ZEROS.
003600           03  WK-ALPHA               PIC S9(01)V999999 VALUE ZEROS.
003610           03  WK-EMA-ATUAL           PIC S9(13)V999999 VALUE ZEROS.
003620           03  WK-TENDENCIA           PIC S9(13)V999999 VALUE ZEROS.
003630           03  WK-OBS-ATUAL           PIC S9(13)V99 VALUE ZEROS.
003640           03  WK-PRONOSTICO          PIC S9(13)V99 VALUE ZEROS.
003650           03  WK-ERRO-PADRAO         PIC S9(13)V99 VALUE ZEROS.
003660           03  WK-LIMINF-PRED         PIC S9(13)V99 VALUE ZEROS.
003670           03  WK-LIMSUP-PRED         PIC S9(13)V99 VALUE ZEROS.
003680
003690      *----------------------------------------------------------------*
003700      *    TABELA DE ALERTAS DE Z-SCORE (MONTADA ANTES DE IMPRIMIR,    *
003710      *    PARA PERMITIR A ORDENACAO POR SEVERIDAD E POR |Z|)          *
003720      *----------------------------------------------------------------*
003730       01  WK-TABELA-ALERTAS-Z.
003740      *    TABELA MONTADA POR 8300-REGISTRA-ALERTA-Z, ORDENADA
003750      *    POR 8900 ANTES DE IMPRIMIR - WK-ALZ-ORDEM GUARDA A
003760      *    CLASSE DE SEVERIDAD NUMERICA (1=CRITICA, 2=ALTA,
003770      *    3=MODERADA) PARA A ORDENACAO; WK-ALZ-ZABS E' O
003780      *    Z-SCORE EM VALOR ABSOLUTO, USADO COMO DESEMPATE.
003790           03  WK-QTDE-ALERTAS-Z      PIC 9(03) COMP VALUE ZEROS.
003800           03  WK-ALZ OCCURS 250 TIMES
003810                        INDEXED BY WK-ALZ-IDX.
003820               05  WK-ALZ-NEGOCIO     PIC X(30).
003830               05  WK-ALZ-PUESTO      PIC X(40).
003840               05  WK-ALZ-INDICADOR   PIC X(40).
003850               05  WK-ALZ-VARPCT      PIC S9(05)V99.
003860               05  WK-ALZ-MEDIA       PIC S9(05)V99.
003870               05  WK-ALZ-DESVIO      PIC S9(05)V99.
003880               05  WK-ALZ-LIMINF      PIC S9(05)V99.
003890               05  WK-ALZ-LIMSUP      PIC S9(05)V99.
003900               05  WK-ALZ-ZSCORE      PIC S9(03)V99.
003910               05  WK-ALZ-ZABS        PIC 9(03)V99.
003920               05  WK-ALZ-SEVERIDADE  PIC X(08).
003930               05  WK-ALZ-ORDEM       PIC 9(01) COMP.
003940               05  WK-ALZ-PERIODO     PIC 9(06).
003950       01  WK-AUX-ALERTA-Z.
003960      *    AREA DE TROCA DA BOLHA EM 8920-TROCA-ALERTAS-Z -
003970      *    DEVE BATER CAMPO A CAMPO COM WK-ALZ.
003980           03  WX-ALZ-NEGOCIO         PIC X(30).
003990           03  WX-ALZ-PUESTO          PIC X(40).
004000           03  WX-ALZ-INDICADOR       PIC X(40).
004010           03  WX-ALZ-VARPCT          PIC S9(05)V99.
004020           03  WX-ALZ-MEDIA           PIC S9(05)V99.
004030           03  WX-ALZ-DESVIO          PIC S9(05)V99.
004040           03  WX-ALZ-LIMINF          PIC S9(05)V99.
004050           03  WX-ALZ-LIMSUP          PIC S9(05)V99.
004060           03  WX-ALZ-ZSCORE          PIC S9(03)V99.
004070           03  WX-ALZ-ZABS            PIC 9(03)V99.
004080           03  WX-ALZ-SEVERIDADE      PIC X(08).
004090           03  WX-ALZ-ORDEM           PIC 9(01) COMP.
004100           03  WX-ALZ-PERIODO         PIC 9(06).
004110
004120      *----------------------------------------------------------------*
004130      *    TABELA DE ALERTAS DE PREDICCION (IDEM, ORDENADA POR |% FORA *
004140      *    DE FAIXA| DESCENDENTE)                                      *
004150      *----------------------------------------------------------------*
004160       01  WK-TABELA-ALERTAS-P.
004170      *    TABELA MONTADA POR 8600-REGISTRA-ALERTA-P, ORDENADA
004180      *    POR 8950 ANTES DE IMPRIMIR - WK-ALP-INSUFICIENTE
004190      *    MARCA A ALERTA EMITIDA COM MENOS DE 10 PONTOS DE
004200      *    HISTORIA (INTERVALO AINDA POUCO CONFIAVEL, MAS NAO
004210      *    SUPRIMIDO, SO SINALIZADO NO RELATORIO).
004220           03  WK-QTDE-ALERTAS-P      PIC 9(03) COMP VALUE ZEROS.
004230           03  WK-ALP OCCURS 250 TIMES
004240                        INDEXED BY WK-ALP-IDX.
004250               05  WK-ALP-NEGOCIO         PIC X(30).
004260               05  WK-ALP-PUESTO          PIC X(40).
004270               05  WK-ALP-INDICADOR       PIC X(40).
004280               05  WK-ALP-OBSERVADO       PIC S9(13)V99.
004290               05  WK-ALP-PRONOSTICO      PIC S9(13)V99.
004300               05  WK-ALP-LIMINF          PIC S9(13)V99.
004310               05  WK-ALP-LIMSUP          PIC S9(13)V99.
004320               05  WK-ALP-VARPCT          PIC S9(05)V99.
004330               05  WK-ALP-VARABS          PIC 9(05)V99.
004340               05  WK-ALP-INSUFICIENTE    PIC X(01).
004350                   88  WK-ALP-E-INSUF     VALUE "S".
004360               05  WK-ALP-PERIODO         PIC 9(06).
004370       01  WK-AUX-ALERTA-P.
004380      *    AREA DE TROCA DA BOLHA EM 8970-TROCA-ALERTAS-P -
004390      *    DEVE BATER CAMPO A CAMPO COM WK-ALP.
004400           03  WX-ALP-NEGOCIO         PIC X(30).
004410           03  WX-ALP-PUESTO          PIC X(40).
004420           03  WX-ALP-INDICADOR       PIC X(40).
004430           03  WX-ALP-OBSERVADO       PIC S9(13)V99.
004440           03  WX-ALP-PRONOSTICO      PIC S9(13)V99.
004450           03  WX-ALP-LIMINF          PIC S9(13)V99.
004460           03  WX-ALP-LIMSUP          PIC S9(13)V99.
004470           03  WX-ALP-VARPCT          PIC S9(05)V99.
004480           03  WX-ALP-VARABS          PIC 9(05)V99.
004490           03  WX-ALP-INSUFICIENTE    PIC X(01).
004500           03  WX-ALP-PERIODO         PIC 9(06).
004510
004520       01  WS-SUBSCRITOS.
004530      *    INDICES DE USO GERAL (LOOPS, BUSCAS) - SEGUEM O
004540      *    MESMO PADRAO I/J/K DOS DEMAIS PROGRAMAS DO SISTEMA.
004550           03  WS-I                   PIC 9(04) COMP VALUE ZEROS.
004560           03  WS-J                   PIC 9(04) COMP VALUE ZEROS.
004570           03  WS-K                   PIC 9(04) COMP VALUE ZEROS.
004580
004590      *    CHAVE DE ACHOU/NAO-ACHOU DAS BUSCAS SEQUENCIAIS NOS
004600      *    CATALOGOS - SEMPRE SOLTA EM NIVEL 77, NO JEITO DA CASA
004610       77  WS-ACHOU                   PIC X(01) VALUE "N".
004620           88  WS-JA-EXISTE           VALUE "S".
004630
004640      *    DATA DE EXECUCAO, SO' PARA O CABECALHO DO RELALE -
004650      *    NAO ENTRA EM NENHUM CALCULO DE NEGOCIO.
004660       01  WS-DATA-SISTEMA            PIC 9(06) VALUE ZEROS.
004670       01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
004680           03  WS-SIS-ANO             PIC 9(02).
004690           03  WS-SIS-MES             PIC 9(02).
004700           03  WS-SIS-DIA             PIC 9(02).
004710
004720      *    HORA DE EXECUCAO, IDEM - O CABECALHO IMPRIME SO
004730      *    HOR:MINUTO:SEGUNDO.
004740       01  WS-HORA-SISTEMA            PIC 9(08) VALUE ZEROS.
004750       01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
004760           03  WS-SIS-HOR             PIC 9(02).
004770           03  WS-SIS-MIN             PIC 9(02).
004780           03  WS-SIS-SEG             PIC 9(02).
004790           03  WS-SIS-CEN             PIC 9(02).
004800
004810      *    CONTADORES DE PAGINACAO DO RELATORIO DE ALERTAS - SOLTOS
004820      *    EM NIVEL 77, NO JEITO DA CASA
004830       77  WT-CT-PAGINA               PIC 9(03) COMP VALUE ZEROS.
004840       77  WT-CT-LINHAS               PIC 9(02) COMP VALUE 99.
004850      *    CHAMADO N-0240 - CONTADORES PROPRIOS DA SECAO DE
004860      *    ESTADISTICAS DE SERIE (R8/UNIDAD 8), QUE SAI ANTES DAS
004870      *    DUAS SECOES DE ALERTA E TEM SUA PROPRIA PAGINACAO PORQUE
004880      *    E' ESCRITA DURANTE O LACO DE 7700, NAO NA FASE DE
004890      *    IMPRESSAO FINAL DE 9000.
004900       77  WT-CT-PAGINA-E             PIC 9(03) COMP VALUE ZEROS.
004910       77  WT-CT-LINHAS-E             PIC 9(02) COMP VALUE 99.
004920
004930      *----------------------------------------------------------------*
004940      *    AREA DE CALCULO DE "N SEMANAS ANTES" (REGRA R1)             *
004950      *----------------------------------------------------------------*
004960       01  WK-AREA-SEMANAS-ANTES.
004970      *    PARAMETROS DE ENTRADA/SAIDA DE 9750-SEMANAS-ANTES
004980      *    (REGRA R1) - WK-NWB-ANO/SEM SAO SIGNED PORQUE A
004990      *    SUBTRACAO DO N PODE FICAR NEGATIVA ANTES DO AJUSTE
005000      *    DE 9751.
005010           03  WK-NWB-PERIODO-ENT     PIC 9(06).
005020           03  WK-NWB-N               PIC 9(03) COMP.
005030           03  WK-NWB-ANO             PIC S9(04) COMP.
005040           03  WK-NWB-SEM             PIC S9(04) COMP.
005050           03  WK-NWB-PERIODO-SAI     PIC 9(06).
005060
005070      *----------------------------------------------------------------*
005080      *    REGISTROS E LINHAS DO RELATORIO DE ALERTAS                  *
005090      *----------------------------------------------------------------*
005100      *    LINHAS DE CABECALHO/DETALHE DO RELALE - UM JOGO
005110      *    PARA A SECAO Z-SCORE, OUTRO PARA A DE PREDICCION.
005120       COPY CMPDEST.
005130
005140      *===============================================================*
005150       PROCEDURE DIVISION.
005160      *----------------------------------------------------------------*
005170       0000-CONTROLE SECTION.
005180       0000.
005190      *    ABRE OS ARQUIVOS, LE O PERIODO AVALIADO E CARREGA O
005200      *    MAESTRO INTEIRO PARA A TABELA WM-ITEM.
005210           PERFORM 1000-INICIO
005220              THRU 1000-INICIO-FIM.
005230      *    MONTA OS CATALOGOS DE NEGOCIO E DE PERIODO (R12).
005240           PERFORM 2000-MONTA-CATALOGO
005250              THRU 2000-MONTA-CATALOGO-FIM.
005260      *    SE O PARM NAO TROUXE PERIODO, SELECIONA O ULTIMO
005270      *    PERIODO COMPLETO (R12).
005280           PERFORM 2900-PERIODO-ATUAL
005290              THRU 2900-PERIODO-ATUAL-FIM.
005300      *    CALCULA A JANELA DE 52 SEMANAS DE HISTORIA (R1).
005310           PERFORM 2950-CALCULA-JANELA
005320              THRU 2950-CALCULA-JANELA-FIM.
005330      *    MONTA O CATALOGO DE TRIPLAS NEGOCIO+PUESTO+
005340      *    INDICADOR, EXCLUIDO "EMPLEADO" (R9/R10).
005350           PERFORM 3000-MONTA-TRIPLAS
005360              THRU 3000-MONTA-TRIPLAS-FIM.
005370      *    PARA CADA TRIPLA, EXTRAE A SERIE E TENTA AS DUAS
005380      *    ALERTAS (Z-SCORE E PREDICCION).
005390           PERFORM 7700-PROCESSA-TODAS-TRIPLAS
005400              THRU 7700-PROCESSA-TODAS-TRIPLAS-FIM.
005410      *    ORDENA OS ALERTAS DE Z-SCORE POR SEVERIDAD E |Z|.
005420           PERFORM 8900-ORDENA-ALERTAS-Z
005430              THRU 8900-ORDENA-ALERTAS-Z-FIM.
005440      *    ORDENA OS ALERTAS DE PREDICCION POR |% FORA DE
005450      *    FAIXA|.
005460           PERFORM 8950-ORDENA-ALERTAS-P
005470              THRU 8950-ORDENA-ALERTAS-P-FIM.
005480      *    EMITE O RELALE, SECAO Z SEGUIDA DA SECAO P.
005490           PERFORM 9000-IMPRIME-RELATORIO
005500              THRU 9000-IMPRIME-RELATORIO-FIM.
005510      *    FECHA OS ARQUIVOS.
005520           PERFORM 9900-FINALIZA
005530              THRU 9900-FINALIZA-FIM.
005540           GOBACK.
005550
005560       0000-CONTROLE-FIM.
005570           EXIT.
005580      *----------------------------------------------------------------*
005590       1000-INICIO SECTION.
005600      * -----------------------------------
005610      * ABRE ARQUIVOS, LE O PARAMETRO DE PERIODO AVALIADO E CARREGA O
005620      * MAESTRO COMPLETO PARA A TABELA EM MEMORIA WM-ITEM
005630      * -----------------------------------
005640       1000.
005650           OPEN INPUT  ARQ-MESTRE.
005660           OPEN INPUT  ARQ-PARM.
005670           OPEN OUTPUT ARQ-RELALE.
005680      *    DATA/HORA SO PARA O CABECALHO DO RELATORIO.
005690           ACCEPT WS-DATA-SISTEMA FROM DATE.
005700           ACCEPT WS-HORA-SISTEMA FROM TIME.
005710           MOVE ZEROS TO WP-PERIODO-ATUAL.
005720      *    LE O PARM DE PERIODO AVALIADO - SE NAO VIER (OU O
005730      *    ARQUIVO ESTIVER VAZIO), FICA ZEROS E 2900-PERIODO-
005740      *    ATUAL RESOLVE DEPOIS (R12).
005750           READ ARQ-PARM
005760               AT END
005770                   CONTINUE
005780           END-READ.
005790           IF FS-OK-PARM
005800               MOVE PARM-PERIODO TO WP-PERIODO-ATUAL
005810           END-IF.
005820      *    CARGA O MAESTRO INTEIRO PARA MEMORIA - TODO O
005830      *    PROCESSAMENTO DAQUI PRA FRENTE TRABALHA SOBRE A
005840      *    TABELA WM-ITEM, NAO MAIS SOBRE O ARQUIVO.
005850           PERFORM 1100-CARREGA-MESTRE
005860              THRU 1100-CARREGA-MESTRE-FIM.
005870
005880       1000-INICIO-FIM.
005890           EXIT.
005900      *----------------------------------------------------------------*
005910       1100-CARREGA-MESTRE SECTION.
005920       1100.
005930           MOVE ZEROS TO WM-QTDE-REGISTROS.
005940      *    LEITURA SEQUENCIAL ATE FIM DE ARQUIVO.
005950           PERFORM 1110-LER-MESTRE
005960              THRU 1110-LER-MESTRE-FIM
005970              UNTIL FS-FIM-MESTRE.
005980
005990       1100-CARREGA-MESTRE-FIM.
006000           EXIT.
006010      *----------------------------------------------------------------*
006020       1110-LER-MESTRE SECTION.
006030       1110.
006040           READ ARQ-MESTRE
006050               AT END
006060                   MOVE "10" TO FS-MESTRE
006070           END-READ.
006080           IF FS-OK-MESTRE
006090               IF WM-QTDE-REGISTROS < WC-MAX-MESTRE
006100                   ADD 1 TO WM-QTDE-REGISTROS
006110                   SET WM-IDX TO WM-QTDE-REGISTROS
006120                   MOVE CF-REGISTRO TO WM-ITEM (WM-IDX)
006130               END-IF
006140           END-IF.
006150
006160       1110-LER-MESTRE-FIM.
006170           EXIT.
006180      *----------------------------------------------------------------*
006190      *    MONTA O CATALOGO DE NEGOCIOS E DE PERIODOS DISTINTOS,       *
006200      *    USADO NA SELECAO DO PERIODO ATUAL (R12)                     *
006210      *----------------------------------------------------------------*
006220       2000-MONTA-CATALOGO SECTION.
006230       2000.
006240           MOVE ZEROS TO WK-QTDE-NEGOCIOS WK-QTDE-PERIODOS.
006250      *    PERCORRE O MAESTRO UMA UNICA VEZ PARA OS DOIS
006260      *    CATALOGOS (NEGOCIO E PERIODO).
006270           PERFORM 2005-MONTA-CATALOGO-ITEM
006280              THRU 2005-MONTA-CATALOGO-ITEM-FIM
006290              VARYING WS-I FROM 1 BY 1
006300                 UNTIL WS-I > WM-QTDE-REGISTROS.
006310
006320       2000-MONTA-CATALOGO-FIM.
006330           EXIT.
006340      *----------------------------------------------------------------*
006350       2005-MONTA-CATALOGO-ITEM SECTION.
006360       2005.
006370      *    CATALOGA NEGOCIO E PERIODO DESTE REGISTRO DO
006380      *    MAESTRO.
006390           SET WM-IDX TO WS-I.
006400           PERFORM 2010-CATALOGA-NEGOCIO
006410              THRU 2010-CATALOGA-NEGOCIO-FIM.
006420           PERFORM 2040-CATALOGA-PERIODO
006430              THRU 2040-CATALOGA-PERIODO-FIM.
006440
006450       2005-MONTA-CATALOGO-ITEM-FIM.
006460           EXIT.
006470      *----------------------------------------------------------------*
006480       2010-CATALOGA-NEGOCIO SECTION.
006490       2010.
006500           MOVE "N" TO WS-ACHOU.
006510      *    BUSCA SEQUENCIAL - CATALOGO PEQUENO (MAX 60
006520      *    NEGOCIOS), NAO JUSTIFICA TABELA INDEXADA.
006530           PERFORM 2011-TESTA-NEGOCIO THRU 2011-TESTA-NEGOCIO-FIM
006540              VARYING WS-J FROM 1 BY 1
006550                 UNTIL WS-J > WK-QTDE-NEGOCIOS OR WS-JA-EXISTE.
006560           IF NOT WS-JA-EXISTE AND WK-QTDE-NEGOCIOS < WC-MAX-NEGOCIO
006570               ADD 1 TO WK-QTDE-NEGOCIOS
006580               SET WK-NEG-IDX TO WK-QTDE-NEGOCIOS
006590               MOVE WM-NEGOCIO (WM-IDX) TO WK-NEGOCIO (WK-NEG-IDX)
006600           END-IF.
006610
006620       2010-CATALOGA-NEGOCIO-FIM.
006630           EXIT.
006640      *----------------------------------------------------------------*
006650       2011-TESTA-NEGOCIO SECTION.
006660       2011.
006670      *    TESTE DE UMA POSICAO DO CATALOGO DE NEGOCIOS.
006680           SET WK-NEG-IDX TO WS-J.
006690           IF WM-NEGOCIO (WM-IDX) = WK-NEGOCIO (WK-NEG-IDX)
006700               MOVE "S" TO WS-ACHOU
006710           END-IF.
006720
006730       2011-TESTA-NEGOCIO-FIM.
006740           EXIT.
006750      *----------------------------------------------------------------*
006760       2040-CATALOGA-PERIODO SECTION.
006770       2040.
006780           MOVE "N" TO WS-ACHOU.
006790      *    MESMA LOGICA DE 2010, SOBRE O CATALOGO DE
006800      *    PERIODOS.
006810           PERFORM 2041-TESTA-PERIODO THRU 2041-TESTA-PERIODO-FIM
006820              VARYING WS-J FROM 1 BY 1
006830                 UNTIL WS-J > WK-QTDE-PERIODOS OR WS-JA-EXISTE.
006840           IF NOT WS-JA-EXISTE AND WK-QTDE-PERIODOS < 208
006850               ADD 1 TO WK-QTDE-PERIODOS
006860               SET WK-PER-IDX TO WK-QTDE-PERIODOS
006870               MOVE WM-CODIGO-PERIODO (WM-IDX) TO
006880                    WK-PERIODO (WK-PER-IDX)
006890           END-IF.
006900
006910       2040-CATALOGA-PERIODO-FIM.
006920           EXIT.
006930      *----------------------------------------------------------------*
006940       2041-TESTA-PERIODO SECTION.
006950       2041.
006960      *    TESTE DE UMA POSICAO DO CATALOGO DE PERIODOS.
006970           SET WK-PER-IDX TO WS-J.
006980           IF WM-CODIGO-PERIODO (WM-IDX) = WK-PERIODO (WK-PER-IDX)
006990               MOVE "S" TO WS-ACHOU
007000           END-IF.
007010
007020       2041-TESTA-PERIODO-FIM.
007030           EXIT.
007040      *----------------------------------------------------------------*
007050      *    SELECIONA O PERIODO ATUAL QUANDO NAO INFORMADO NO PARM      *
007060      *    (REGRA R12 - "PERIODO COMPLETO")                            *
007070      *----------------------------------------------------------------*
007080       2900-PERIODO-ATUAL SECTION.
007090       2900.
007100           IF WP-PERIODO-ATUAL NOT = ZEROS
007110      *    SE O PARM JA TROUXE UM PERIODO, NAO HA NADA A
007120      *    RESOLVER - SAI DIRETO (R12 SO VALE QUANDO OMITIDO).
007130               GO TO 2900-PERIODO-ATUAL-FIM
007140           END-IF.
007150      *    PRECISA DOS PERIODOS EM ORDEM CRESCENTE PARA TESTAR
007160      *    "DO MAIS RECENTE PARA TRAS" LOGO ABAIXO.
007170           PERFORM 2910-ORDENA-PERIODOS
007180              THRU 2910-ORDENA-PERIODOS-FIM.
007190      *    QUORUM PADRAO DE 3 NEGOCIOS, OU UM A MENOS QUE O
007200      *    TOTAL DE NEGOCIOS CADASTRADOS QUANDO HOUVER POUCOS
007210      *    (NUNCA ABAIXO DE 3) - EVITA QUE UMA REDE PEQUENA
007220      *    NUNCA TENHA PERIODO "COMPLETO".
007230           MOVE 3 TO WK-MINIMO-NEGOCIOS.
007240           IF WK-QTDE-NEGOCIOS > 1
007250               COMPUTE WK-MINIMO-NEGOCIOS =
007260                   WK-QTDE-NEGOCIOS - 1
007270               IF WK-MINIMO-NEGOCIOS < 3
007280                   MOVE 3 TO WK-MINIMO-NEGOCIOS
007290               END-IF
007300           END-IF.
007310           MOVE ZEROS TO WP-PERIODO-ATUAL.
007320      *    PERCORRE OS PERIODOS DO MAIS RECENTE PARA O MAIS
007330      *    ANTIGO, PARANDO NO PRIMEIRO QUE TIVER O QUORUM DE
007340      *    NEGOCIOS (R12).
007350           PERFORM 2905-TESTA-PERIODO-COMPLETO
007360              THRU 2905-TESTA-PERIODO-COMPLETO-FIM
007370              VARYING WS-J FROM WK-QTDE-PERIODOS BY -1
007380                 UNTIL WS-J < 1 OR WP-PERIODO-ATUAL NOT = ZEROS.
007390      *    SE NENHUM PERIODO BATEU O QUORUM (REDE MUITO NOVA),
007400      *    USA O ULTIMO PERIODO MESMO ASSIM, EM VEZ DE FICAR
007410      *    SEM PROCESSAR NADA.
007420           IF WP-PERIODO-ATUAL = ZEROS AND WK-QTDE-PERIODOS > 0
007430               SET WK-PER-IDX TO WK-QTDE-PERIODOS
007440               MOVE WK-PERIODO (WK-PER-IDX) TO WP-PERIODO-ATUAL
007450           END-IF.
007460
007470       2900-PERIODO-ATUAL-FIM.
007480           EXIT.
007490      *----------------------------------------------------------------*
007500       2905-TESTA-PERIODO-COMPLETO SECTION.
007510       2905.
007520           SET WK-PER-IDX TO WS-J.
007530      *    CONTA QUANTOS NEGOCIOS TEM COMPENSACAO LANCADA
007540      *    NESTE PERIODO.
007550           PERFORM 2920-CONTA-NEGOCIOS-PERIODO
007560              THRU 2920-CONTA-NEGOCIOS-PERIODO-FIM.
007570           IF WK-NEGOCIOS-NO-PERIODO >= WK-MINIMO-NEGOCIOS
007580               MOVE WK-PERIODO (WK-PER-IDX) TO WP-PERIODO-ATUAL
007590           END-IF.
007600
007610       2905-TESTA-PERIODO-COMPLETO-FIM.
007620           EXIT.
007630      *----------------------------------------------------------------*
007640       2910-ORDENA-PERIODOS SECTION.
007650      * -----------------------------------
007660      * BOLHA SIMPLES - TABELA PEQUENA (MAX 208 PERIODOS = 4 ANOS)
007670      * -----------------------------------
007680       2910.
007690           PERFORM 2911-PASSADA-PERIODOS THRU 2911-PASSADA-PERIODOS-FIM
007700              VARYING WS-I FROM 1 BY 1
007710                 UNTIL WS-I >= WK-QTDE-PERIODOS.
007720
007730       2910-ORDENA-PERIODOS-FIM.
007740           EXIT.
007750      *----------------------------------------------------------------*
007760       2911-PASSADA-PERIODOS SECTION.
007770       2911.
007780      *    UMA PASSADA DA BOLHA - EMPURRA O MAIOR AINDA NAO
007790      *    ORDENADO PARA O FIM.
007800           PERFORM 2912-TROCA-PERIODOS THRU 2912-TROCA-PERIODOS-FIM
007810              VARYING WS-J FROM 1 BY 1
007820                 UNTIL WS-J > WK-QTDE-PERIODOS - WS-I.
007830
007840       2911-PASSADA-PERIODOS-FIM.
007850           EXIT.
007860      *----------------------------------------------------------------*
007870       2912-TROCA-PERIODOS SECTION.
007880       2912.
007890      *    TROCA SE ADJACENTES ESTIVEREM FORA DE ORDEM.
007900           IF WK-PERIODO (WS-J) > WK-PERIODO (WS-J + 1)
007910               MOVE WK-PERIODO (WS-J) TO WK-PERIODO-AUX
007920               MOVE WK-PERIODO (WS-J + 1) TO WK-PERIODO (WS-J)
007930               MOVE WK-PERIODO-AUX TO WK-PERIODO (WS-J + 1)
007940           END-IF.
007950
007960       2912-TROCA-PERIODOS-FIM.
007970           EXIT.
007980      *----------------------------------------------------------------*
007990       2920-CONTA-NEGOCIOS-PERIODO SECTION.
008000      * -----------------------------------
008010      * CONTA NEGOCIOS DISTINTOS COM REGISTRO DE COMPENSACION NO
008020      * PERIODO INDICADO POR WK-PER-IDX
008030      * -----------------------------------
008040       2920.
008050           MOVE ZEROS TO WK-NEGOCIOS-NO-PERIODO.
008060           MOVE SPACES TO WK-NEG-TESTADOS (1) WK-NEG-TESTADOS (2)
008070                          WK-NEG-TESTADOS (3) WK-NEG-TESTADOS (4)
008080                          WK-NEG-TESTADOS (5) WK-NEG-TESTADOS (6)
008090                          WK-NEG-TESTADOS (7) WK-NEG-TESTADOS (8)
008100                          WK-NEG-TESTADOS (9) WK-NEG-TESTADOS (10).
008110           PERFORM 2921-CONTA-1-REGISTRO THRU 2921-CONTA-1-REGISTRO-FIM
008120              VARYING WS-I FROM 1 BY 1
008130                 UNTIL WS-I > WM-QTDE-REGISTROS.
008140
008150       2920-CONTA-NEGOCIOS-PERIODO-FIM.
008160           EXIT.
008170      *----------------------------------------------------------------*
008180       2921-CONTA-1-REGISTRO SECTION.
008190       2921.
008200      *    EXAMINA UM REGISTRO DO MAESTRO.
008210           SET WM-IDX TO WS-I.
008220           MOVE WM-INDICADOR (WM-IDX) TO WK-IND-CONV.
008230           INSPECT WK-IND-CONV CONVERTING
008240               "abcdefghijklmnopqrstuvwxyz"
008250               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008260           IF WM-CODIGO-PERIODO (WM-IDX) = WK-PERIODO (WK-PER-IDX)
008270                   AND WK-IND-E-COMPENSACION
008280               PERFORM 2925-MARCA-NEGOCIO-TESTADO
008290                  THRU 2925-MARCA-NEGOCIO-TESTADO-FIM
008300           END-IF.
008310
008320       2921-CONTA-1-REGISTRO-FIM.
008330           EXIT.
008340      *----------------------------------------------------------------*
008350       2925-MARCA-NEGOCIO-TESTADO SECTION.
008360       2925.
008370           MOVE "N" TO WS-ACHOU.
008380           PERFORM 2926-TESTA-NEG-TESTADO THRU 2926-TESTA-NEG-TESTADO-FIM
008390              VARYING WS-J FROM 1 BY 1
008400                 UNTIL WS-J > 10 OR WS-JA-EXISTE.
008410      *    SO CONTA O NEGOCIO SE AINDA NAO TIVER SIDO
008420      *    CONTADO NESTE PERIODO (UM NEGOCIO PODE TER VARIOS
008430      *    REGISTROS NO MESMO PERIODO).
008440           IF NOT WS-JA-EXISTE
008450               PERFORM 2927-ACHA-VAGO THRU 2927-ACHA-VAGO-FIM
008460                  VARYING WS-J FROM 1 BY 1
008470                     UNTIL WS-J > 10
008480                        OR WK-NEG-TESTADOS (WS-J) = SPACES
008490               IF WS-J <= 10
008500                   MOVE WM-NEGOCIO (WM-IDX) TO WK-NEG-TESTADOS (WS-J)
008510                   ADD 1 TO WK-NEGOCIOS-NO-PERIODO
008520               END-IF
008530           END-IF.
008540
008550       2925-MARCA-NEGOCIO-TESTADO-FIM.
008560           EXIT.
008570      *----------------------------------------------------------------*
008580       2926-TESTA-NEG-TESTADO SECTION.
008590       2926.
008600      *    TESTE DE UMA POSICAO DA LISTA DE DEDUPLICACAO.
008610           IF WM-NEGOCIO (WM-IDX) = WK-NEG-TESTADOS (WS-J)
008620               MOVE "S" TO WS-ACHOU
008630           END-IF.
008640
008650       2926-TESTA-NEG-TESTADO-FIM.
008660           EXIT.
008670      *----------------------------------------------------------------*
008680       2927-ACHA-VAGO SECTION.
008690       2927.
008700      *    CORPO VAZIO DE PROPOSITO - O PERFORM VARYING SO
008710      *    USA A CLAUSULA UNTIL PARA ACHAR A PRIMEIRA POSICAO
008720      *    LIVRE; NAO HA NADA A FAZER A CADA PASSO.
008730           CONTINUE.
008740
008750       2927-ACHA-VAGO-FIM.
008760           EXIT.
008770      *----------------------------------------------------------------*
008780      *    JANELA DE 52 SEMANAS ATE O PERIODO AVALIADO (REGRA R1 -     *
008790      *    "N SEMANAS ANTES"), USADA NA HISTORIA DE CADA TRIPLA        *
008800      *----------------------------------------------------------------*
008810       2950-CALCULA-JANELA SECTION.
008820       2950.
008830      *    LIMITE SUPERIOR DA JANELA E' O PROPRIO PERIODO
008840      *    AVALIADO; O INFERIOR VEM DE 9750-SEMANAS-ANTES,
008850      *    VOLTANDO WC-SEMANAS-HISTORIA SEMANAS (R1).
008860           MOVE WP-PERIODO-ATUAL TO WK-PERIODO-HASTA.
008870           MOVE WP-PERIODO-ATUAL TO WK-NWB-PERIODO-ENT.
008880           MOVE WC-SEMANAS-HISTORIA TO WK-NWB-N.
008890           PERFORM 9750-SEMANAS-ANTES
008900              THRU 9750-SEMANAS-ANTES-FIM.
008910           MOVE WK-NWB-PERIODO-SAI TO WK-PERIODO-DESDE.
008920
008930       2950-CALCULA-JANELA-FIM.
008940           EXIT.
008950      *----------------------------------------------------------------*
008960      *    MONTA O CATALOGO DE TRIPLAS NEGOCIO+PUESTO+INDICADOR        *
008970      *    DISTINTAS, EXCLUIDO O INDICADOR "EMPLEADO" E AS LINHAS SEM  *
008980      *    INDICADOR (REGRAS R9/R10)                                   *
008990      *----------------------------------------------------------------*
009000       3000-MONTA-TRIPLAS SECTION.
009010       3000.
009020           MOVE ZEROS TO WK-QTDE-TRIPLAS.
009030      *    PERCORRE O MAESTRO UMA UNICA VEZ, CATALOGANDO AS
009040      *    TRIPLAS DISTINTAS.
009050           PERFORM 3005-MONTA-TRIPLA-ITEM
009060              THRU 3005-MONTA-TRIPLA-ITEM-FIM
009070              VARYING WS-I FROM 1 BY 1
009080                 UNTIL WS-I > WM-QTDE-REGISTROS.
009090
009100       3000-MONTA-TRIPLAS-FIM.
009110           EXIT.
009120      *----------------------------------------------------------------*
009130       3005-MONTA-TRIPLA-ITEM SECTION.
009140       3005.
009150           SET WM-IDX TO WS-I.
009160      *    LINHA SEM INDICADOR NAO FORMA TRIPLA - IGNORA.
009170           IF WM-INDICADOR (WM-IDX) = SPACES
009180               GO TO 3005-MONTA-TRIPLA-ITEM-FIM
009190           END-IF.
009200           MOVE WM-INDICADOR (WM-IDX) TO WK-IND-CONV.
009210           INSPECT WK-IND-CONV CONVERTING
009220               "abcdefghijklmnopqrstuvwxyz"
009230               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009240      *    "EMPLEADO" NUNCA VIRA TRIPLA (R9/R10 SO SE APLICAM
009250      *    AOS DEMAIS INDICADORES); ENTRA SO COMO DIVISOR NA
009260      *    MEDIA POR EMPREGADO (R7, VIDE 7021).
009270           IF WK-IND-E-EMPLEADO
009280               GO TO 3005-MONTA-TRIPLA-ITEM-FIM
009290           END-IF.
009300           PERFORM 3010-CATALOGA-TRIPLA
009310              THRU 3010-CATALOGA-TRIPLA-FIM.
009320
009330       3005-MONTA-TRIPLA-ITEM-FIM.
009340           EXIT.
009350      *----------------------------------------------------------------*
009360       3010-CATALOGA-TRIPLA SECTION.
009370       3010.
009380           MOVE "N" TO WS-ACHOU.
009390           PERFORM 3011-TESTA-TRIPLA THRU 3011-TESTA-TRIPLA-FIM
009400              VARYING WS-J FROM 1 BY 1
009410                 UNTIL WS-J > WK-QTDE-TRIPLAS OR WS-JA-EXISTE.
009420      *    SO GRAVA A TRIPLA SE AINDA NAO ESTIVER NO CATALOGO
009430      *    E HOUVER VAGA.
009440           IF NOT WS-JA-EXISTE AND WK-QTDE-TRIPLAS < WC-MAX-TRIPLAS
009450               ADD 1 TO WK-QTDE-TRIPLAS
009460               SET WK-TRI-IDX TO WK-QTDE-TRIPLAS
009470               MOVE WM-NEGOCIO (WM-IDX)   TO WK-TRI-NEGOCIO (WK-TRI-IDX)
009480               MOVE WM-PUESTO (WM-IDX)    TO WK-TRI-PUESTO (WK-TRI-IDX)
009490               MOVE WM-INDICADOR (WM-IDX) TO WK-TRI-INDICADOR (WK-TRI-IDX)
009500           END-IF.
009510
009520       3010-CATALOGA-TRIPLA-FIM.
009530           EXIT.
009540      *----------------------------------------------------------------*
009550       3011-TESTA-TRIPLA SECTION.
009560       3011.
009570      *    TESTE DE UMA TRIPLA DO CATALOGO (OS TRES CAMPOS
009580      *    TEM QUE BATER).
009590           SET WK-TRI-IDX TO WS-J.
009600           IF WM-NEGOCIO (WM-IDX)   = WK-TRI-NEGOCIO (WK-TRI-IDX)
009610                 AND WM-PUESTO (WM-IDX)    = WK-TRI-PUESTO (WK-TRI-IDX)
009620                 AND WM-INDICADOR (WM-IDX) = WK-TRI-INDICADOR (WK-TRI-IDX)
009630               MOVE "S" TO WS-ACHOU
009640           END-IF.
009650
009660       3011-TESTA-TRIPLA-FIM.
009670           EXIT.
009680      *----------------------------------------------------------------*
009690      *    EXTRAE A SERIE HISTORICA DE UMA TRIPLA NA JANELA CORRENTE   *
009700      *    (UNIDAD 7) - MEDIA POR EMPREGADO CONFORME REGRA R7          *
009710      *----------------------------------------------------------------*
009720       7000-EXTRAE-SERIE SECTION.
009730       7000.
009740           MOVE ZEROS TO WK-QTDE-SERIE WK-SERIE-REGOS-BRUTOS.
009750      *    PERCORRE OS PERIODOS CADASTRADOS (CATALOGO DE 2000),
009760      *    FILTRANDO PELA JANELA WK-PERIODO-DESDE/HASTA.
009770           PERFORM 7010-EXTRAE-1-PERIODO
009780              THRU 7010-EXTRAE-1-PERIODO-FIM
009790              VARYING WS-J FROM 1 BY 1
009800                 UNTIL WS-J > WK-QTDE-PERIODOS.
009810
009820       7000-EXTRAE-SERIE-FIM.
009830           EXIT.
009840      *----------------------------------------------------------------*
009850       7010-EXTRAE-1-PERIODO SECTION.
009860       7010.
009870           SET WK-PER-IDX TO WS-J.
009880      *    FORA DA JANELA DE 52 SEMANAS - DESCARTA.
009890           IF WK-PERIODO (WK-PER-IDX) < WK-PERIODO-DESDE
009900                 OR WK-PERIODO (WK-PER-IDX) > WK-PERIODO-HASTA
009910               GO TO 7010-EXTRAE-1-PERIODO-FIM
009920           END-IF.
009930      *    SOMA O INDICADOR DA TRIPLA NESTE PERIODO E A SOMA
009940      *    DO "EMPLEADO" NO MESMO NEGOCIO+PUESTO (R7).
009950           PERFORM 7020-SOMA-PERIODO THRU 7020-SOMA-PERIODO-FIM.
009960      *    PERIODO SEM NENHUM REGISTRO DESTA TRIPLA - NAO VIRA
009970      *    PONTO NA SERIE (SERIE FICA COM OS PERIODOS
009980      *    EFETIVAMENTE LANCADOS, NAO COM ZEROS ARTIFICIAIS).
009990           IF WA-COUNT-IND-PERIODO = 0
010000               GO TO 7010-EXTRAE-1-PERIODO-FIM
010010           END-IF.
010020           ADD WA-COUNT-IND-PERIODO TO WK-SERIE-REGOS-BRUTOS.
010030      *    TETO DE SEGURANCA DA TABELA WK-SERIE (52 SEMANAS
010040      *    CABEM SOBRA, MAS O LIMITE FICA EXPLICITO).
010050           IF WK-QTDE-SERIE >= 60
010060               GO TO 7010-EXTRAE-1-PERIODO-FIM
010070           END-IF.
010080           ADD 1 TO WK-QTDE-SERIE.
010090           SET WK-SER-IDX TO WK-QTDE-SERIE.
010100           MOVE WK-PERIODO (WK-PER-IDX) TO WK-SERIE-PERIODO (WK-SER-IDX).
010110           MOVE WA-SOMA-INDICADOR TO WK-SERIE-VALOR (WK-SER-IDX).
010120      *    O CATALOGO DE TRIPLAS (3000) JA EXCLUI O INDICADOR
010130      *    "EMPLEADO" - A MEDIA POR EMPREGADO (R7) E' INCONDICIONAL
010140           IF WA-SOMA-EMPREGADOS-PER > 0
010150               COMPUTE WK-SERIE-VALOR (WK-SER-IDX) ROUNDED =
010160                   WA-SOMA-INDICADOR / WA-SOMA-EMPREGADOS-PER
010170           END-IF.
010180
010190       7010-EXTRAE-1-PERIODO-FIM.
010200           EXIT.
010210      *----------------------------------------------------------------*
010220       7020-SOMA-PERIODO SECTION.
010230       7020.
010240           MOVE ZEROS TO WA-SOMA-INDICADOR WA-COUNT-IND-PERIODO
010250                         WA-SOMA-EMPREGADOS-PER.
010260      *    PERCORRE O MAESTRO INTEIRO A CADA PERIODO - ACEITAVEL
010270      *    PORQUE A TABELA EM MEMORIA CABE (ATE WC-MAX-MESTRE)
010280      *    E A JANELA TEM SO 52 PERIODOS.
010290           PERFORM 7021-SOMA-1-REGISTRO THRU 7021-SOMA-1-REGISTRO-FIM
010300              VARYING WS-I FROM 1 BY 1
010310                 UNTIL WS-I > WM-QTDE-REGISTROS.
010320
010330       7020-SOMA-PERIODO-FIM.
010340           EXIT.
010350      *----------------------------------------------------------------*
010360       7021-SOMA-1-REGISTRO SECTION.
010370       7021.
010380           SET WM-IDX TO WS-I.
010390      *    SO INTERESSA O REGISTRO DA MESMA TRIPLA NESTE
010400      *    PERIODO.
010410           IF WM-CODIGO-PERIODO (WM-IDX) NOT = WK-PERIODO (WK-PER-IDX)
010420                 OR WM-NEGOCIO (WM-IDX) NOT = WS-TRI-NEGOCIO
010430                 OR WM-PUESTO (WM-IDX)  NOT = WS-TRI-PUESTO
010440               GO TO 7021-SOMA-1-REGISTRO-FIM
010450           END-IF.
010460           MOVE WM-INDICADOR (WM-IDX) TO WK-IND-CONV.
010470           INSPECT WK-IND-CONV CONVERTING
010480               "abcdefghijklmnopqrstuvwxyz"
010490               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010500      *    COMPARA OS DOIS LADOS MAIUSCULIZADOS (COTEJO
010510      *    INSENSIVEL A CAIXA, COPYBOOK CMPDIND).
010520           IF WK-IND-CONV = WS-TRI-INDICADOR-CONV
010530               ADD WM-VALOR (WM-IDX) TO WA-SOMA-INDICADOR
010540               ADD 1 TO WA-COUNT-IND-PERIODO
010550           END-IF.
010560           IF WK-IND-E-EMPLEADO
010570               ADD WM-VALOR (WM-IDX) TO WA-SOMA-EMPREGADOS-PER
010580           END-IF.
010590
010600       7021-SOMA-1-REGISTRO-FIM.
010610           EXIT.
010620      *----------------------------------------------------------------*
010630      *    MEDIA E DESVIO-PADRAO AMOSTRAL (N-1) DE WK-SERIE-VALOR      *
010640      *    ENTRE OS INDICES WK-STAT-DE E WK-STAT-ATE (UNIDAD 8/R8,     *
010650      *    TAMBEM USADA PELO ERRO-PADRAO DA PREDICCION - R10)          *
010660      *----------------------------------------------------------------*
010670       7600-MEDIA-DESVIO SECTION.
010680       7600.
010690      *    ESTATISTICA AMOSTRAL (N-1) SOBRE WK-SERIE-VALOR, NA
010700      *    FAIXA WK-STAT-DE..WK-STAT-ATE (UNIDAD 8/R8) -
010710      *    TAMBEM USADA NO ERRO-PADRAO DA PREDICCION (R10).
010720           COMPUTE WK-STAT-QTDE = WK-STAT-ATE - WK-STAT-DE + 1.
010730           MOVE ZEROS TO WK-STAT-SOMA WK-STAT-MEDIA.
010740           IF WK-STAT-QTDE > 0
010750               PERFORM 7610-SOMA-1-PONTO THRU 7610-SOMA-1-PONTO-FIM
010760                  VARYING WS-K FROM WK-STAT-DE BY 1
010770                     UNTIL WS-K > WK-STAT-ATE
010780               COMPUTE WK-STAT-MEDIA ROUNDED =
010790                   WK-STAT-SOMA / WK-STAT-QTDE
010800           END-IF.
010810           MOVE ZEROS TO WK-STAT-DESVIO.
010820           IF WK-STAT-QTDE > 1
010830               MOVE ZEROS TO WK-STAT-SOMA-QUAD
010840               PERFORM 7620-SOMA-1-QUADRADO THRU 7620-SOMA-1-QUADRADO-FIM
010850                  VARYING WS-K FROM WK-STAT-DE BY 1
010860                     UNTIL WS-K > WK-STAT-ATE
010870               COMPUTE WA-RAIZ-ENTRADA ROUNDED =
010880                   WK-STAT-SOMA-QUAD / (WK-STAT-QTDE - 1)
010890               PERFORM 9700-RAIZ-QUADRADA THRU 9700-RAIZ-QUADRADA-FIM
010900               MOVE WA-RAIZ-RESULTADO TO WK-STAT-DESVIO
010910           END-IF.
010920
010930       7600-MEDIA-DESVIO-FIM.
010940           EXIT.
010950      *----------------------------------------------------------------*
010960       7610-SOMA-1-PONTO SECTION.
010970       7610.
010980      *    ACUMULA UM PONTO DA SERIE BRUTA.
010990           ADD WK-SERIE-VALOR (WS-K) TO WK-STAT-SOMA.
011000
011010       7610-SOMA-1-PONTO-FIM.
011020           EXIT.
011030      *----------------------------------------------------------------*
011040       7620-SOMA-1-QUADRADO SECTION.
011050       7620.
011060      *    ACUMULA O QUADRADO DO DESVIO - SEGUNDA PASSADA, JA
011070      *    COM A MEDIA CALCULADA.
011080           COMPUTE WK-STAT-DIF = WK-SERIE-VALOR (WS-K) - WK-STAT-MEDIA.
011090           COMPUTE WK-STAT-SOMA-QUAD ROUNDED =
011100               WK-STAT-SOMA-QUAD + (WK-STAT-DIF * WK-STAT-DIF).
011110
011120       7620-SOMA-1-QUADRADO-FIM.
011130           EXIT.
011140      *----------------------------------------------------------------*
011150      *    ESTADISTICAS DE SERIE DA TRIPLA CORRENTE (UNIDAD 8/R8) -     *
011160      *    MEDIA, DESVIO AMOSTRAL, MINIMO/MAXIMO, LIMITES DE 1 E 1.5    *
011170      *    DESVIOS E A TABELA DE PONTOS COM A VARIACAO DE CADA UM       *
011180      *    CONTRA O SEU ANTERIOR.  CHAMADO N-0240: ANTES ESTE CALCULO   *
011190      *    EXISTIA SO NA CABECA DE QUEM LIA O CODIGO (O ES-REGISTRO DO  *
011200      *    COPY CMPDEST FICAVA DECLARADO E VAZIO) - A GERENCIA DE       *
011210      *    NOMINA PEDIU QUE A ESTATISTICA DA SERIE TAMBEM SAISSE NO     *
011220      *    RELALE, NAO SO AS ALERTAS DERIVADAS DELA.                    *
011230      *----------------------------------------------------------------*
011240       7800-ESTATISTICAS-SERIE SECTION.
011250       7800.
011260           MOVE WS-TRI-NEGOCIO        TO ES-NEGOCIO.
011270           MOVE WS-TRI-PUESTO         TO ES-PUESTO.
011280           MOVE WS-TRI-INDICADOR      TO ES-INDICADOR.
011290           MOVE WK-QTDE-SERIE         TO ES-CANTIDAD-PUNTOS.
011300      *    SERIE VAZIA (JANELA SEM NENHUM PONTO PARA ESTA TRIPLA) -
011310      *    REGISTRO SAI COM CANTIDAD-PUNTOS ZERO E ESTATISTICA
011320      *    AUSENTE, CONFORME A UNIDAD 8.
011330           IF WK-QTDE-SERIE = ZEROS
011340               MOVE ZEROS TO ES-MEDIA ES-DESVIACION-ESTANDAR
011350                             ES-MINIMO ES-MAXIMO
011360                             ES-LIMITE-SUP-1SIGMA ES-LIMITE-INF-1SIGMA
011370                             ES-LIMITE-SUP-15SIGMA ES-LIMITE-INF-15SIGMA
011380           ELSE
011390      *        REUTILIZA 7600 (MESMA MEDIA/DESVIO AMOSTRAL DA R8)
011400      *        SOBRE A SERIE INTEIRA, NAO SO SOBRE AS VARIACOES.
011410               MOVE 1             TO WK-STAT-DE
011420               MOVE WK-QTDE-SERIE TO WK-STAT-ATE
011430               PERFORM 7600-MEDIA-DESVIO THRU 7600-MEDIA-DESVIO-FIM
011440               MOVE WK-STAT-MEDIA  TO ES-MEDIA
011450               MOVE WK-STAT-DESVIO TO ES-DESVIACION-ESTANDAR
011460               PERFORM 7810-CALCULA-MIN-MAX THRU 7810-CALCULA-MIN-MAX-FIM
011470      *        LIMITES DE CONFIANZA DA R8 - MEDIA +/- 1 DESVIO E
011480      *        MEDIA +/- 1.5 DESVIO.
011490               COMPUTE ES-LIMITE-SUP-1SIGMA ROUNDED =
011500                   ES-MEDIA + ES-DESVIACION-ESTANDAR
011510               COMPUTE ES-LIMITE-INF-1SIGMA ROUNDED =
011520                   ES-MEDIA - ES-DESVIACION-ESTANDAR
011530               COMPUTE ES-LIMITE-SUP-15SIGMA ROUNDED =
011540                   ES-MEDIA + (ES-DESVIACION-ESTANDAR * 1.5)
011550               COMPUTE ES-LIMITE-INF-15SIGMA ROUNDED =
011560                   ES-MEDIA - (ES-DESVIACION-ESTANDAR * 1.5)
011570               PERFORM 7830-MONTA-PONTOS THRU 7830-MONTA-PONTOS-FIM
011580           END-IF.
011590           PERFORM 7850-IMPRIME-ESTATISTICAS THRU 7850-IMPRIME-ESTATISTICAS-FIM.
011600
011610       7800-ESTATISTICAS-SERIE-FIM.
011620           EXIT.
011630      *----------------------------------------------------------------*
011640       7810-CALCULA-MIN-MAX SECTION.
011650       7810.
011660      *    SEMEIA COM O PRIMEIRO PONTO E PASSA PELOS DEMAIS.
011670           MOVE WK-SERIE-VALOR (1) TO ES-MINIMO.
011680           MOVE WK-SERIE-VALOR (1) TO ES-MAXIMO.
011690           IF WK-QTDE-SERIE > 1
011700               PERFORM 7811-TESTA-1-PONTO-MINMAX
011710                  THRU 7811-TESTA-1-PONTO-MINMAX-FIM
011720                  VARYING WS-K FROM 2 BY 1
011730                     UNTIL WS-K > WK-QTDE-SERIE
011740           END-IF.
011750
011760       7810-CALCULA-MIN-MAX-FIM.
011770           EXIT.
011780      *----------------------------------------------------------------*
011790       7811-TESTA-1-PONTO-MINMAX SECTION.
011800       7811.
011810           IF WK-SERIE-VALOR (WS-K) < ES-MINIMO
011820               MOVE WK-SERIE-VALOR (WS-K) TO ES-MINIMO
011830           END-IF.
011840           IF WK-SERIE-VALOR (WS-K) > ES-MAXIMO
011850               MOVE WK-SERIE-VALOR (WS-K) TO ES-MAXIMO
011860           END-IF.
011870
011880       7811-TESTA-1-PONTO-MINMAX-FIM.
011890           EXIT.
011900      *----------------------------------------------------------------*
011910       7830-MONTA-PONTOS SECTION.
011920       7830.
011930      *    TABELA DE PONTOS DA R8 - UM POR PERIODO DA SERIE, JA NA
011940      *    ORDEM ASCENDENTE EM QUE 7000-EXTRAE-SERIE OS LANCOU.
011950           PERFORM 7831-MONTA-1-PONTO THRU 7831-MONTA-1-PONTO-FIM
011960              VARYING WS-K FROM 1 BY 1
011970                 UNTIL WS-K > WK-QTDE-SERIE.
011980
011990       7830-MONTA-PONTOS-FIM.
012000           EXIT.
012010      *----------------------------------------------------------------*
012020       7831-MONTA-1-PONTO SECTION.
012030       7831.
012040           SET ES-IDX TO WS-K.
012050           MOVE WK-SERIE-PERIODO (WS-K) TO ES-PONTO-PERIODO (ES-IDX).
012060           MOVE WK-SERIE-VALOR (WS-K)   TO ES-PONTO-VALOR (ES-IDX).
012070      *    VARIACAO PERCENTUAL CONTRA O PONTO IMEDIATAMENTE ANTERIOR -
012080      *    ZERO NO PRIMEIRO PONTO OU QUANDO O ANTERIOR E' ZERO (BASE
012090      *    ZERO NAO TEM VARIACAO PERCENTUAL DEFINIDA).
012100           IF WS-K = 1 OR WK-SERIE-VALOR (WS-K - 1) = ZEROS
012110               MOVE ZEROS TO ES-PONTO-VARIACAO (ES-IDX)
012120           ELSE
012130               COMPUTE ES-PONTO-VARIACAO (ES-IDX) ROUNDED =
012140                   ((WK-SERIE-VALOR (WS-K) - WK-SERIE-VALOR (WS-K - 1))
012150                       / WK-SERIE-VALOR (WS-K - 1)) * 100
012160           END-IF.
012170
012180       7831-MONTA-1-PONTO-FIM.
012190           EXIT.
012200      *----------------------------------------------------------------*
012210      *    IMPRIME A LINHA-RESUMO DA TRIPLA NA SECAO DE ESTADISTICAS    *
012220      *    DE SERIE DO RELALE (A TABELA DE PONTOS FICA NO REGISTRO,     *
012230      *    NAO SAI PONTO A PONTO NO RELATORIO - SERIAM ATE 52 LINHAS    *
012240      *    POR TRIPLA, SO PARA REPETIR O QUE A ALERTA JA RESUME).       *
012250      *----------------------------------------------------------------*
012260       7850-IMPRIME-ESTATISTICAS SECTION.
012270       7850.
012280           IF WT-CT-LINHAS-E >= WC-LINHAS-POR-PAGINA
012290               PERFORM 7855-CABECALHO-PAGINA-E THRU 7855-CABECALHO-PAGINA-E-FIM
012300           END-IF.
012310           MOVE ES-NEGOCIO             TO WR-E-NEGOCIO.
012320           MOVE ES-PUESTO              TO WR-E-PUESTO.
012330           MOVE ES-INDICADOR           TO WR-E-INDICADOR.
012340           MOVE ES-CANTIDAD-PUNTOS     TO WR-E-PUNTOS.
012350           MOVE ES-MEDIA               TO WR-E-MEDIA.
012360           MOVE ES-DESVIACION-ESTANDAR TO WR-E-DESVIO.
012370           MOVE ES-MINIMO              TO WR-E-MINIMO.
012380           MOVE ES-MAXIMO              TO WR-E-MAXIMO.
012390           MOVE ES-LIMITE-INF-1SIGMA   TO WR-E-LIMINF1S.
012400           MOVE ES-LIMITE-SUP-1SIGMA   TO WR-E-LIMSUP1S.
012410           WRITE ARQ-RELALE-REG FROM WR-DETE.
012420           ADD 1 TO WT-CT-LINHAS-E.
012430
012440       7850-IMPRIME-ESTATISTICAS-FIM.
012450           EXIT.
012460      *----------------------------------------------------------------*
012470       7855-CABECALHO-PAGINA-E SECTION.
012480       7855.
012490      *    CABECALHO DE PAGINA DA SECAO DE ESTADISTICAS DE SERIE -
012500      *    PAGINACAO PROPRIA (WT-CT-PAGINA-E), INDEPENDENTE DA
012510      *    PAGINACAO DAS SECOES DE ALERTA.
012520           ADD 1 TO WT-CT-PAGINA-E.
012530           MOVE WT-CT-PAGINA-E      TO WR-CAB-PAGINA-E.
012540           MOVE WP-PERIODO-ATUAL    TO WR-CAB-PERIODO.
012550           MOVE WS-SIS-HOR          TO HOR.
012560           MOVE WS-SIS-MIN          TO MINUTO.
012570           MOVE WS-SIS-SEG          TO SEGUNDO.
012580           WRITE ARQ-RELALE-REG FROM WR-CAB1 AFTER ADVANCING PAGE.
012590           WRITE ARQ-RELALE-REG FROM WR-SEP1.
012600           WRITE ARQ-RELALE-REG FROM WR-CAB3-E.
012610           WRITE ARQ-RELALE-REG FROM WR-SEP1.
012620           WRITE ARQ-RELALE-REG FROM WR-CAB4-E.
012630           WRITE ARQ-RELALE-REG FROM WR-SEP1.
012640           MOVE ZEROS TO WT-CT-LINHAS-E.
012650
012660       7855-CABECALHO-PAGINA-E-FIM.
012670           EXIT.
012680      *----------------------------------------------------------------*
012690      *    PROCESSA TODAS AS TRIPLAS DO CATALOGO - PARA CADA UMA,      *
012700      *    EXTRAE A SERIE E TENTA AS DUAS ALERTAS (Z-SCORE/PREDICCION) *
012710      *----------------------------------------------------------------*
012720       7700-PROCESSA-TODAS-TRIPLAS SECTION.
012730       7700.
012740      *    LIMPA AS DUAS TABELAS DE ALERTA ANTES DE COMECAR.
012750      *    CHAMADO N-0240 - ZERA TAMBEM A PAGINACAO PROPRIA DA SECAO
012760      *    DE ESTADISTICAS DE SERIE, QUE E' ESCRITA NESTE MESMO LACO.
012770           MOVE ZEROS TO WK-QTDE-ALERTAS-Z WK-QTDE-ALERTAS-P.
012780           MOVE ZEROS TO WT-CT-PAGINA-E.
012790           MOVE 99 TO WT-CT-LINHAS-E.
012800           PERFORM 7710-PROCESSA-1-TRIPLA THRU 7710-PROCESSA-1-TRIPLA-FIM
012810              VARYING WS-I FROM 1 BY 1
012820                 UNTIL WS-I > WK-QTDE-TRIPLAS.
012830
012840       7700-PROCESSA-TODAS-TRIPLAS-FIM.
012850           EXIT.
012860      *----------------------------------------------------------------*
012870       7710-PROCESSA-1-TRIPLA SECTION.
012880       7710.
012890           SET WK-TRI-IDX TO WS-I.
012900           MOVE WK-TRI-NEGOCIO (WK-TRI-IDX)   TO WS-TRI-NEGOCIO.
012910           MOVE WK-TRI-PUESTO (WK-TRI-IDX)    TO WS-TRI-PUESTO.
012920           MOVE WK-TRI-INDICADOR (WK-TRI-IDX) TO WS-TRI-INDICADOR.
012930           MOVE WS-TRI-INDICADOR TO WS-TRI-INDICADOR-CONV.
012940           INSPECT WS-TRI-INDICADOR-CONV CONVERTING
012950               "abcdefghijklmnopqrstuvwxyz"
012960               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012970           PERFORM 7000-EXTRAE-SERIE THRU 7000-EXTRAE-SERIE-FIM.
012980           PERFORM 7800-ESTATISTICAS-SERIE THRU 7800-ESTATISTICAS-SERIE-FIM.
012990           PERFORM 8000-ALERTA-ZSCORE THRU 8000-ALERTA-ZSCORE-FIM.
013000           PERFORM 8500-ALERTA-PREDICCION THRU 8500-ALERTA-PREDICCION-FIM.
013010
013020       7710-PROCESSA-1-TRIPLA-FIM.
013030           EXIT.
013040      *----------------------------------------------------------------*
013050      *    ALERTA POR DESVIO-PADRAO SOBRE A VARIACAO SEMANAL (R9)      *
013060      *----------------------------------------------------------------*
013070       8000-ALERTA-ZSCORE SECTION.
013080       8000.
013090      *    PISO DE DADOS DA R9 - MENOS DE 10 REGISTROS BRUTOS
013100      *    OU MENOS DE 3 PERIODOS NA SERIE NAO DA' BASE
013110      *    ESTATISTICA CONFIAVEL; NAO GERA ALERTA.
013120           IF WK-SERIE-REGOS-BRUTOS < 10 OR WK-QTDE-SERIE < 3
013130               GO TO 8000-ALERTA-ZSCORE-FIM
013140           END-IF.
013150      *    MONTA AS VARIACOES SEMANA-A-SEMANA (R9, PASSO 2).
013160           PERFORM 8010-MONTA-VARIACOES THRU 8010-MONTA-VARIACOES-FIM.
013170           IF WK-QTDE-VAR < 2
013180               GO TO 8000-ALERTA-ZSCORE-FIM
013190           END-IF.
013200      *    VARIACAO ATUAL E' A ULTIMA DA TABELA; A MEDIA/
013210      *    DESVIO HISTORICOS SAO CALCULADOS SOBRE TODAS AS
013220      *    ANTERIORES.
013230           MOVE WK-VAR-VALOR (WK-QTDE-VAR) TO WK-VAR-ATUAL.
013240           MOVE 1 TO WK-STAT-DE.
013250           COMPUTE WK-STAT-ATE = WK-QTDE-VAR - 1.
013260           PERFORM 8100-MEDIA-DESVIO-VAR THRU 8100-MEDIA-DESVIO-VAR-FIM.
013270      *    SERIE PERFEITAMENTE ESTAVEL (DESVIO ZERO) - EVITA
013280      *    DIVISAO POR ZERO NO Z-SCORE, USANDO UM PISO
013290      *    ARBITRARIO PEQUENO.
013300           IF WK-VSTAT-DESVIO = ZEROS
013310               MOVE 0.01 TO WK-VSTAT-DESVIO
013320           END-IF.
013330      *    CALCULA O MARGEN DINAMICO (N-0086) E OS LIMITES
013340      *    SUPERIOR/INFERIOR DA FAIXA NORMAL.
013350           PERFORM 8200-CALCULA-MARGEN THRU 8200-CALCULA-MARGEN-FIM.
013360           COMPUTE WK-VAR-LIMINF = WK-VSTAT-MEDIA - WK-MARGEN.
013370           COMPUTE WK-VAR-LIMSUP = WK-VSTAT-MEDIA + WK-MARGEN.
013380           COMPUTE WK-VAR-ABSDIF = WK-VAR-ATUAL - WK-VSTAT-MEDIA.
013390           IF WK-VAR-ATUAL < WK-VSTAT-MEDIA
013400               COMPUTE WK-VAR-ABSDIF =
013410                   (WK-VAR-ATUAL - WK-VSTAT-MEDIA) * -1
013420           END-IF.
013430      *    Z-SCORE = DIFERENCA ABSOLUTA / DESVIO HISTORICO -
013440      *    QUANTOS DESVIOS-PADRAO A VARIACAO ATUAL ESTA DA
013450      *    MEDIA.
013460           COMPUTE WK-ZSCORE ROUNDED = WK-VAR-ABSDIF / WK-VSTAT-DESVIO.
013470      *    SO ALERTA SE ESTIVER FORA DA FAIXA, A DIFERENCA FOR
013480      *    MAIOR QUE O RUIDO DE 1 PONTO PERCENTUAL E O Z-SCORE
013490      *    PASSAR DE 1 (SEVERIDAD MINIMA "MODERADA", R9
013500      *    PASSOS 8/9).
013510           IF (WK-VAR-ATUAL < WK-VAR-LIMINF
013520                 OR WK-VAR-ATUAL > WK-VAR-LIMSUP)
013530                 AND WK-VAR-ABSDIF > 0.01
013540                 AND WK-ZSCORE > 1
013550               PERFORM 8300-REGISTRA-ALERTA-Z
013560                  THRU 8300-REGISTRA-ALERTA-Z-FIM
013570           END-IF.
013580
013590       8000-ALERTA-ZSCORE-FIM.
013600           EXIT.
013610      *----------------------------------------------------------------*
013620       8010-MONTA-VARIACOES SECTION.
013630       8010.
013640           MOVE ZEROS TO WK-QTDE-VAR.
013650      *    UMA VARIACAO PARA CADA PAR DE PERIODOS CONSECUTIVOS
013660      *    DA SERIE.
013670           PERFORM 8011-VARIACAO-1-PAR THRU 8011-VARIACAO-1-PAR-FIM
013680              VARYING WS-K FROM 2 BY 1 UNTIL WS-K > WK-QTDE-SERIE.
013690
013700       8010-MONTA-VARIACOES-FIM.
013710           EXIT.
013720      *----------------------------------------------------------------*
013730       8011-VARIACAO-1-PAR SECTION.
013740       8011.
013750      *    BASE ZERO NAO TEM VARIACAO PERCENTUAL DEFINIDA -
013760      *    PONTO E' DESCARTADO DA TABELA DE VARIACOES, NAO
013770      *    TRATADO COMO ZERO (EVITARIA UM "ALERTA FALSO" DE
013780      *    VARIACAO DE 0%).
013790           IF WK-SERIE-VALOR (WS-K - 1) NOT = ZEROS
013800               COMPUTE WK-VAR-CALC ROUNDED =
013810                   (WK-SERIE-VALOR (WS-K) - WK-SERIE-VALOR (WS-K - 1))
013820                       / WK-SERIE-VALOR (WS-K - 1)
013830               ADD 1 TO WK-QTDE-VAR
013840               MOVE WK-VAR-CALC TO WK-VAR-VALOR (WK-QTDE-VAR)
013850           END-IF.
013860
013870       8011-VARIACAO-1-PAR-FIM.
013880           EXIT.
013890      *----------------------------------------------------------------*
013900      *    MEDIA E DESVIO-PADRAO AMOSTRAL DAS VARIACOES HISTORICAS     *
013910      *----------------------------------------------------------------*
013920       8100-MEDIA-DESVIO-VAR SECTION.
013930       8100.
013940      *    MESMA MECANICA DE 7600, MAS SOBRE A SERIE DE
013950      *    VARIACOES (WK-VAR-VALOR) EM VEZ DA SERIE BRUTA.
013960           COMPUTE WK-STAT-QTDE = WK-STAT-ATE - WK-STAT-DE + 1.
013970           MOVE ZEROS TO WK-STAT-SOMA WK-VSTAT-MEDIA.
013980           IF WK-STAT-QTDE > 0
013990               PERFORM 8110-SOMA-1-VAR THRU 8110-SOMA-1-VAR-FIM
014000                  VARYING WS-K FROM WK-STAT-DE BY 1
014010                     UNTIL WS-K > WK-STAT-ATE
014020               COMPUTE WK-VSTAT-MEDIA ROUNDED =
014030                   WK-STAT-SOMA / WK-STAT-QTDE
014040           END-IF.
014050      *    DESVIO SO FAZ SENTIDO COM MAIS DE 1 PONTO - USA A
014060      *    MESMA RAIZ DE NEWTON-RAPHSON DE 7600.
014070           MOVE ZEROS TO WK-VSTAT-DESVIO.
014080           IF WK-STAT-QTDE > 1
014090               MOVE ZEROS TO WK-STAT-SOMA-QUAD
014100               PERFORM 8120-SOMA-1-QUAD-VAR THRU 8120-SOMA-1-QUAD-VAR-FIM
014110                  VARYING WS-K FROM WK-STAT-DE BY 1
014120                     UNTIL WS-K > WK-STAT-ATE
014130               COMPUTE WA-RAIZ-ENTRADA ROUNDED =
014140                   WK-STAT-SOMA-QUAD / (WK-STAT-QTDE - 1)
014150               PERFORM 9700-RAIZ-QUADRADA THRU 9700-RAIZ-QUADRADA-FIM
014160               MOVE WA-RAIZ-RESULTADO TO WK-VSTAT-DESVIO
014170           END-IF.
014180
014190       8100-MEDIA-DESVIO-VAR-FIM.
014200           EXIT.
014210      *----------------------------------------------------------------*
014220       8110-SOMA-1-VAR SECTION.
014230       8110.
014240      *    ACUMULA UMA VARIACAO HISTORICA.
014250           ADD WK-VAR-VALOR (WS-K) TO WK-STAT-SOMA.
014260
014270       8110-SOMA-1-VAR-FIM.
014280           EXIT.
014290      *----------------------------------------------------------------*
014300       8120-SOMA-1-QUAD-VAR SECTION.
014310       8120.
014320      *    ACUMULA O QUADRADO DO DESVIO DA VARIACAO.
014330           COMPUTE WK-STAT-DIF = WK-VAR-VALOR (WS-K) - WK-VSTAT-MEDIA.
014340           COMPUTE WK-STAT-SOMA-QUAD ROUNDED =
014350               WK-STAT-SOMA-QUAD + (WK-STAT-DIF * WK-STAT-DIF).
014360
014370       8120-SOMA-1-QUAD-VAR-FIM.
014380           EXIT.
014390      *----------------------------------------------------------------*
014400      *    MARGEN DINAMICO CONFORME O DESVIO HISTORICO (R9, PASSO 5)   *
014410      *----------------------------------------------------------------*
014420       8200-CALCULA-MARGEN SECTION.
014430       8200.
014440      *    CHAMADO N-0086 - MARGEN PROPORCIONAL AO DESVIO
014450      *    HISTORICO, COM PISO E TETO: SERIE MUITO ESTAVEL
014460      *    (DESVIO < 1%) USA UM MARGEN MINIMO FIXO, EM VEZ DE
014470      *    UM MARGEN QUASE NULO QUE GERARIA ALERTA A QUALQUER
014480      *    OSCILACAO; SERIE MODERADA (< 5%) AMPLIA O DESVIO EM
014490      *    30%; SERIE JA VOLATIL USA O PROPRIO DESVIO.
014500           IF WK-VSTAT-DESVIO < 0.01
014510               MOVE 0.015 TO WK-MARGEN
014520           ELSE
014530               IF WK-VSTAT-DESVIO < 0.05
014540                   COMPUTE WK-MARGEN ROUNDED = WK-VSTAT-DESVIO * 1.3
014550               ELSE
014560                   MOVE WK-VSTAT-DESVIO TO WK-MARGEN
014570               END-IF
014580           END-IF.
014590      *    PISO E TETO ABSOLUTOS (1% A 20%), INDEPENDENTE DO
014600      *    CALCULO ACIMA - NAO DEIXA O MARGEN SUMIR NEM
014610      *    EXPLODIR.
014620           IF WK-MARGEN < 0.01
014630               MOVE 0.01 TO WK-MARGEN
014640           END-IF.
014650           IF WK-MARGEN > 0.20
014660               MOVE 0.20 TO WK-MARGEN
014670           END-IF.
014680
014690       8200-CALCULA-MARGEN-FIM.
014700           EXIT.
014710      *----------------------------------------------------------------*
014720      *    GRAVA UMA LINHA NA TABELA DE ALERTAS DE Z-SCORE, JA COM A   *
014730      *    SEVERIDAD CLASSIFICADA (R9, PASSOS 8/9)                     *
014740      *----------------------------------------------------------------*
014750       8300-REGISTRA-ALERTA-Z SECTION.
014760       8300.
014770      *    TETO DE SEGURANCA DA TABELA - SE ESTOURAR, OS
014780      *    ALERTAS EXCEDENTES SAO SIMPLESMENTE PERDIDOS (NAO
014790      *    HA ERRO NEM MENSAGEM, NO JEITO DA CASA).
014800           IF WK-QTDE-ALERTAS-Z >= WC-MAX-ALERTAS
014810               GO TO 8300-REGISTRA-ALERTA-Z-FIM
014820           END-IF.
014830           ADD 1 TO WK-QTDE-ALERTAS-Z.
014840           SET WK-ALZ-IDX TO WK-QTDE-ALERTAS-Z.
014850           MOVE WS-TRI-NEGOCIO       TO WK-ALZ-NEGOCIO (WK-ALZ-IDX).
014860           MOVE WS-TRI-PUESTO        TO WK-ALZ-PUESTO (WK-ALZ-IDX).
014870           MOVE WS-TRI-INDICADOR     TO
014880                WK-ALZ-INDICADOR (WK-ALZ-IDX).
014890           COMPUTE WK-ALZ-VARPCT (WK-ALZ-IDX) ROUNDED =
014900               WK-VAR-ATUAL * 100.
014910           COMPUTE WK-ALZ-MEDIA (WK-ALZ-IDX) ROUNDED =
014920               WK-VSTAT-MEDIA * 100.
014930           COMPUTE WK-ALZ-DESVIO (WK-ALZ-IDX) ROUNDED =
014940               WK-VSTAT-DESVIO * 100.
014950           COMPUTE WK-ALZ-LIMINF (WK-ALZ-IDX) ROUNDED =
014960               WK-VAR-LIMINF * 100.
014970           COMPUTE WK-ALZ-LIMSUP (WK-ALZ-IDX) ROUNDED =
014980               WK-VAR-LIMSUP * 100.
014990           COMPUTE WK-ALZ-ZSCORE (WK-ALZ-IDX) ROUNDED = WK-ZSCORE.
015000           MOVE WK-ALZ-ZSCORE (WK-ALZ-IDX) TO WK-ALZ-ZABS (WK-ALZ-IDX).
015010           MOVE WP-PERIODO-ATUAL     TO WK-ALZ-PERIODO (WK-ALZ-IDX).
015020      *    CLASSIFICACAO DE SEVERIDAD DA R9 - Z > 3 E'
015030      *    "CRITICA" (ORDEM 1), Z > 2 E' "ALTA" (ORDEM 2),
015040      *    CASO CONTRARIO "MODERADA" (ORDEM 3); A ORDEM
015050      *    NUMERICA E' USADA NA ORDENACAO DE 8900.
015060           IF WK-ZSCORE > 3
015070               MOVE "CRITICA " TO WK-ALZ-SEVERIDADE (WK-ALZ-IDX)
015080               MOVE 1 TO WK-ALZ-ORDEM (WK-ALZ-IDX)
015090           ELSE
015100               IF WK-ZSCORE > 2
015110                   MOVE "ALTA    " TO WK-ALZ-SEVERIDADE (WK-ALZ-IDX)
015120                   MOVE 2 TO WK-ALZ-ORDEM (WK-ALZ-IDX)
015130               ELSE
015140                   MOVE "MODERADA" TO WK-ALZ-SEVERIDADE (WK-ALZ-IDX)
015150                   MOVE 3 TO WK-ALZ-ORDEM (WK-ALZ-IDX)
015160               END-IF
015170           END-IF.
015180
015190       8300-REGISTRA-ALERTA-Z-FIM.
015200           EXIT.
015210      *----------------------------------------------------------------*
015220      *    ALERTA DE INTERVALO DE PREDICCION (MEDIA MOVIL EXPONENCIAL  *
015230      *    MAIS TENDENCIA - R10)                                       *
015240      *----------------------------------------------------------------*
015250       8500-ALERTA-PREDICCION SECTION.
015260       8500.
015270      *    PISO DE DADOS DA R10 - PRECISA DE AO MENOS 3
015280      *    PERIODOS PARA TER UM HISTORICO ANTES DO PONTO
015290      *    AVALIADO.
015300           IF WK-QTDE-SERIE < 3
015310               GO TO 8500-ALERTA-PREDICCION-FIM
015320           END-IF.
015330           COMPUTE WK-HIST-QTDE = WK-QTDE-SERIE - 1.
015340           MOVE WK-SERIE-VALOR (WK-QTDE-SERIE) TO WK-OBS-ATUAL.
015350      *    ALPHA DA MEDIA MOVIL EXPONENCIAL (EMA) PELA FORMULA
015360      *    CLASSICA 2/(N+1) - QUANTO MAIS HISTORIA, MENOR O
015370      *    PESO DO PONTO MAIS RECENTE.
015380           COMPUTE WK-ALPHA ROUNDED = 2 / (WK-HIST-QTDE + 1).
015390           MOVE WK-SERIE-VALOR (1) TO WK-EMA-ATUAL.
015400      *    ITERA A EMA SOBRE TODO O HISTORICO (SEM O PONTO
015410      *    AVALIADO, QUE E' O QUE SE QUER PREVER).
015420           PERFORM 8510-ITERA-EMA THRU 8510-ITERA-EMA-FIM
015430              VARYING WS-K FROM 2 BY 1 UNTIL WS-K > WK-HIST-QTDE.
015440           MOVE WK-EMA-ATUAL TO WK-PRONOSTICO.
015450      *    AJUSTE DE TENDENCIA (R10) - INCLINACAO ENTRE O
015460      *    PENULTIMO E O ANTEPENULTIMO PONTOS, SOMADA AO
015470      *    PRONOSTICO DA EMA; SO SE APLICA COM HISTORICO
015480      *    SUFICIENTE.
015490           IF WK-HIST-QTDE >= 3
015500               COMPUTE WK-TENDENCIA ROUNDED =
015510                   (WK-SERIE-VALOR (WK-HIST-QTDE) -
015520                    WK-SERIE-VALOR (WK-HIST-QTDE - 2)) / 2
015530               COMPUTE WK-PRONOSTICO ROUNDED =
015540                   WK-PRONOSTICO + WK-TENDENCIA
015550           END-IF.
015560      *    ERRO-PADRAO DA PREDICCION - COM MENOS DE 2 PONTOS
015570      *    DE HISTORICO USA UM PISO ARBITRARIO (10% DO
015580      *    PRONOSTICO); COM HISTORICO SUFICIENTE, USA O DESVIO
015590      *    AMOSTRAL CORRIGIDO PELO FATOR RAIZ(1+1/N), PADRAO
015600      *    DE ERRO DE PREVISAO.
015610           IF WK-HIST-QTDE < 2
015620               COMPUTE WK-ERRO-PADRAO ROUNDED = WK-PRONOSTICO * 0.1
015630           ELSE
015640               MOVE 1 TO WK-STAT-DE
015650               MOVE WK-HIST-QTDE TO WK-STAT-ATE
015660               PERFORM 7600-MEDIA-DESVIO THRU 7600-MEDIA-DESVIO-FIM
015670               COMPUTE WA-RAIZ-ENTRADA ROUNDED =
015680                   1 + (1 / WK-HIST-QTDE)
015690               PERFORM 9700-RAIZ-QUADRADA THRU 9700-RAIZ-QUADRADA-FIM
015700               COMPUTE WK-ERRO-PADRAO ROUNDED =
015710                   WK-STAT-DESVIO * WA-RAIZ-RESULTADO
015720           END-IF.
015730      *    INTERVALO DE 95% DE CONFIANCA (+/- 1.96 ERROS-
015740      *    PADRAO) AO REDOR DO PRONOSTICO.
015750           COMPUTE WK-LIMINF-PRED ROUNDED =
015760               WK-PRONOSTICO - (1.96 * WK-ERRO-PADRAO).
015770           COMPUTE WK-LIMSUP-PRED ROUNDED =
015780               WK-PRONOSTICO + (1.96 * WK-ERRO-PADRAO).
015790      *    SO ALERTA SE O VALOR OBSERVADO CAIR FORA DO
015800      *    INTERVALO DE PREDICCION.
015810           IF WK-OBS-ATUAL < WK-LIMINF-PRED
015820                 OR WK-OBS-ATUAL > WK-LIMSUP-PRED
015830               PERFORM 8600-REGISTRA-ALERTA-P
015840                  THRU 8600-REGISTRA-ALERTA-P-FIM
015850           END-IF.
015860
015870       8500-ALERTA-PREDICCION-FIM.
015880           EXIT.
015890      *----------------------------------------------------------------*
015900       8510-ITERA-EMA SECTION.
015910       8510.
015920      *    FORMULA PADRAO DA EMA: ALPHA * PONTO ATUAL + (1 -
015930      *    ALPHA) * EMA ANTERIOR.
015940           COMPUTE WK-EMA-ATUAL ROUNDED =
015950               (WK-ALPHA * WK-SERIE-VALOR (WS-K)) +
015960               ((1 - WK-ALPHA) * WK-EMA-ATUAL).
015970
015980       8510-ITERA-EMA-FIM.
015990           EXIT.
016000      *----------------------------------------------------------------*
016010      *    GRAVA UMA LINHA NA TABELA DE ALERTAS DE PREDICCION (R10,    *
016020      *    PASSO 6 - % FORA DE FAIXA)                                  *
016030      *----------------------------------------------------------------*
016040       8600-REGISTRA-ALERTA-P SECTION.
016050       8600.
016060      *    MESMO TETO DE SEGURANCA DE 8300.
016070           IF WK-QTDE-ALERTAS-P >= WC-MAX-ALERTAS
016080               GO TO 8600-REGISTRA-ALERTA-P-FIM
016090           END-IF.
016100           ADD 1 TO WK-QTDE-ALERTAS-P.
016110           SET WK-ALP-IDX TO WK-QTDE-ALERTAS-P.
016120           MOVE WS-TRI-NEGOCIO   TO WK-ALP-NEGOCIO (WK-ALP-IDX).
016130           MOVE WS-TRI-PUESTO    TO WK-ALP-PUESTO (WK-ALP-IDX).
016140           MOVE WS-TRI-INDICADOR TO WK-ALP-INDICADOR (WK-ALP-IDX).
016150           MOVE WK-OBS-ATUAL     TO WK-ALP-OBSERVADO (WK-ALP-IDX).
016160           MOVE WK-PRONOSTICO    TO WK-ALP-PRONOSTICO (WK-ALP-IDX).
016170           MOVE WK-LIMINF-PRED   TO WK-ALP-LIMINF (WK-ALP-IDX).
016180           MOVE WK-LIMSUP-PRED   TO WK-ALP-LIMSUP (WK-ALP-IDX).
016190           MOVE WP-PERIODO-ATUAL TO WK-ALP-PERIODO (WK-ALP-IDX).
016200           MOVE "N" TO WK-ALP-INSUFICIENTE (WK-ALP-IDX).
016210      *    MARCA A ALERTA COMO "INSUFICIENTE" QUANDO O
016220      *    HISTORICO E' CURTO (< 10 PONTOS) - O RELATORIO
016230      *    EMITE MESMO ASSIM, MAS SINALIZADO (R10, PASSO 6).
016240           IF WK-QTDE-SERIE < 10
016250               MOVE "S" TO WK-ALP-INSUFICIENTE (WK-ALP-IDX)
016260           END-IF.
016270           MOVE ZEROS TO WK-ALP-VARPCT (WK-ALP-IDX).
016280      *    % FORA DE FAIXA - A PARTIR DO LIMITE MAIS PROXIMO
016290      *    DO VALOR OBSERVADO (SE ACIMA, DO LIMSUP; SE ABAIXO,
016300      *    DO LIMINF), EM RELACAO AO PRONOSTICO.
016310           IF WK-PRONOSTICO NOT = ZEROS
016320               IF WK-OBS-ATUAL > WK-LIMSUP-PRED
016330                   COMPUTE WK-ALP-VARPCT (WK-ALP-IDX) ROUNDED =
016340                       ((WK-OBS-ATUAL - WK-LIMSUP-PRED) / WK-PRONOSTICO)
016350                           * 100
016360               ELSE
016370                   COMPUTE WK-ALP-VARPCT (WK-ALP-IDX) ROUNDED =
016380                       ((WK-OBS-ATUAL - WK-LIMINF-PRED) / WK-PRONOSTICO)
016390                           * 100
016400               END-IF
016410           END-IF.
016420           MOVE WK-ALP-VARPCT (WK-ALP-IDX) TO WK-ALP-VARABS (WK-ALP-IDX).
016430
016440       8600-REGISTRA-ALERTA-P-FIM.
016450           EXIT.
016460      *----------------------------------------------------------------*
016470      *    ORDENA OS ALERTAS DE Z-SCORE POR SEVERIDAD (CRITICA/ALTA/   *
016480      *    MODERADA) E, DENTRO DA MESMA SEVERIDAD, POR |Z| DESCENDENTE *
016490      *----------------------------------------------------------------*
016500       8900-ORDENA-ALERTAS-Z SECTION.
016510      * -----------------------------------
016520      * BOLHA SIMPLES - TABELA PEQUENA (MAX 250 ALERTAS)
016530      * -----------------------------------
016540       8900.
016550           IF WK-QTDE-ALERTAS-Z > 1
016560               PERFORM 8910-PASSADA-ALERTAS-Z
016570                  THRU 8910-PASSADA-ALERTAS-Z-FIM
016580                  VARYING WS-I FROM 1 BY 1
016590                     UNTIL WS-I >= WK-QTDE-ALERTAS-Z
016600           END-IF.
016610
016620       8900-ORDENA-ALERTAS-Z-FIM.
016630           EXIT.
016640      *----------------------------------------------------------------*
016650       8910-PASSADA-ALERTAS-Z SECTION.
016660       8910.
016670      *    UMA PASSADA DA BOLHA DE ALERTAS Z.
016680           PERFORM 8920-TROCA-ALERTAS-Z THRU 8920-TROCA-ALERTAS-Z-FIM
016690              VARYING WS-J FROM 1 BY 1
016700                 UNTIL WS-J > WK-QTDE-ALERTAS-Z - WS-I.
016710
016720       8910-PASSADA-ALERTAS-Z-FIM.
016730           EXIT.
016740      *----------------------------------------------------------------*
016750       8920-TROCA-ALERTAS-Z SECTION.
016760       8920.
016770           SET WK-ALZ-IDX TO WS-J.
016780      *    CRITERIO DE TROCA: PRIMEIRO POR ORDEM DE SEVERIDAD
016790      *    (1=CRITICA NA FRENTE), DENTRO DA MESMA SEVERIDAD
016800      *    POR |Z| DESCENDENTE.
016810           IF WK-ALZ-ORDEM (WK-ALZ-IDX) >
016820                 WK-ALZ-ORDEM (WK-ALZ-IDX + 1)
016830                 OR (WK-ALZ-ORDEM (WK-ALZ-IDX) =
016840                     WK-ALZ-ORDEM (WK-ALZ-IDX + 1)
016850                     AND WK-ALZ-ZABS (WK-ALZ-IDX) <
016860                         WK-ALZ-ZABS (WK-ALZ-IDX + 1))
016870               MOVE WK-ALZ (WK-ALZ-IDX)     TO WK-AUX-ALERTA-Z
016880               MOVE WK-ALZ (WK-ALZ-IDX + 1) TO WK-ALZ (WK-ALZ-IDX)
016890               MOVE WK-AUX-ALERTA-Z         TO WK-ALZ (WK-ALZ-IDX + 1)
016900           END-IF.
016910
016920       8920-TROCA-ALERTAS-Z-FIM.
016930           EXIT.
016940      *----------------------------------------------------------------*
016950      *    ORDENA OS ALERTAS DE PREDICCION POR |% FORA DE FAIXA|       *
016960      *    DESCENDENTE                                                 *
016970      *----------------------------------------------------------------*
016980       8950-ORDENA-ALERTAS-P SECTION.
016990       8950.
017000      *    COM 0 OU 1 ALERTA NAO HA NADA A ORDENAR.
017010           IF WK-QTDE-ALERTAS-P > 1
017020               PERFORM 8960-PASSADA-ALERTAS-P
017030                  THRU 8960-PASSADA-ALERTAS-P-FIM
017040                  VARYING WS-I FROM 1 BY 1
017050                     UNTIL WS-I >= WK-QTDE-ALERTAS-P
017060           END-IF.
017070
017080       8950-ORDENA-ALERTAS-P-FIM.
017090           EXIT.
017100      *----------------------------------------------------------------*
017110       8960-PASSADA-ALERTAS-P SECTION.
017120       8960.
017130      *    UMA PASSADA DA BOLHA DE ALERTAS P.
017140           PERFORM 8970-TROCA-ALERTAS-P THRU 8970-TROCA-ALERTAS-P-FIM
017150              VARYING WS-J FROM 1 BY 1
017160                 UNTIL WS-J > WK-QTDE-ALERTAS-P - WS-I.
017170
017180       8960-PASSADA-ALERTAS-P-FIM.
017190           EXIT.
017200      *----------------------------------------------------------------*
017210       8970-TROCA-ALERTAS-P SECTION.
017220       8970.
017230           SET WK-ALP-IDX TO WS-J.
017240      *    ORDENA SO POR |% FORA DE FAIXA| DESCENDENTE - A
017250      *    ALERTA DE PREDICCION NAO TEM CLASSE DE SEVERIDAD
017260      *    (DIFERENTE DA DE Z-SCORE).
017270           IF WK-ALP-VARABS (WK-ALP-IDX) < WK-ALP-VARABS (WK-ALP-IDX + 1)
017280               MOVE WK-ALP (WK-ALP-IDX)     TO WK-AUX-ALERTA-P
017290               MOVE WK-ALP (WK-ALP-IDX + 1) TO WK-ALP (WK-ALP-IDX)
017300               MOVE WK-AUX-ALERTA-P         TO WK-ALP (WK-ALP-IDX + 1)
017310           END-IF.
017320
017330       8970-TROCA-ALERTAS-P-FIM.
017340           EXIT.
017350      *----------------------------------------------------------------*
017360      *    IMPRIME O RELATORIO DE ALERTAS - SECAO Z-SCORE SEGUIDA DA   *
017370      *    SECAO DE PREDICCION, CADA UMA NUMA NOVA PAGINA              *
017380      *----------------------------------------------------------------*
017390       9000-IMPRIME-RELATORIO SECTION.
017400       9000.
017410      *    DUAS SECOES NO MESMO RELALE - Z-SCORE PRIMEIRO,
017420      *    PREDICCION DEPOIS, CADA UMA COM SUA PROPRIA
017430      *    PAGINACAO.
017440           MOVE ZEROS TO WT-CT-PAGINA.
017450           MOVE 99 TO WT-CT-LINHAS.
017460           PERFORM 9010-IMPRIME-SECAO-Z THRU 9010-IMPRIME-SECAO-Z-FIM.
017470           MOVE 99 TO WT-CT-LINHAS.
017480           PERFORM 9050-IMPRIME-SECAO-P THRU 9050-IMPRIME-SECAO-P-FIM.
017490
017500       9000-IMPRIME-RELATORIO-FIM.
017510           EXIT.
017520      *----------------------------------------------------------------*
017530       9010-IMPRIME-SECAO-Z SECTION.
017540       9010.
017550      *    UMA LINHA POR ALERTA DE Z-SCORE, JA NA ORDEM FINAL
017560      *    (8900).
017570           PERFORM 9011-IMPRIME-1-ALERTA-Z
017580              THRU 9011-IMPRIME-1-ALERTA-Z-FIM
017590              VARYING WS-I FROM 1 BY 1
017600                 UNTIL WS-I > WK-QTDE-ALERTAS-Z.
017610
017620       9010-IMPRIME-SECAO-Z-FIM.
017630           EXIT.
017640      *----------------------------------------------------------------*
017650       9011-IMPRIME-1-ALERTA-Z SECTION.
017660       9011.
017670           SET WK-ALZ-IDX TO WS-I.
017680      *    CHAMADO N-0176 - UPSI-0 LIGADA RESTRINGE O
017690      *    RELATORIO SO AS ALERTAS DE SEVERIDAD CRITICA,
017700      *    A PEDIDO DA GERENCIA DE NOMINA.
017710           IF SOLO-CRITICAS-LIGADO
017720                 AND WK-ALZ-SEVERIDADE (WK-ALZ-IDX) NOT = "CRITICA "
017730               GO TO 9011-IMPRIME-1-ALERTA-Z-FIM
017740           END-IF.
017750           IF WT-CT-LINHAS >= WC-LINHAS-POR-PAGINA
017760               PERFORM 9020-CABECALHO-PAGINA-Z
017770                  THRU 9020-CABECALHO-PAGINA-Z-FIM
017780           END-IF.
017790           MOVE WK-ALZ-SEVERIDADE (WK-ALZ-IDX)  TO WR-Z-SEVERIDAD.
017800           MOVE WK-ALZ-NEGOCIO (WK-ALZ-IDX)     TO WR-Z-NEGOCIO.
017810           MOVE WK-ALZ-PUESTO (WK-ALZ-IDX)      TO WR-Z-PUESTO.
017820           MOVE WK-ALZ-INDICADOR (WK-ALZ-IDX)   TO WR-Z-INDICADOR.
017830           MOVE WK-ALZ-VARPCT (WK-ALZ-IDX)      TO WR-Z-VARPCT.
017840           MOVE WK-ALZ-MEDIA (WK-ALZ-IDX)       TO WR-Z-MEDIA.
017850           MOVE WK-ALZ-DESVIO (WK-ALZ-IDX)      TO WR-Z-DESVIO.
017860           MOVE WK-ALZ-ZSCORE (WK-ALZ-IDX)      TO WR-Z-ZSCORE.
017870           WRITE ARQ-RELALE-REG FROM WR-DETZ.
017880           ADD 1 TO WT-CT-LINHAS.
017890
017900       9011-IMPRIME-1-ALERTA-Z-FIM.
017910           EXIT.
017920      *----------------------------------------------------------------*
017930       9020-CABECALHO-PAGINA-Z SECTION.
017940       9020.
017950      *    CABECALHO DE PAGINA DA SECAO Z-SCORE.
017960           ADD 1 TO WT-CT-PAGINA.
017970           MOVE WT-CT-PAGINA        TO WR-CAB-PAGINA.
017980           MOVE WP-PERIODO-ATUAL    TO WR-CAB-PERIODO.
017990           MOVE WS-SIS-HOR          TO HOR.
018000           MOVE WS-SIS-MIN          TO MINUTO.
018010           MOVE WS-SIS-SEG          TO SEGUNDO.
018020           WRITE ARQ-RELALE-REG FROM WR-CAB1 AFTER ADVANCING PAGE.
018030           WRITE ARQ-RELALE-REG FROM WR-SEP1.
018040           WRITE ARQ-RELALE-REG FROM WR-CAB3-Z.
018050           WRITE ARQ-RELALE-REG FROM WR-SEP1.
018060           WRITE ARQ-RELALE-REG FROM WR-CAB4-Z.
018070           WRITE ARQ-RELALE-REG FROM WR-SEP1.
018080           MOVE ZEROS TO WT-CT-LINHAS.
018090
018100       9020-CABECALHO-PAGINA-Z-FIM.
018110           EXIT.
018120      *----------------------------------------------------------------*
018130       9050-IMPRIME-SECAO-P SECTION.
018140       9050.
018150      *    UMA LINHA POR ALERTA DE PREDICCION, JA NA ORDEM
018160      *    FINAL (8950).
018170           PERFORM 9051-IMPRIME-1-ALERTA-P
018180              THRU 9051-IMPRIME-1-ALERTA-P-FIM
018190              VARYING WS-I FROM 1 BY 1
018200                 UNTIL WS-I > WK-QTDE-ALERTAS-P.
018210
018220       9050-IMPRIME-SECAO-P-FIM.
018230           EXIT.
018240      *----------------------------------------------------------------*
018250       9051-IMPRIME-1-ALERTA-P SECTION.
018260       9051.
018270           SET WK-ALP-IDX TO WS-I.
018280      *    QUEBRA DE PAGINA PELO MESMO CONTADOR WT-CT-LINHAS
018290      *    USADO NA SECAO Z.
018300           IF WT-CT-LINHAS >= WC-LINHAS-POR-PAGINA
018310               PERFORM 9055-CABECALHO-PAGINA-P
018320                  THRU 9055-CABECALHO-PAGINA-P-FIM
018330           END-IF.
018340           MOVE WK-ALP-NEGOCIO (WK-ALP-IDX)     TO WR-P-NEGOCIO.
018350           MOVE WK-ALP-PUESTO (WK-ALP-IDX)      TO WR-P-PUESTO.
018360           MOVE WK-ALP-INDICADOR (WK-ALP-IDX)   TO WR-P-INDICADOR.
018370           MOVE WK-ALP-OBSERVADO (WK-ALP-IDX)   TO WR-P-OBSERVADO.
018380           MOVE WK-ALP-PRONOSTICO (WK-ALP-IDX)  TO WR-P-PRONOSTICO.
018390           MOVE WK-ALP-VARPCT (WK-ALP-IDX)      TO WR-P-VARPCT.
018400           WRITE ARQ-RELALE-REG FROM WR-DETP.
018410           ADD 1 TO WT-CT-LINHAS.
018420
018430       9051-IMPRIME-1-ALERTA-P-FIM.
018440           EXIT.
018450      *----------------------------------------------------------------*
018460       9055-CABECALHO-PAGINA-P SECTION.
018470       9055.
018480      *    CABECALHO DE PAGINA DA SECAO DE PREDICCION - O
018490      *    CONTADOR DE PAGINA E' UNICO PARA O RELALE INTEIRO,
018500      *    NAO REINICIA ENTRE AS DUAS SECOES.
018510           ADD 1 TO WT-CT-PAGINA.
018520           MOVE WT-CT-PAGINA        TO WR-CAB-PAGINA-P.
018530           MOVE WP-PERIODO-ATUAL    TO WR-CAB-PERIODO.
018540           MOVE WS-SIS-HOR          TO HOR.
018550           MOVE WS-SIS-MIN          TO MINUTO.
018560           MOVE WS-SIS-SEG          TO SEGUNDO.
018570           WRITE ARQ-RELALE-REG FROM WR-CAB1 AFTER ADVANCING PAGE.
018580           WRITE ARQ-RELALE-REG FROM WR-SEP1.
018590           WRITE ARQ-RELALE-REG FROM WR-CAB3-P.
018600           WRITE ARQ-RELALE-REG FROM WR-SEP1.
018610           WRITE ARQ-RELALE-REG FROM WR-CAB4-P.
018620           WRITE ARQ-RELALE-REG FROM WR-SEP1.
018630           MOVE ZEROS TO WT-CT-LINHAS.
018640
018650       9055-CABECALHO-PAGINA-P-FIM.
018660           EXIT.
018670      *----------------------------------------------------------------*
018680      *    RAIZ QUADRADA DE WA-RAIZ-ENTRADA POR NEWTON-RAPHSON (20      *
018690      *    ITERACOES - PRECISAO MAIS QUE SUFICIENTE PARA ESTA FAIXA)   *
018700      *----------------------------------------------------------------*
018710       9700-RAIZ-QUADRADA SECTION.
018720       9700.
018730           MOVE ZEROS TO WA-RAIZ-RESULTADO.
018740      *    CHUTE INICIAL = METADE DA ENTRADA (OU A PROPRIA
018750      *    ENTRADA, SE A METADE ARREDONDAR A ZERO) - 20
018760      *    ITERACOES DE NEWTON CONVERGEM COM FOLGA NESTA
018770      *    FAIXA DE VALORES.
018780           IF WA-RAIZ-ENTRADA > ZEROS
018790               COMPUTE WA-RAIZ-X = WA-RAIZ-ENTRADA / 2
018800               IF WA-RAIZ-X = ZEROS
018810                   MOVE WA-RAIZ-ENTRADA TO WA-RAIZ-X
018820               END-IF
018830               PERFORM 9701-ITERA-NEWTON THRU 9701-ITERA-NEWTON-FIM
018840                  VARYING WA-RAIZ-CONTADOR FROM 1 BY 1
018850                     UNTIL WA-RAIZ-CONTADOR > 20
018860               MOVE WA-RAIZ-X TO WA-RAIZ-RESULTADO
018870           END-IF.
018880
018890       9700-RAIZ-QUADRADA-FIM.
018900           EXIT.
018910      *----------------------------------------------------------------*
018920       9701-ITERA-NEWTON SECTION.
018930       9701.
018940      *    PASSO DE NEWTON-RAPHSON: X = (X + ENTRADA/X) / 2.
018950           COMPUTE WA-RAIZ-X ROUNDED =
018960               (WA-RAIZ-X + (WA-RAIZ-ENTRADA / WA-RAIZ-X)) / 2.
018970
018980       9701-ITERA-NEWTON-FIM.
018990           EXIT.
019000      *----------------------------------------------------------------*
019010      *    "N SEMANAS ANTES" DE UM PERIODO (REGRA R1) - SUBTRAI N DA   *
019020      *    SEMANA; ENQUANTO O RESULTADO FOR MENOR QUE 1, SOMA 52 E     *
019030      *    DIMINUI O ANO                                               *
019040      *----------------------------------------------------------------*
019050       9750-SEMANAS-ANTES SECTION.
019060       9750.
019070      *    REGRA R1 - SEPARA ANO E SEMANA DO PERIODO (AAAASS)
019080      *    E SUBTRAI N SEMANAS; 9751 AJUSTA QUANDO A SEMANA
019090      *    FICA NEGATIVA (VIRADA DE ANO).
019100           DIVIDE WK-NWB-PERIODO-ENT BY 100
019110               GIVING WK-NWB-ANO REMAINDER WK-NWB-SEM.
019120           COMPUTE WK-NWB-SEM = WK-NWB-SEM - WK-NWB-N.
019130           PERFORM 9751-AJUSTA-SEMANA-NEGATIVA
019140              THRU 9751-AJUSTA-SEMANA-NEGATIVA-FIM
019150              UNTIL WK-NWB-SEM >= 1.
019160           COMPUTE WK-NWB-PERIODO-SAI = (WK-NWB-ANO * 100) + WK-NWB-SEM.
019170
019180       9750-SEMANAS-ANTES-FIM.
019190           EXIT.
019200      *----------------------------------------------------------------*
019210       9751-AJUSTA-SEMANA-NEGATIVA SECTION.
019220       9751.
019230      *    ANO COM 52 SEMANAS (PADRAO DA CASA - NAO HA SEMANA
019240      *    53 NO CALENDARIO DE NOMINA).
019250           ADD 52 TO WK-NWB-SEM.
019260           SUBTRACT 1 FROM WK-NWB-ANO.
019270
019280       9751-AJUSTA-SEMANA-NEGATIVA-FIM.
019290           EXIT.
019300      *----------------------------------------------------------------*
019310      *    ENCERRAMENTO - FECHA ARQUIVOS                               *
019320      *----------------------------------------------------------------*
019330       9900-FINALIZA SECTION.
019340       9900.
019350      *    FECHA TUDO O QUE FOI ABERTO EM 1000-INICIO.
019360           CLOSE ARQ-MESTRE.
019370      *    ULTIMO PARAGRAFO DO PROGRAMA - DEPOIS DELE, SO O
019380      *    GOBACK DE 0000-CONTROLE.
019390           CLOSE ARQ-PARM.
019400           CLOSE ARQ-RELALE.
019410
019420       9900-FINALIZA-FIM.
019430           EXIT.
019440
