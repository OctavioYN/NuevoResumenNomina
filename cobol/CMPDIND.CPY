000100******************************************************************
000200*    COPY        CMPDIND.                                       *
000300*    SISTEMA:    NOMINA                                          *
000400*    DESCRICAO:  AREA DE COTEJO MAIUSCULIZADA PARA O NOME DO     *
000500*                INDICADOR. O ARQUIVO DE ENTRADA CHEGA COM       *
000600*                GRAFIAS MISTAS ("Compensacion", "EMPLEADO",     *
000700*                "empleado", ETC) - O PROGRAMA MAIUSCULIZA A     *
000800*                COPIA EM WK-IND-CONV (INSPECT CONVERTING) E     *
000900*                TESTA AS CONDICOES 88 ABAIXO. USADO EM WORKING- *
001000*                STORAGE, NUNCA NA FILE SECTION.                 *
001100*------------------------------------------------------------------*
001200*    MANUTENCAO:                                                  *
001300*    DATA       PROGRAMADOR       CHAMADO   DESCRICAO             *
001400*    ---------- ----------------- --------- --------------------- *
001500*    21/05/1995 R.ALVES           N-0055    LAYOUT INICIAL        *
001600******************************************************************
001700 01  WK-IND-CONV                 PIC X(40).
001800     88  WK-IND-E-COMPENSACION   VALUE "COMPENSACION".
001900     88  WK-IND-E-EMPLEADO       VALUE "EMPLEADO".
