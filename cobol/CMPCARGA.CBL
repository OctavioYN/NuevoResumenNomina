000010       IDENTIFICATION DIVISION.
000020      *----------------------------------------------------------------*
000030       PROGRAM-ID.    CMPCARGA.
000040       AUTHOR.        R. ALVES.
000050       INSTALLATION.  GRUPO ELEKTRA - CENTRO DE COMPUTO.
000060       DATE-WRITTEN.  14/09/1994.
000070       DATE-COMPILED.
000080       SECURITY.      CONFIDENCIAL - USO INTERNO ELEKTRA.
000090      *----------------------------------------------------------------*
000100      * SISTEMA:      NOMINA
000110      * PROGRAMA:     CMPCARGA
000120      *
000130      * OBJETIVO:     CARGAR Y VALIDAR EL ARCHIVO PLANO DE HECHOS DE
000140      *               COMPENSACION SEMANAL (17 COLUMNAS) Y GRABAR EL
000150      *               MAESTRO DE COMPENSACION (ARQ-MESTRE) PARA LOS
000160      *               PROGRAMAS DE RESUMEN Y DE ALERTAS.
000170      *
000180      * ESTE E O UNICO PROGRAMA DO SISTEMA NOMINA QUE LE O ARQUIVO PLANO
000190      * EXTERNO - OS DEMAIS (CMPRESUM, CMPALERT) SO ENXERGAM O MESTRE JA
000200      * VALIDADO, NUNCA O ARQUIVO DE ORIGEM.
000210      *
000220      * REGRAS DE NEGOCIO COBERTAS NESTE PROGRAMA: R11 (CAMPOS
000230      * OBRIGATORIOS, INCLUSIVE PERIODO PRESENTE/NUMERICO). AS DEMAIS
000240      * COMPENSACION SEMANAL SAO TRATADAS NO CMPRESUM E NO CMPALERT.
000250      *
000260      *----------------------------------------------------------------*
000270      * HISTORICO DE MANUTENCAO
000280      *----------------------------------------------------------------*
000290      * DATA       PROGRAMADOR       CHAMADO   DESCRICAO
000300      * ---------- ----------------- --------- ------------------------
000310      * 14/09/1994 R.ALVES           N-0040    VERSAO INICIAL - CARGA
000320      *                                         SEQUENCIAL DO ARQUIVO
000330      *                                         PLANO DE FUNCIONARIOS
000340      * 02/05/1995 R.ALVES           N-0052    INCLUIDO CONTADOR DE
000350      *                                         REGISTROS REJEITADOS
000360      * 17/01/1996 R.ALVES           N-0079    DEFAULT DO CODIGO PAIS
000370      *                                         PARA 1 QUANDO EM BRANCO
000380      * 03/02/1996 R.ALVES           N-0077    GRUPO-NEGOCIO E CANAL
000390      *                                         PASSAM A VALIDAR DEFAULT
000400      * 08/07/1997 A.RAMOS           N-0091    LIMITE DE 100 LINHAS DE
000410      *                                         ERRO NO RELATORIO
000420      * 18/11/1998 M.SOUZA           N-0102    VIRADA DO SECULO - AJUSTE
000430      *                                         DE JANELA DE DATA PARA
000440      *                                         O ANO 2000 (Y2K)
000450      * 22/03/1999 M.SOUZA           N-0106    REJEITA LINHA COM MENOS
000460      *                                         DE 17 COLUNAS
000470      * 09/11/2001 A.RAMOS           N-0131    TRIM DOS CAMPOS DE TEXTO
000480      *                                         NEGOCIO/PUESTO/INDICADOR
000490      * 22/07/2003 J.FARIA           N-0155    GRAVA DETALLE7 NO MESTRE
000500      * 14/02/2008 J.FARIA           N-0190    CABECALHO DO ARQUIVO DE
000510      *                                         ENTRADA PASSA A SER
000520      *                                         IGNORADO NA LEITURA
000530      * 30/06/2011 P.MARTINS         N-0214    AJUSTE FILE STATUS '10'
000540      *                                         (FIM DE ARQUIVO) NO LOOP
000550      * 09/08/2013 L.CORREIA          N-0228    REVISAO DE COMENTARIOS E
000560      *                                         PADRONIZACAO DE NIVEL 77
000570      *                                         NOS ESCALARES SOLTOS
000580      * 03/03/2014 L.CORREIA          N-0233    NOTA: NEGOCIO/PUESTO/
000590      *                                         INDICADOR EM BRANCO NO
000600      *                                         PLANO DE ENTRADA NAO SAO
000610      *                                         MAIS REJEITADOS AQUI -
000620      *                                         TRATAMENTO FICOU A CARGO
000630      *                                         DO CMPRESUM (CHAMADO
000640      *                                         N-0181)
000650      * 19/05/2015 L.CORREIA          N-0242    AUDITORIA DO CLIENTE
000660      *                                         APONTOU QUE A FAIXA DE
000670      *                                         SEMANA 01-53 AQUI NESTA
000680      *                                         VALIDACAO NUNCA FOI
000690      *                                         PEDIDA PELO NEGOCIO -
000700      *                                         REMOVIDA; PERIODO SO
000710      *                                         PRECISA VIR PREENCHIDO E
000720      *                                         NUMERICO (REGRA R11)
000730      *----------------------------------------------------------------*
000740      *===============================================================*
000750       ENVIRONMENT DIVISION.
000760      *----------------------------------------------------------------*
000770       CONFIGURATION SECTION.
000780       SOURCE-COMPUTER. IBM-4381.
000790       OBJECT-COMPUTER. IBM-4381.
000800       SPECIAL-NAMES.
000810      *    UPSI-0 NAO E USADA POR ESTE PROGRAMA (CARGA RODA SEMPRE DO
000820      *    MESMO JEITO) - FICA DECLARADA AQUI SO PARA MANTER O MESMO
000830      *    JOGO DE SWITCHES DOS OUTROS PROGRAMAS DO SISTEMA NOMINA.
000840           C01 IS TOP-OF-FORM
000850           CLASS CLASSE-NUMERICA IS "0" THRU "9"
000860           UPSI-0 ON STATUS IS CARGA-TESTE
000870           UPSI-0 OFF STATUS IS CARGA-PRODUCAO.
000880       INPUT-OUTPUT SECTION.
000890       FILE-CONTROL.
000900      *    ARQUIVO DE ENTRADA (PLANO, LINE SEQUENTIAL) E O MESTRE DE
000910      *    SAIDA (SEQUENTIAL, LAYOUT FIXO DO COPY CMPDFATO).
000920           SELECT ARQ-ENTRADA  ASSIGN TO DISK "ENTRADA"
000930               ORGANIZATION IS LINE SEQUENTIAL
000940               FILE STATUS IS FS-ENTRADA.
000950           SELECT ARQ-MESTRE   ASSIGN TO DISK "MESTRE"
000960               ORGANIZATION IS SEQUENTIAL
000970               FILE STATUS IS FS-MESTRE.
000980           SELECT ARQ-RELERR   ASSIGN TO DISK "RELERR"
000990               ORGANIZATION IS LINE SEQUENTIAL
001000               FILE STATUS IS FS-RELERR.
001010      *===============================================================*
001020       DATA DIVISION.
001030       FILE SECTION.
001040      *    ARQUIVO PLANO DE ENTRADA - UMA LINHA POR FATO DE COMPENSACION,
001050      *    17 COLUNAS SEPARADAS POR VIRGULA. LIDO COMO X(200) PORQUE O
001060      *    UNSTRING EM 2200 FAZ TODA A QUEBRA DE CAMPOS.
001070       FD  ARQ-ENTRADA
001080           LABEL RECORD IS STANDARD.
001090       01  ARQ-ENTRADA-REG          PIC X(200).
001100
001110      *    MESTRE DE COMPENSACION - LAYOUT VEM DO COPY CMPDFATO, O MESMO
001120      *    COPYBOOK USADO COMO ENTRADA PELO CMPRESUM E PELO CMPALERT.
001130       FD  ARQ-MESTRE
001140           LABEL RECORD IS STANDARD.
001150       COPY CMPDFATO.
001160
001170      *    RELATORIO DE CARGA (LOAD-ERRORS) - LINHA DE IMPRESSAO GENERICA,
001180      *    O LAYOUT REAL DE CADA LINHA ESTA NOS GRUPOS WR- DA
001190      *    WORKING-STORAGE, MOVIDOS PARA ESTE CAMPO NO WRITE.
001200       FD  ARQ-RELERR
001210           LABEL RECORD IS STANDARD.
001220       01  ARQ-RELERR-REG           PIC X(132).
001230      *===============================================================*
001240       WORKING-STORAGE SECTION.
001250      *----------------------------------------------------------------*
001260      *    CONSTANTES DO PROGRAMA. O LIMITE DE PAGINA (60 LINHAS) E O     *
001270      *    MESMO USADO PELOS OUTROS PROGRAMAS DO SISTEMA NOMINA, PARA    *
001280      *    O PAPEL CONTINUO DA IMPRESSORA DA SALA DE CARGA. O MAXIMO DE  *
001290      *    ERROS DETALHADOS NO RELATORIO (100) FOI FIXADO PELO CHAMADO   *
001300      *    N-0091 - O CONTADOR DE REJEITADOS NAO TEM ESSE TETO.         *
001310      *    SE ALGUM DIA O PAPEL CONTINUO MUDAR DE TAMANHO OU O TETO DE
001320      *    ERROS DETALHADOS PRECISAR SUBIR, E SO ALTERAR OS DOIS VALUES
001330      *    ABAIXO - NENHUM OUTRO PARAGRAFO TEM NUMERO FIXO EMBUTIDO.
001340      *    (O LIMITE DE 100 ERROS DETALHADOS VEM DO CHAMADO N-0091,
001350      *    ABERTO DEPOIS QUE UMA CARGA COM O ARQUIVO TRUNCADO GEROU UM
001360      *    RELATORIO DE MAIS DE 8 MIL LINHAS NA IMPRESSORA DA SALA.)
001370      *    (O PROPRIO A.RAMOS, QUE ABRIU O CHAMADO, FOI QUEM ESCOLHEU
001380      *    O NUMERO 100 - NAO HA CRITERIO TECNICO ALEM DISSO.)
001390      *----------------------------------------------------------------*
001400       01  WC-CONSTANTES.
001410           03  WC-LINHAS-POR-PAGINA   PIC 9(02) COMP VALUE 60.
001420           03  WC-MAXIMO-ERROS        PIC 9(03) COMP VALUE 100.
001430
001440      *----------------------------------------------------------------*
001450      *    FILE STATUS DOS TRES ARQUIVOS DO PROGRAMA. SO O DE ENTRADA    *
001460      *    PRECISA DE 88-LEVEL DE FIM DE ARQUIVO (E O UNICO LIDO); OS    *
001470      *    OUTROS DOIS SO SAO GRAVADOS, POR ISSO SO PRECISAM DO 88 DE    *
001480      *    "GRAVACAO OK" PARA DETECTAR FALHA DE DISCO.                   *
001490      *    NENHUM DOS TRES ARQUIVOS TEM TRATAMENTO DE REABERTURA - SE
001500      *    O FILE STATUS VIER DIFERENTE DE '00' (FORA DO '10' DE FIM DE
001510      *    ARQUIVO), O PROGRAMA SEGUE RODANDO E O ERRO APARECE NO
001520      *    RELATORIO (GRAVACAO) OU E IGNORADO (LEITURA, RARO NA PRATICA).
001530      *    ISTO NAO MUDOU DESDE A VERSAO INICIAL (CHAMADO N-0040) - NUNCA
001540      *    HOUVE PEDIDO PARA ABORTAR O JOB EM CASO DE ERRO DE DISCO.
001550      *----------------------------------------------------------------*
001560       01  WT-FILE-STATUS.
001570           03  FS-ENTRADA             PIC X(02) VALUE SPACES.
001580               88  FS-OK-ENTRADA      VALUE "00".
001590      *            '10' = FIM DE ARQUIVO NA LEITURA SEQUENCIAL - VER
001600      *            O CHAMADO N-0214 NO HISTORICO.
001610               88  FS-FIM-ENTRADA     VALUE "10".
001620           03  FS-MESTRE              PIC X(02) VALUE SPACES.
001630               88  FS-OK-MESTRE       VALUE "00".
001640           03  FS-RELERR              PIC X(02) VALUE SPACES.
001650               88  FS-OK-RELERR       VALUE "00".
001660
001670      *----------------------------------------------------------------*
001680      *    CONTADORES DE TRABALHO: WT-CT-LINHA CONTA LINHAS FISICAS DO   *
001690      *    ARQUIVO DE ENTRADA (INCLUI O CABECALHO DESCARTADO, PARA QUE   *
001700      *    O NUMERO DA LINHA QUE APARECE NO RELATORIO DE ERRO BATA COM  *
001710      *    O QUE O USUARIO VE NUM EDITOR DE TEXTO); WS-IDX-COLUNA E      *
001720      *    WS-QTDE-COLUNAS SAO REAPROVEITADOS EM DOIS MOMENTOS DO        *
001730      *    PROGRAMA - PRIMEIRO NA QUEBRA DE COLUNAS (2200), DEPOIS COMO  *
001740      *    INDICE DO LACO DE IMPRESSAO DO RELATORIO (9800).              *
001750      *----------------------------------------------------------------*
001760       01  WT-CONTADORES.
001770           03  WT-CT-LINHA            PIC 9(07) COMP VALUE ZEROS.
001780           03  WS-IDX-COLUNA          PIC 9(02) COMP VALUE ZEROS.
001790           03  WS-QTDE-COLUNAS        PIC 9(02) COMP VALUE ZEROS.
001800
001810      *    CONTADORES DE PAGINACAO DO RELATORIO DE CARGA - SEMPRE
001820      *    SOLTOS EM NIVEL 77, NO JEITO DA CASA, E NAO DENTRO DE
001830      *    UM GRUPO, POIS NAO COMPOEM REGISTRO NENHUM
001840       77  WT-CT-PAGINA               PIC 9(03) COMP VALUE ZEROS.
001850       77  WT-CT-LINHAS-IMPRESSAS     PIC 9(02) COMP VALUE 99.
001860
001870       77  WS-PRIMEIRA-LINHA          PIC X(01) VALUE "S".
001880           88  WS-E-PRIMEIRA-LINHA    VALUE "S".
001890      *    LIGADA SO NA PRIMEIRA CHAMADA DE 2100 (O CABECALHO DO CSV).
001900
001910       77  FS-EXIT                    PIC 9(02) COMP VALUE ZEROS.
001920           88  FS-PROCESSA            VALUE ZEROS.
001930      *    VALUE ZEROS = ATE AQUI A LINHA NAO FALHOU EM NENHUMA VALIDACAO.
001940
001950      *----------------------------------------------------------------*
001960      *    AREA DE QUEBRA DAS 17 COLUNAS DA LINHA DE ENTRADA (UNSTRING) *
001970      *    CADA WS-COLUNA VEM ALFANUMERICA, MESMO QUE O LAYOUT DIGA QUE *
001980      *    A COLUNA E NUMERICA - QUEM TESTA NUMERIC/NOT NUMERIC E O     *
001990      *    PROPRIO PROGRAMA, CAMPO A CAMPO, EM 2300/2600/2650.          *
002000      *    O TAMANHO X(40) FOI ESCOLHIDO PARA COMPORTAR COM FOLGA O MAIOR
002010      *    CAMPO DO LAYOUT DE ORIGEM (O VALOR DO HECHO, QUE PODE VIR COM
002020      *    SINAL E CASAS DECIMAIS EM TEXTO) SEM TRUNCAR NADA NO UNSTRING.
002030      *----------------------------------------------------------------*
002040       01  WS-COLUNAS.
002050           03  WS-COLUNA OCCURS 17 TIMES
002060                        INDEXED BY WS-COL-IDX
002070                        PIC X(40).
002080
002090      *----------------------------------------------------------------*
002100      *    DATA E HORA DO RELOGIO DO SISTEMA, SO PARA O CABECALHO DO    *
002110      *    RELATORIO DE CARGA - NAO ENTRAM EM NENHUM CALCULO DE PERIODO *
002120      *    (ISSO E FEITO A PARTIR DA COLUNA 6 DO ARQUIVO, NAO DO DATE). *
002130      *----------------------------------------------------------------*
002140       01  WS-DATA-SISTEMA            PIC 9(06) VALUE ZEROS.
002150       01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
002160      *    FORMATO ACCEPT FROM DATE DESTE COMPILADOR: AAMMDD.
002170           03  WS-SIS-ANO             PIC 9(02).
002180           03  WS-SIS-MES             PIC 9(02).
002190           03  WS-SIS-DIA             PIC 9(02).
002200
002210       01  WS-HORA-SISTEMA            PIC 9(08) VALUE ZEROS.
002220       01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
002230      *    SO HOR/MINUTO/SEGUNDO VAO PARA O CABECALHO - WS-SIS-CEN
002240      *    (CENTESIMOS) E LIDO MAS NUNCA IMPRESSO.
002250           03  WS-SIS-HOR             PIC 9(02).
002260           03  WS-SIS-MIN             PIC 9(02).
002270           03  WS-SIS-SEG             PIC 9(02).
002280           03  WS-SIS-CEN             PIC 9(02).
002290
002300      *    MENSAGEM DE ERRO DA LINHA CORRENTE - SO TEM UMA MENSAGEM POR *
002310      *    LINHA, A DA PRIMEIRA VALIDACAO QUE FALHOU (VER 2300).        *
002320       01  WS-MSGERRO                 PIC X(80) VALUE SPACES.
002330
002340      *----------------------------------------------------------------*
002350      *    AREA PARA QUEBRAR O PERIODO (ANO/SEMANA) DA COLUNA 6 EM         *
002360      *    ANO/SEMANA SEPARADOS - A REGRA R11 NAO PEDE FAIXA NENHUMA PARA  *
002370      *    A SEMANA, SO PRESENCA/NUMERICO (CHAMADO N-0242) - O REDEFINES *
002380      *    SEPARA OS 4 DIGITOS DE ANO DOS 2 DE SEMANA SEM PRECISAR DE     *
002390      *    UNSTRING OU DE ARITMETICA DE DIVISAO/RESTO.                   *
002400      *----------------------------------------------------------------*
002410       01  WS-PERIODO-VALIDACAO       PIC 9(06) VALUE ZEROS.
002420       01  WS-PERIODO-VALIDACAO-R REDEFINES WS-PERIODO-VALIDACAO.
002430      *    NEM WS-PV-ANO NEM WS-PV-SEM SAO TESTADOS AQUI - FICAM SO
002440      *    DISPONIVEIS (E PREENCHIDOS EM 2300) PARA EVENTUAL DEPURACAO.
002450           03  WS-PV-ANO              PIC 9(04).
002460           03  WS-PV-SEM              PIC 9(02).
002470
002480      *----------------------------------------------------------------*
002490      *    CONTADORES E TABELA DE MENSAGENS DE ERRO DE CARGA           *
002500      *    (COPYBOOK COMPARTILHADO - VER O CABECALHO DO PROPRIO         *
002510      *    CMPDCAR PARA O LAYOUT COMPLETO DE IC-REGISTRO).              *
002520      *    IC-QTDE-ERROS E IC-IDX SAO OS MESMOS NOMES USADOS PELO COPY NOS
002530      *    OUTROS DOIS PROGRAMAS - MUDA SO O TEXTO DAS MENSAGENS GRAVADAS
002540      *    EM CADA UM, CONFORME O TIPO DE VALIDACAO DE CADA PROGRAMA.
002550      *----------------------------------------------------------------*
002560       COPY CMPDCAR.
002570
002580      *----------------------------------------------------------------*
002590      *    LINHAS DO RELATORIO DE CARGA (LOAD-ERRORS) - CABECALHO COM   *
002600      *    HORA, SEPARADOR, 3 LINHAS DE CONTADOR E UM SEGUNDO           *
002610      *    SEPARADOR ANTES DO DETALHE DE LINHAS REJEITADAS.             *
002620      *    O TEXTO FIXO "GRUPO ELEKTRA - NOMINA SEMANAL" E O MESMO DOS
002630      *    CABECALHOS DO CMPRESUM E DO CMPALERT - SO MUDA O SUBTITULO
002640      *    ("CARGA DO MESTRE") PARA IDENTIFICAR QUAL RELATORIO E QUAL.
002650      *----------------------------------------------------------------*
002660       01  WR-CAB1.
002670           03  FILLER                 PIC X(30) VALUE
002680               "GRUPO ELEKTRA - NOMINA SEMANAL".
002690           03  FILLER                 PIC X(15) VALUE
002700               "CARGA DO MESTRE".
002710           03  FILLER                 PIC X(07) VALUE " HORA: ".
002720           03  WR-CAB-HORA.
002730               05  HOR                PIC 9(02) VALUE ZEROS.
002740               05  FILLER             PIC X(01) VALUE ":".
002750               05  MINUTO             PIC 9(02) VALUE ZEROS.
002760               05  FILLER             PIC X(01) VALUE ":".
002770               05  SEGUNDO            PIC 9(02) VALUE ZEROS.
002780
002790       01  WR-SEP1.
002800           03  FILLER                 PIC X(95) VALUE ALL "-".
002810
002820       01  WR-CONT1.
002830           03  FILLER                 PIC X(30) VALUE
002840               "REGISTROS PROCESADOS ........:".
002850           03  WR-CONT-PROC           PIC ZZZ,ZZ9.
002860
002870       01  WR-CONT2.
002880           03  FILLER                 PIC X(30) VALUE
002890               "REGISTROS ACEPTADOS .........:".
002900           03  WR-CONT-ACE            PIC ZZZ,ZZ9.
002910
002920       01  WR-CONT3.
002930           03  FILLER                 PIC X(30) VALUE
002940               "REGISTROS RECHAZADOS ........:".
002950           03  WR-CONT-REJ            PIC ZZZ,ZZ9.
002960
002970      *===============================================================*
002980       PROCEDURE DIVISION.
002990      *----------------------------------------------------------------*
003000      *    PARAGRAFO DE CONTROLE GERAL DO PROGRAMA - E O UNICO PARAGRAFO
003010      *    CHAMADO DIRETAMENTE PELA PROCEDURE DIVISION. ABRE OS ARQUIVOS
003020      *    E LE O PRIMEIRO REGISTRO (1000-INICIO), REPETE O CICLO DE
003030      *    QUEBRA/VALIDA/GRAVA PARA CADA LINHA DO PLANO DE ENTRADA
003040      *    (2000-PROCESSO) ATE O FILE STATUS '10' (FIM DE ARQUIVO -
003050      *    CHAMADO N-0214), E SO ENTAO FECHA OS ARQUIVOS E IMPRIME O
003060      *    RELATORIO DE CARGA (8000-FINALIZA). NAO HA RETORNO DE CODIGO
003070      *    DE ERRO PARA O JCL - O RESULTADO DA CARGA VAI TODO PARA O
003080      *    RELATORIO ARQ-RELERR (CONTADORES + ATE 100 LINHAS REJEITADAS).
003090      *    NAO HA SORT NESTE PROGRAMA - O MESTRE SAI NA MESMA ORDEM EM
003100      *    QUE AS LINHAS CHEGAM NO ARQUIVO PLANO DE ENTRADA; QUEM ORDENA
003110      *    POR NEGOCIO/PUESTO PARA O RESUMO E O PROPRIO CMPRESUM.
003120      *----------------------------------------------------------------*
003130       0000-CONTROLE SECTION.
003140       0000.
003150           PERFORM 1000-INICIO
003160              THRU 1000-INICIO-FIM.
003170           PERFORM 2000-PROCESSO
003180              THRU 2000-PROCESSO-FIM
003190              UNTIL FS-FIM-ENTRADA.
003200           PERFORM 8000-FINALIZA
003210              THRU 8000-FINALIZA-FIM.
003220           GOBACK.
003230
003240       0000-CONTROLE-FIM.
003250           EXIT.
003260      *----------------------------------------------------------------*
003270      *    INICIALIZACAO DO PROGRAMA. ZERA O CONTADOR DE ERROS DO
003280      *    RELATORIO (IC-REGISTRO), ARMA A CHAVE WS-PRIMEIRA-LINHA PARA
003290      *    DESCARTAR O CABECALHO DO CSV (CHAMADO N-0190) E ABRE OS TRES
003300      *    ARQUIVOS DO PROGRAMA. A PRIMEIRA LEITURA REAL DO ARQUIVO DE
003310      *    ENTRADA E FEITA AQUI MESMO, PARA QUE 0000-CONTROLE JA ENCONTRE
003320      *    UM REGISTRO DE DADOS (NAO O CABECALHO) CARREGADO EM
003330      *    ARQ-ENTRADA-REG QUANDO ENTRAR NO LACO DE 2000-PROCESSO.
003340      *    SE O ARQUIVO DE ENTRADA VIER VAZIO (SO CABECALHO, SEM NENHUMA
003350      *    LINHA DE DADOS), O FS-FIM-ENTRADA JA SOBE AQUI DENTRO E O
003360      *    LACO DE 0000-CONTROLE NUNCA CHEGA A EXECUTAR 2000-PROCESSO.
003370      *----------------------------------------------------------------*
003380       1000-INICIO SECTION.
003390       1000.
003400           INITIALIZE IC-REGISTRO.
003410           MOVE "S" TO WS-PRIMEIRA-LINHA.
003420           PERFORM 9000-ABRIR-ARQUIVOS
003430              THRU 9000-ABRIR-ARQUIVOS-FIM.
003440           PERFORM 2100-LER-ENTRADA
003450              THRU 2100-LER-ENTRADA-FIM.
003460
003470       1000-INICIO-FIM.
003480           EXIT.
003490      *----------------------------------------------------------------*
003500      *    CORPO DO LACO PRINCIPAL - UMA EXECUCAO DESTE PARAGRAFO
003510      *    PROCESSA UMA LINHA DO ARQUIVO PLANO. A LINHA E QUEBRADA EM 17
003520      *    COLUNAS; SE VIER CURTA (MENOS DE 17 COLUNAS, CHAMADO N-0106),
003530      *    E REJEITADA DIRETO, SEM PASSAR PELAS VALIDACOES DE CAMPO.
003540      *    SENAO, VALIDA CAMPO A CAMPO (REGRA R11) E, SE PASSAR, MONTA
003550      *    E GRAVA O REGISTRO NO MESTRE. NO FIM, SEMPRE LE A PROXIMA
003560      *    LINHA - E ESSA LEITURA ANTECIPADA QUE CONTROLA O UNTIL DE
003570      *    0000-CONTROLE (FS-FIM-ENTRADA).
003580      *    A SEQUENCIA QUEBRA/VALIDA/MONTA/GRAVA E SEMPRE NESSA ORDEM -
003590      *    NENHUM DOS QUATRO PARAGRAFOS PODE RODAR SOZINHO NEM FORA
003600      *    DESTA SEQUENCIA SEM QUEBRAR A VALIDACAO DA REGRA R11.
003610      *----------------------------------------------------------------*
003620       2000-PROCESSO SECTION.
003630       2000.
003640           ADD 1 TO IC-REGISTROS-PROCESSADOS.
003650           PERFORM 2200-QUEBRA-COLUNAS
003660              THRU 2200-QUEBRA-COLUNAS-FIM.
003670           IF WS-QTDE-COLUNAS < 17
003680               MOVE "LINHA COM MENOS DE 17 COLUNAS" TO WS-MSGERRO
003690               PERFORM 2900-ACUMULA-ERRO
003700                  THRU 2900-ACUMULA-ERRO-FIM
003710           ELSE
003720               PERFORM 2300-VALIDA-LINHA
003730                  THRU 2300-VALIDA-LINHA-FIM
003740               IF FS-PROCESSA
003750                   PERFORM 2600-MONTA-FATO
003760                      THRU 2600-MONTA-FATO-FIM
003770                   PERFORM 2800-GRAVAR-FATO
003780                      THRU 2800-GRAVAR-FATO-FIM
003790               END-IF
003800           END-IF.
003810           PERFORM 2100-LER-ENTRADA
003820              THRU 2100-LER-ENTRADA-FIM.
003830
003840       2000-PROCESSO-FIM.
003850           EXIT.
003860      *----------------------------------------------------------------*
003870      *    LE A PROXIMA LINHA DO ARQUIVO DE ENTRADA. SE VIER FIM DE
003880      *    ARQUIVO, FORCA HIGH-VALUES EM ARQ-ENTRADA-REG (NAO E USADO
003890      *    DIRETAMENTE - QUEM CONTROLA O FIM DE LACO E O FILE STATUS
003900      *    FS-FIM-ENTRADA, TESTADO EM 0000-CONTROLE). QUANDO A LEITURA
003910      *    DA CERTO, CONTA MAIS UMA LINHA FISICA (WT-CT-LINHA, USADO NA
003920      *    MENSAGEM DE ERRO DE 2900) E, SE FOR A PRIMEIRA LINHA DO
003930      *    ARQUIVO, DESCARTA-A POR RECURSAO (O CABECALHO DO CSV NUNCA
003940      *    CHEGA A SER CONTADO COMO REGISTRO PROCESSADO - CHAMADO N-0190).
003950      *    O RECURSIVO AQUI E SEGURO PORQUE O CABECALHO E DESCARTADO NO
003960      *    MAXIMO UMA VEZ - NA SEGUNDA CHAMADA, WS-E-PRIMEIRA-LINHA JA
003970      *    ESTA 'N' E O PERFORM RECURSIVO NAO SE REPETE.
003980      *    (NAO HA RISCO DE LACO INFINITO AQUI - NO MAXIMO UMA
003990      *    RECURSAO POR EXECUCAO DO PROGRAMA.)
004000      *----------------------------------------------------------------*
004010       2100-LER-ENTRADA SECTION.
004020       2100.
004030           READ ARQ-ENTRADA
004040               AT END
004050                   MOVE HIGH-VALUES TO ARQ-ENTRADA-REG
004060           END-READ.
004070           IF FS-OK-ENTRADA
004080               ADD 1 TO WT-CT-LINHA
004090               IF WS-E-PRIMEIRA-LINHA
004100                   MOVE "N" TO WS-PRIMEIRA-LINHA
004110                   PERFORM 2100-LER-ENTRADA
004120                      THRU 2100-LER-ENTRADA-FIM
004130               END-IF
004140           END-IF.
004150
004160       2100-LER-ENTRADA-FIM.
004170           EXIT.
004180      *----------------------------------------------------------------*
004190      *    QUEBRA A LINHA LIDA NAS 17 COLUNAS SEPARADAS POR VIRGULA,
004200      *    NA ORDEM DO LAYOUT DO ARQUIVO PLANO DE COMPENSACION SEMANAL.
004210      *    A CLAUSULA TALLYING CONTA QUANTAS COLUNAS FORAM DE FATO
004220      *    PREENCHIDAS PELO UNSTRING - E ESSE NUMERO QUE 2000-PROCESSO
004230      *    USA PARA DETECTAR LINHA CURTA (CHAMADO N-0106). NAO HA
004240      *    TRATAMENTO DE VIRGULA DENTRO DE TEXTO ENTRE ASPAS - O LAYOUT
004250      *    DE ORIGEM NUNCA TRAZ VIRGULA NOS CAMPOS DE NEGOCIO/PUESTO/
004260      *    INDICADOR.
004270      *    TAMBEM NAO HA TRATAMENTO DE ASPAS ("") NO LAYOUT DE ORIGEM -
004280      *    NENHUM CAMPO VEM ENVOLVIDO EM ASPAS, AO CONTRARIO DE ALGUNS
004290      *    CSVS DE OUTROS SISTEMAS DA CASA.
004300      *    (CHEGOU A SER SUGERIDO TROCAR O DELIMITADOR PARA PONTO E
004310      *    VIRGULA, MAS NUNCA FOI APROVADO PELA EQUIPE DE ORIGEM DO
004320      *    ARQUIVO.)
004330      *----------------------------------------------------------------*
004340       2200-QUEBRA-COLUNAS SECTION.
004350       2200.
004360           MOVE SPACES TO WS-COLUNAS.
004370           MOVE ZEROS  TO WS-QTDE-COLUNAS.
004380           UNSTRING ARQ-ENTRADA-REG DELIMITED BY ","
004390               INTO WS-COLUNA (1)  WS-COLUNA (2)  WS-COLUNA (3)
004400                    WS-COLUNA (4)  WS-COLUNA (5)  WS-COLUNA (6)
004410                    WS-COLUNA (7)  WS-COLUNA (8)  WS-COLUNA (9)
004420                    WS-COLUNA (10) WS-COLUNA (11) WS-COLUNA (12)
004430                    WS-COLUNA (13) WS-COLUNA (14) WS-COLUNA (15)
004440                    WS-COLUNA (16) WS-COLUNA (17)
004450               TALLYING IN WS-QTDE-COLUNAS.
004460
004470       2200-QUEBRA-COLUNAS-FIM.
004480           EXIT.
004490      *----------------------------------------------------------------*
004500      *    VALIDACOES OBRIGATORIAS DA REGRA R11, NA ORDEM: PERIODO
004510      *    (PRESENCA, NUMERICO), FUNCION SAP
004520      *    (PRESENCA, NUMERICO, MAIOR QUE ZERO) E VALOR (PRESENCA). CADA
004530      *    BLOCO SO RODA SE O ANTERIOR PASSOU (FS-PROCESSA), PARA QUE A
004540      *    MENSAGEM DE ERRO GRAVADA NO RELATORIO SEJA SEMPRE A DA PRIMEIRA
004550      *    FALHA ENCONTRADA, NUNCA A ULTIMA. SE PASSAR EM TUDO, CONTA MAIS
004560      *    UM REGISTRO ACEITO; SENAO, CHAMA 2900-ACUMULA-ERRO.
004570      *    A REGRA R11 NESTE PROGRAMA SO COBRE AS TRES VALIDACOES DE
004580      *    OBRIGATORIEDADE (PERIODO, FUNCION SAP, VALOR) - AS DEMAIS
004590      *    REGRAS DE NEGOCIO (R2 EM DIANTE) SAO RESPONSABILIDADE DO
004600      *    CMPRESUM E DO CMPALERT, JA SOBRE O MESTRE CONSOLIDADO.
004610      *----------------------------------------------------------------*
004620       2300-VALIDA-LINHA SECTION.
004630       2300.
004640           MOVE ZEROS TO FS-EXIT.
004650      *    1A. VALIDACAO - PERIODO (COLUNA 6) TEM QUE VIR PREENCHIDO E
004660      *    NUMERICO (REGRA R11) - A SEMANA EM SI (WS-PV-SEM) NAO E MAIS
004670      *    TESTADA CONTRA NENHUMA FAIXA AQUI (CHAMADO N-0242: A FAIXA
004680      *    01-53 ERA UM TESTE LOCAL DESTE PROGRAMA, NUNCA FOI PARTE DA
004690      *    REGRA R11 E REJEITAVA PERIODO VALIDO PARA A REGRA - CAMPO
004700      *    FICA SO EXTRAIDO ABAIXO PARA EVENTUAL DEPURACAO).
004710           IF WS-COLUNA (6) = SPACES
004720               MOVE "PERIODO AUSENTE" TO WS-MSGERRO
004730               MOVE 99 TO FS-EXIT
004740           ELSE
004750               IF WS-COLUNA (6) NOT NUMERIC
004760                   MOVE "PERIODO NAO NUMERICO" TO WS-MSGERRO
004770                   MOVE 99 TO FS-EXIT
004780               ELSE
004790                   MOVE WS-COLUNA (6) TO WS-PERIODO-VALIDACAO
004800               END-IF
004810           END-IF.
004820      *    2A. VALIDACAO - FUNCION SAP (COLUNA 1) - SO RODA SE O PERIODO
004830      *    JA PASSOU, PARA NAO SOBREPOR A MENSAGEM DE ERRO DO PERIODO.
004840           IF FS-PROCESSA
004850               IF WS-COLUNA (1) = SPACES OR NOT NUMERIC
004860                   MOVE "FUNCION SAP AUSENTE OU INVALIDA" TO
004870                        WS-MSGERRO
004880                   MOVE 99 TO FS-EXIT
004890               ELSE
004900                   IF WS-COLUNA (1) = ZEROS
004910                       MOVE "FUNCION SAP DEVE SER MAIOR QUE ZERO"
004920                            TO WS-MSGERRO
004930                       MOVE 99 TO FS-EXIT
004940                   END-IF
004950               END-IF
004960           END-IF.
004970      *    3A. VALIDACAO - VALOR DO HECHO (COLUNA 10) PRECISA VIR
004980      *    PREENCHIDO - O SINAL E O CONTEUDO NUMERICO SO SAO TRATADOS
004990      *    DEPOIS, EM 2650-CONVERTE-VALOR, JA COM A LINHA ACEITA.
005000           IF FS-PROCESSA
005010               IF WS-COLUNA (10) = SPACES
005020                   MOVE "VALOR AUSENTE" TO WS-MSGERRO
005030                   MOVE 99 TO FS-EXIT
005040               END-IF
005050           END-IF.
005060      *    SE SOBREVIVEU AS TRES VALIDACOES, CONTA COMO ACEITO; SENAO,
005070      *    VAI PARA A CONTAGEM DE REJEITADOS E PARA O RELATORIO DE ERROS.
005080           IF FS-PROCESSA
005090               ADD 1 TO IC-REGISTROS-ACEITOS
005100           ELSE
005110               PERFORM 2900-ACUMULA-ERRO
005120                  THRU 2900-ACUMULA-ERRO-FIM
005130           END-IF.
005140
005150       2300-VALIDA-LINHA-FIM.
005160           EXIT.
005170      *----------------------------------------------------------------*
005180      *    MONTA O REGISTRO DE SAIDA CF-REGISTRO A PARTIR DAS 17 COLUNAS
005190      *    JA QUEBRADAS, APLICANDO OS DEFAULTS DA REGRA R11: QUALQUER
005200      *    CAMPO NUMERICO QUE CHEGUE EM BRANCO OU COM LIXO VIRA ZERO,
005210      *    EXCETO O CODIGO DE PAIS, QUE TEM DEFAULT 1 (CHAMADO N-0079) -
005220      *    NEGOCIO, PUESTO E INDICADOR (TEXTO) FICAM PARA 2650, POIS NAO
005230      *    PRECISAM DO TESTE NUMERIC. O VALOR DO HECHO (CF-VALOR), QUE
005240      *    NOTAR QUE O DEFAULT DE SUCURSAL/EMPLEADO-ID/CODIGO-GENERICO/
005250      *    GRUPO-NEGOCIO/CANAL/CONCEPTO-DETALLE E SEMPRE ZERO, NUNCA
005260      *    REJEICAO - A REGRA R11 SO EXIGE PERIODO/FUNCION SAP/VALOR.
005270      *    TEM REGRA PROPRIA DE SINAL, FICA TAMBEM PARA 2650.
005280      *----------------------------------------------------------------*
005290       2600-MONTA-FATO SECTION.
005300       2600.
005310           INITIALIZE CF-REGISTRO.
005320      *    A INITIALIZE ACIMA JA DEIXA TODO CAMPO NUMERICO EM ZERO E TODO
005330      *    CAMPO ALFANUMERICO EM BRANCO - AS CLAUSULAS ELSE ABAIXO SO
005340      *    EXISTEM MESMO PARA DEIXAR EXPLICITO O DEFAULT DE CADA CAMPO.
005350           MOVE WS-COLUNA (1)  TO CF-FUNCION-SAP.
005360           IF WS-COLUNA (2) IS NUMERIC
005370               MOVE WS-COLUNA (2) TO CF-SUCURSAL
005380           ELSE
005390               MOVE ZEROS TO CF-SUCURSAL
005400           END-IF.
005410           IF WS-COLUNA (3) IS NUMERIC
005420               MOVE WS-COLUNA (3) TO CF-EMPLEADO-ID
005430           ELSE
005440               MOVE ZEROS TO CF-EMPLEADO-ID
005450           END-IF.
005460           IF WS-COLUNA (4) IS NUMERIC
005470               MOVE WS-COLUNA (4) TO CF-CODIGO-GENERICO
005480           ELSE
005490               MOVE ZEROS TO CF-CODIGO-GENERICO
005500           END-IF.
005510      *    CODIGO DE PAIS (COLUNA 5) E O UNICO CAMPO NUMERICO DESTE
005520      *    PARAGRAFO QUE NAO CAI PARA ZERO QUANDO VEM VAZIO - O DEFAULT
005530      *    AQUI E 1 (MEXICO), CONFORME O CHAMADO N-0079.
005540           IF WS-COLUNA (5) IS NUMERIC AND WS-COLUNA (5) NOT = SPACES
005550               MOVE WS-COLUNA (5) TO CF-CODIGO-PAIS
005560           ELSE
005570               MOVE 1 TO CF-CODIGO-PAIS
005580           END-IF.
005590           MOVE WS-COLUNA (6)  TO CF-CODIGO-PERIODO.
005600           IF WS-COLUNA (7) IS NUMERIC
005610               MOVE WS-COLUNA (7) TO CF-GRUPO-NEGOCIO
005620           ELSE
005630               MOVE ZEROS TO CF-GRUPO-NEGOCIO
005640           END-IF.
005650           IF WS-COLUNA (8) IS NUMERIC AND WS-COLUNA (8) NOT = SPACES
005660               MOVE WS-COLUNA (8) TO CF-CANAL
005670           ELSE
005680               MOVE ZEROS TO CF-CANAL
005690           END-IF.
005700           IF WS-COLUNA (9) IS NUMERIC
005710               MOVE WS-COLUNA (9) TO CF-CONCEPTO-DETALLE
005720           ELSE
005730               MOVE ZEROS TO CF-CONCEPTO-DETALLE
005740           END-IF.
005750      *    OS CAMPOS RESTANTES (10 A 17) FICAM PARA O PROXIMO PARAGRAFO.
005760           PERFORM 2650-CONVERTE-VALOR THRU 2650-CONVERTE-VALOR-FIM.
005770
005780       2600-MONTA-FATO-FIM.
005790           EXIT.
005800      *----------------------------------------------------------------*
005810      *    CONTINUACAO DE 2600 - CAMPOS DE DETALHE (8 A 17) E O VALOR DO
005820      *    HECHO. O DETALLE3 TEM DEFAULT TEXTUAL "0" (E ALFANUMERICO NO
005830      *    LAYOUT, NAO NUMERICO, POR ISSO NAO ENTRA NO PADRAO ZEROS DOS
005840      *    DEMAIS DETALLES). NEGOCIO/PUESTO/INDICADOR SAO COPIADOS DIRETO
005850      *    (CHAMADO N-0131 JA FAZIA O TRIM DESSES CAMPOS NO LAYOUT DE
005860      *    ORIGEM, ENTAO AQUI E SO MOVE). DETALLE7 FOI INCLUIDO NO MESTRE
005870      *    PELO CHAMADO N-0155 E SEGUE O MESMO PADRAO ZEROS DOS OUTROS
005880      *    CAMPOS NUMERICOS DE DETALHE.
005890      *    DETALLE1/DETALLE2/DETALLE7 SEGUEM O MESMO PADRAO: NUMERIC
005900      *    VALIDO VAI DIRETO, QUALQUER OUTRA COISA (BRANCO OU LIXO)
005910      *    VIRA ZEROS - NENHUM DOS TRES TEM REGRA DE NEGOCIO PROPRIA.
005920      *----------------------------------------------------------------*
005930       2650-CONVERTE-VALOR SECTION.
005940       2650.
005950      *    VALOR DO HECHO (COLUNA 10) - JA SABEMOS QUE VEIO PREENCHIDO
005960      *    (2300 JA REJEITOU A LINHA SENAO), MAS PODE TER VINDO COM
005970      *    LIXO ALFABETICO, POR ISSO O TESTE NUMERIC AQUI TAMBEM.
005980           IF WS-COLUNA (10) IS NUMERIC
005990               MOVE WS-COLUNA (10) TO CF-VALOR
006000           ELSE
006010               MOVE ZEROS TO CF-VALOR
006020           END-IF.
006030           IF WS-COLUNA (11) IS NUMERIC
006040               MOVE WS-COLUNA (11) TO CF-DETALLE1
006050           ELSE
006060               MOVE ZEROS TO CF-DETALLE1
006070           END-IF.
006080           IF WS-COLUNA (12) IS NUMERIC
006090               MOVE WS-COLUNA (12) TO CF-DETALLE2
006100           ELSE
006110               MOVE ZEROS TO CF-DETALLE2
006120           END-IF.
006130      *    DETALLE3 E O UNICO CAMPO DE DETALHE ALFANUMERICO DO LAYOUT -
006140      *    POR ISSO O DEFAULT DELE E O CARACTER "0", NAO O NUMERO ZEROS.
006150           IF WS-COLUNA (13) = SPACES
006160               MOVE "0" TO CF-DETALLE3
006170           ELSE
006180               MOVE WS-COLUNA (13) TO CF-DETALLE3
006190           END-IF.
006200      *    NEGOCIO/PUESTO/INDICADOR (COLUNAS 14-16) NAO TEM TESTE DE
006210      *    DEFAULT NESTE PROGRAMA - SE VIEREM EM BRANCO, FICAM EM BRANCO
006220      *    NO MESTRE, E E O CMPRESUM/CMPALERT QUEM DECIDE O QUE FAZER
006230      *    COM NEGOCIO EM BRANCO (VER CHAMADO N-0181 NO RESUMO).
006240           MOVE WS-COLUNA (14) TO CF-NEGOCIO.
006250           MOVE WS-COLUNA (15) TO CF-PUESTO.
006260           MOVE WS-COLUNA (16) TO CF-INDICADOR.
006270           IF WS-COLUNA (17) IS NUMERIC
006280               MOVE WS-COLUNA (17) TO CF-DETALLE7
006290           ELSE
006300               MOVE ZEROS TO CF-DETALLE7
006310           END-IF.
006320
006330       2650-CONVERTE-VALOR-FIM.
006340           EXIT.
006350      *----------------------------------------------------------------*
006360      *    GRAVA O REGISTRO MONTADO NO ARQUIVO MESTRE (ARQ-MESTRE). SE A
006370      *    GRAVACAO FALHAR (FS-MESTRE DIFERENTE DE '00' - DISCO CHEIO,
006380      *    POR EXEMPLO), O REGISTRO NAO FICA PERDIDO SEM EXPLICACAO: CAI
006390      *    NO MESMO CAMINHO DE ERRO DOS REGISTROS REJEITADOS POR
006400      *    NA PRATICA ISSO QUASE NUNCA ACONTECE (O DISCO DE SAIDA E
006410      *    DIMENSIONADO COM FOLGA PELO CENTRO DE COMPUTO), MAS O
006420      *    TRATAMENTO FICOU AQUI DESDE A VERSAO INICIAL DO PROGRAMA.
006430      *    VALIDACAO, PARA APARECER NO RELATORIO DE CARGA.
006440      *----------------------------------------------------------------*
006450       2800-GRAVAR-FATO SECTION.
006460       2800.
006470           WRITE CF-REGISTRO.
006480           IF NOT FS-OK-MESTRE
006490               MOVE "ERRO AO GRAVAR MESTRE" TO WS-MSGERRO
006500               PERFORM 2900-ACUMULA-ERRO
006510                  THRU 2900-ACUMULA-ERRO-FIM
006520           END-IF.
006530
006540       2800-GRAVAR-FATO-FIM.
006550           EXIT.
006560      *----------------------------------------------------------------*
006570      *    CONTA MAIS UM REGISTRO REJEITADO E, SE AINDA HOUVER VAGA NA
006580      *    TABELA DE ERROS (ATE WC-MAXIMO-ERROS = 100 LINHAS, CHAMADO
006590      *    N-0091), MONTA O TEXTO "LINHA NNNNNNN - MENSAGEM" E GUARDA NA
006600      *    TABELA IC-TABELA-ERROS PARA SER IMPRESSO DEPOIS, EM
006610      *    9800-IMPRIME-RELATORIO. A PARTIR DA LINHA 101 O REGISTRO
006620      *    CONTINUA SENDO CONTADO NOS REJEITADOS, SO NAO APARECE MAIS
006630      *    DETALHADO NO RELATORIO - EVITA UM RELATORIO DE 10.000 LINHAS
006640      *    QUANDO O ARQUIVO DE ORIGEM VEM TODO ERRADO.
006650      *    A TABELA IC-TABELA-ERROS (NO COPY CMPDCAR) TEM EXATAMENTE
006660      *    WC-MAXIMO-ERROS (100) POSICOES - POR ISSO O TESTE ABAIXO USA
006670      *    A MESMA CONSTANTE, NUNCA UM NUMERO LITERAL REPETIDO.
006680      *----------------------------------------------------------------*
006690       2900-ACUMULA-ERRO SECTION.
006700       2900.
006710           ADD 1 TO IC-REGISTROS-REJEITADOS.
006720           IF IC-QTDE-ERROS < WC-MAXIMO-ERROS
006730               ADD 1 TO IC-QTDE-ERROS
006740               SET IC-IDX TO IC-QTDE-ERROS
006750               STRING "LINHA " WT-CT-LINHA " - " WS-MSGERRO
006760                   DELIMITED BY SIZE INTO IC-ERRO-TEXTO (IC-IDX)
006770           END-IF.
006780
006790       2900-ACUMULA-ERRO-FIM.
006800           EXIT.
006810      *----------------------------------------------------------------*
006820      *    FECHAMENTO DO PROGRAMA. IMPRIME O RELATORIO DE CARGA ANTES DE
006830      *    FECHAR OS ARQUIVOS, PARA QUE OS CONTADORES FINAIS (IC-REGISTRO)
006840      *    JA ESTEJAM TODOS SOMADOS QUANDO A LINHA DE CONTADORES FOR
006850      *    ESCRITA.
006860      *    ESTE E O UNICO PARAGRAFO DA FAIXA 8000 NESTE PROGRAMA - A
006870      *    CARGA NAO TEM FAIXA DE ALERTAS NEM DE RESUMO, SO DE CONTROLE,
006880      *    INICIALIZACAO, PROCESSAMENTO E FECHAMENTO.
006890      *----------------------------------------------------------------*
006900       8000-FINALIZA SECTION.
006910       8000.
006920           PERFORM 9800-IMPRIME-RELATORIO
006930              THRU 9800-IMPRIME-RELATORIO-FIM.
006940           CLOSE ARQ-ENTRADA ARQ-MESTRE ARQ-RELERR.
006950
006960       8000-FINALIZA-FIM.
006970           EXIT.
006980      *----------------------------------------------------------------*
006990      *    ABRE OS TRES ARQUIVOS DO PROGRAMA: ENTRADA (LEITURA), MESTRE
007000      *    (GRAVACAO) E RELATORIO DE ERROS (GRAVACAO). NAO HA TESTE DE
007010      *    FILE STATUS APOS O OPEN - SE ALGUM DOS TRES NAO ABRIR, A
007020      *    PRIMEIRA OPERACAO DE I/O SEGUINTE JA ACUSA O ERRO.
007030      *    ISSO E COERENTE COM O RESTO DO PROGRAMA, QUE TAMBEM NAO TESTA
007040      *    FS-MESTRE/FS-RELERR LOGO APOS CADA WRITE - SO DEPOIS DE UM
007050      *    WRITE MAL SUCEDIDO E QUE O FILE STATUS ENTRA NA CONTA.
007060      *----------------------------------------------------------------*
007070       9000-ABRIR-ARQUIVOS SECTION.
007080      *    ORDEM DE OPEN NAO IMPORTA AQUI - OS TRES ARQUIVOS SAO
007090      *    INDEPENDENTES ENTRE SI NESTE PONTO DO PROGRAMA.
007100      * ABRE ARQUIVO DE ENTRADA, MESTRE DE SAIDA E RELATORIO DE ERROS
007110       9000.
007120           OPEN INPUT  ARQ-ENTRADA.
007130           OPEN OUTPUT ARQ-MESTRE.
007140           OPEN OUTPUT ARQ-RELERR.
007150
007160       9000-ABRIR-ARQUIVOS-FIM.
007170           EXIT.
007180      *----------------------------------------------------------------*
007190      *    MONTA E IMPRIME O CABECALHO DO RELATORIO DE CARGA (COM A HORA
007200      *    DO RELOGIO DO SISTEMA), OS TRES CONTADORES (PROCESSADOS,
007210      *    ACEITOS, REJEITADOS) E, EM SEGUIDA, TODAS AS LINHAS DE ERRO
007220      *    GUARDADAS NA TABELA IC-TABELA-ERROS (ATE IC-QTDE-ERROS, NO
007230      *    MAXIMO 100 - CHAMADO N-0091). O CAMPO WS-IDX-COLUNA E
007240      *    REAPROVEITADO AQUI COMO INDICE DO LACO, JA QUE A QUEBRA DE
007250      *    COLUNAS NAO ESTA MAIS EM USO NESTE PONTO DO PROGRAMA.
007260      *    ISSO SO FUNCIONA PORQUE 9800 E CHAMADO DE 8000-FINALIZA, JA
007270      *    NO FIM DO PROGRAMA - SE FOSSE CHAMADO NO MEIO DO LACO DE
007280      *    2000-PROCESSO, PISARIA NO INDICE DA QUEBRA DE COLUNAS.
007290      *    (UM DIA ISSO JA CONFUNDIU UM PROGRAMADOR NOVO QUE TENTOU
007300      *    MOVER A CHAMADA DE 9800 PARA DENTRO DO LACO PRINCIPAL.)
007310      *----------------------------------------------------------------*
007320       9800-IMPRIME-RELATORIO SECTION.
007330       9800.
007340      *    HORA DO RELOGIO DO SISTEMA PARA O CABECALHO - A DATA (ACCEPT
007350      *    FROM DATE) E LIDA MAS NAO ENTRA NO CABECALHO, SO A HORA.
007360           ACCEPT WS-DATA-SISTEMA FROM DATE.
007370           ACCEPT WS-HORA-SISTEMA FROM TIME.
007380           MOVE WS-SIS-HOR TO HOR    OF WR-CAB-HORA.
007390           MOVE WS-SIS-MIN TO MINUTO OF WR-CAB-HORA.
007400           MOVE WS-SIS-SEG TO SEGUNDO OF WR-CAB-HORA.
007410           WRITE ARQ-RELERR-REG FROM WR-CAB1.
007420           WRITE ARQ-RELERR-REG FROM WR-SEP1.
007430      *    OS TRES CONTADORES NA ORDEM PROCESADOS/ACEPTADOS/RECHAZADOS -
007440      *    PROCESADOS = ACEPTADOS + RECHAZADOS SEMPRE, POR CONSTRUCAO.
007450           MOVE IC-REGISTROS-PROCESSADOS TO WR-CONT-PROC.
007460           WRITE ARQ-RELERR-REG FROM WR-CONT1.
007470           MOVE IC-REGISTROS-ACEITOS    TO WR-CONT-ACE.
007480           WRITE ARQ-RELERR-REG FROM WR-CONT2.
007490           MOVE IC-REGISTROS-REJEITADOS TO WR-CONT-REJ.
007500           WRITE ARQ-RELERR-REG FROM WR-CONT3.
007510           WRITE ARQ-RELERR-REG FROM WR-SEP1.
007520      *    IMPRIME O DETALHE DE ATE 100 LINHAS REJEITADAS - SE HOUVE MAIS
007530      *    DE 100, O RELATORIO NAO MOSTRA TODAS, SO O CONTADOR DE
007540      *    RECHAZADOS (ACIMA) REFLETE O TOTAL REAL.
007550           PERFORM 9810-IMPRIME-1-ERRO THRU 9810-IMPRIME-1-ERRO-FIM
007560              VARYING WS-IDX-COLUNA FROM 1 BY 1
007570                 UNTIL WS-IDX-COLUNA > IC-QTDE-ERROS.
007580
007590       9800-IMPRIME-RELATORIO-FIM.
007600           EXIT.
007610      *----------------------------------------------------------------*
007620      *    IMPRIME UMA LINHA DA TABELA DE ERROS NO RELATORIO DE CARGA.
007630      *    PARAGRAFO SEPARADO PORQUE O LACO QUE O CHAMA E UM PERFORM
007640      *    VARYING - NO JEITO DA CASA, O CORPO DE UM PERFORM VARYING
007650      *    SEMPRE FICA EM PARAGRAFO PROPRIO, NUNCA EM LINHA.
007660      *    O MESMO PARAGRAFO SERVE PARA QUALQUER QUANTIDADE DE ERROS,
007670      *    DE ZERO (NENHUMA LINHA REJEITADA) ATE O MAXIMO DE
007680      *    WC-MAXIMO-ERROS (100) - O PERFORM VARYING NAO EXECUTA NENHUMA
007690      *    VEZ QUANDO IC-QTDE-ERROS E ZERO.
007700      *    (CARGA LIMPA, SEM NENHUMA LINHA REJEITADA, E O CASO MAIS
007710      *    COMUM NA OPERACAO NORMAL DA SEMANA.)
007720      *----------------------------------------------------------------*
007730       9810-IMPRIME-1-ERRO SECTION.
007740       9810.
007750           SET IC-IDX TO WS-IDX-COLUNA.
007760           WRITE ARQ-RELERR-REG FROM IC-ERRO-TEXTO (IC-IDX).
007770
007780       9810-IMPRIME-1-ERRO-FIM.
007790           EXIT.
