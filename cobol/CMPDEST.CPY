000100******************************************************************
000200*    COPY        CMPDEST.                                       *
000300*    SISTEMA:    NOMINA                                          *
000400*    DESCRICAO:  LAYOUTS DE ESTADISTICAS DE SERIE E DAS ALERTAS  *
000500*                DE Z-SCORE E DE INTERVALO DE PREDICCION         *
000600*                (SAIDAS DO CMPALERT)                            *
000700*------------------------------------------------------------------*
000800*    MANUTENCAO:                                                  *
000900*    DATA       PROGRAMADOR       CHAMADO   DESCRICAO             *
001000*    ---------- ----------------- --------- --------------------- *
001100*    04/06/1996 R.ALVES           N-0081    LAYOUT INICIAL        *
001200*    18/11/1998 M.SOUZA           N-0102    VIRADA DO SECULO-Y2K  *
001300*    27/09/2005 J.FARIA           N-0172    ALERTA DE PREDICCION  *
001400*    14/08/2006 J.FARIA           N-0240    SECAO IMPRESA PARA    *
001500*                                            ES-REGISTRO (ANTES   *
001600*                                            SO ALIMENTAVA AS     *
001700*                                            ALERTAS, NUNCA SAIA  *
001800*                                            NO RELALE)           *
001900******************************************************************
002000 01  ES-REGISTRO.
002100     03  ES-NEGOCIO                 PIC X(30).
002200     03  ES-PUESTO                  PIC X(40).
002300     03  ES-INDICADOR               PIC X(40).
002400     03  ES-MEDIA                   PIC S9(13)V99.
002500     03  ES-DESVIACION-ESTANDAR     PIC S9(13)V99.
002600     03  ES-MINIMO                  PIC S9(13)V99.
002700     03  ES-MAXIMO                  PIC S9(13)V99.
002800     03  ES-CANTIDAD-PUNTOS         PIC 9(04) COMP.
002900     03  ES-LIMITE-SUP-1SIGMA       PIC S9(13)V99.
003000     03  ES-LIMITE-INF-1SIGMA       PIC S9(13)V99.
003100     03  ES-LIMITE-SUP-15SIGMA      PIC S9(13)V99.
003200     03  ES-LIMITE-INF-15SIGMA      PIC S9(13)V99.
003300     03  ES-TABELA-PONTOS.
003400         05  ES-PONTO OCCURS 104 TIMES
003500                      INDEXED BY ES-IDX.
003600             07  ES-PONTO-PERIODO      PIC 9(06).
003700             07  ES-PONTO-VALOR        PIC S9(13)V99.
003800             07  ES-PONTO-VARIACAO     PIC S9(05)V99.
003900     03  FILLER                     PIC X(10).
004000******************************************************************
004100 01  AZ-REGISTRO.
004200     03  AZ-NEGOCIO                 PIC X(30).
004300     03  AZ-PUESTO                  PIC X(40).
004400     03  AZ-INDICADOR               PIC X(40).
004500     03  AZ-VARIACION-PORCENTUAL    PIC S9(05)V99.
004600     03  AZ-VARIACION-MEDIA         PIC S9(05)V99.
004700     03  AZ-DESVIACION-ESTANDAR     PIC S9(05)V99.
004800     03  AZ-LIMITE-INFERIOR         PIC S9(05)V99.
004900     03  AZ-LIMITE-SUPERIOR         PIC S9(05)V99.
005000     03  AZ-Z-SCORE                 PIC S9(03)V99.
005100     03  AZ-SEVERIDAD               PIC X(08).
005200         88  AZ-E-CRITICA           VALUE "CRITICA ".
005300         88  AZ-E-ALTA              VALUE "ALTA    ".
005400         88  AZ-E-MODERADA          VALUE "MODERADA".
005500     03  AZ-PERIODO                 PIC 9(06).
005600******************************************************************
005700 01  AP-REGISTRO.
005800     03  AP-NEGOCIO                 PIC X(30).
005900     03  AP-PUESTO                  PIC X(40).
006000     03  AP-INDICADOR               PIC X(40).
006100     03  AP-OBSERVACION-REAL        PIC S9(13)V99.
006200     03  AP-PRONOSTICO              PIC S9(13)V99.
006300     03  AP-LIMITE-INFERIOR         PIC S9(13)V99.
006400     03  AP-LIMITE-SUPERIOR         PIC S9(13)V99.
006500     03  AP-VARIACION-FUERA-RANGO   PIC S9(05)V99.
006600     03  AP-HISTORIA-INSUFICIENTE   PIC X(01).
006700         88  AP-E-INSUFICIENTE      VALUE "S".
006800     03  AP-PERIODO                 PIC 9(06).
006900******************************************************************
007000*    CABECALHOS E LINHAS DE DETALHE DO RELATORIO DE ALERTAS      *
007100******************************************************************
007200 01  WR-CAB1.
007300     03  FILLER                     PIC X(30) VALUE
007400         "GRUPO ELEKTRA - NOMINA SEMANAL".
007500     03  FILLER                     PIC X(08) VALUE "PERIODO:".
007600     03  WR-CAB-PERIODO             PIC 9(06) VALUE ZEROS.
007700     03  FILLER                     PIC X(07) VALUE " HORA: ".
007800     03  WR-CAB-HORA.
007900         05  HOR                    PIC 9(02) VALUE ZEROS.
008000         05  FILLER                 PIC X(01) VALUE ":".
008100         05  MINUTO                 PIC 9(02) VALUE ZEROS.
008200         05  FILLER                 PIC X(01) VALUE ":".
008300         05  SEGUNDO                PIC 9(02) VALUE ZEROS.
008400
008500 01  WR-SEP1.
008600     03  FILLER                     PIC X(95) VALUE ALL "-".
008700
008800*----------------------------------------------------------------*
008900*    CHAMADO N-0240 - SECAO DE ESTADISTICAS DE SERIE (R8), A      *
009000*    PRIMEIRA A SAIR NO RELALE (ANTES DE Z-SCORE/PREDICCION).     *
009100*----------------------------------------------------------------*
009200 01  WR-CAB3-E.
009300     03  FILLER                     PIC X(30) VALUE
009400         "ESTADISTICAS DE SERIE".
009500     03  FILLER                     PIC X(11) VALUE "PAGINA: ".
009600     03  WR-CAB-PAGINA-E            PIC ZZ9 VALUE ZEROS.
009700
009800 01  WR-CAB4-E.
009900     03  FILLER                     PIC X(24) VALUE "NEGOCIO".
010000     03  FILLER                     PIC X(26) VALUE "PUESTO".
010100     03  FILLER                     PIC X(18) VALUE "INDICADOR".
010200     03  FILLER                     PIC X(06) VALUE "PTOS".
010300     03  FILLER                     PIC X(13) VALUE "MEDIA".
010400     03  FILLER                     PIC X(13) VALUE "D.ESTANDAR".
010500     03  FILLER                     PIC X(13) VALUE "MINIMO".
010600     03  FILLER                     PIC X(13) VALUE "MAXIMO".
010700     03  FILLER                     PIC X(13) VALUE "LIM.INF.1S".
010800     03  FILLER                     PIC X(13) VALUE "LIM.SUP.1S".
010900
011000 01  WR-DETE.
011100     03  WR-E-NEGOCIO               PIC X(24) VALUE SPACES.
011200     03  WR-E-PUESTO                PIC X(26) VALUE SPACES.
011300     03  WR-E-INDICADOR             PIC X(18) VALUE SPACES.
011400     03  WR-E-PUNTOS                PIC ZZ9.
011500     03  FILLER                     PIC X(03) VALUE SPACES.
011600     03  WR-E-MEDIA                 PIC Z,ZZZ,ZZ9.99- .
011700     03  WR-E-DESVIO                PIC Z,ZZZ,ZZ9.99- .
011800     03  WR-E-MINIMO                PIC Z,ZZZ,ZZ9.99- .
011900     03  WR-E-MAXIMO                PIC Z,ZZZ,ZZ9.99- .
012000     03  WR-E-LIMINF1S              PIC Z,ZZZ,ZZ9.99- .
012100     03  WR-E-LIMSUP1S              PIC Z,ZZZ,ZZ9.99- .
012200
012300 01  WR-DETE-PTO.
012400     03  FILLER                     PIC X(05) VALUE SPACES.
012500     03  FILLER                     PIC X(08) VALUE "PERIODO:".
012600     03  WR-EPT-PERIODO             PIC 9(06).
012700     03  FILLER                     PIC X(03) VALUE SPACES.
012800     03  FILLER                     PIC X(07) VALUE "VALOR: ".
012900     03  WR-EPT-VALOR               PIC Z,ZZZ,ZZ9.99- .
013000     03  FILLER                     PIC X(03) VALUE SPACES.
013100     03  FILLER                     PIC X(06) VALUE "VAR %:".
013200     03  WR-EPT-VARPCT              PIC ZZZ9.99- .
013300
013400 01  WR-CAB3-Z.
013500     03  FILLER                     PIC X(30) VALUE
013600         "ALERTAS Z-SCORE".
013700     03  FILLER                     PIC X(11) VALUE "PAGINA: ".
013800     03  WR-CAB-PAGINA              PIC ZZ9 VALUE ZEROS.
013900
014000 01  WR-CAB4-Z.
014100     03  FILLER                     PIC X(09) VALUE "SEVERID.".
014200     03  FILLER                     PIC X(24) VALUE "NEGOCIO".
014300     03  FILLER                     PIC X(26) VALUE "PUESTO".
014400     03  FILLER                     PIC X(18) VALUE "INDICADOR".
014500     03  FILLER                     PIC X(08) VALUE "VAR %".
014600     03  FILLER                     PIC X(08) VALUE "MEDIA".
014700     03  FILLER                     PIC X(07) VALUE "D.EST.".
014800     03  FILLER                     PIC X(05) VALUE "Z".
014900
015000 01  WR-DETZ.
015100     03  WR-Z-SEVERIDAD             PIC X(09) VALUE SPACES.
015200     03  WR-Z-NEGOCIO               PIC X(24) VALUE SPACES.
015300     03  WR-Z-PUESTO                PIC X(26) VALUE SPACES.
015400     03  WR-Z-INDICADOR             PIC X(18) VALUE SPACES.
015500     03  WR-Z-VARPCT                PIC ZZZ9.99- .
015600     03  FILLER                     PIC X(01) VALUE SPACES.
015700     03  WR-Z-MEDIA                 PIC ZZZ9.99- .
015800     03  FILLER                     PIC X(01) VALUE SPACES.
015900     03  WR-Z-DESVIO                PIC ZZ9.99- .
016000     03  FILLER                     PIC X(01) VALUE SPACES.
016100     03  WR-Z-ZSCORE                PIC ZZ9.99- .
016200
016300 01  WR-CAB3-P.
016400     03  FILLER                     PIC X(30) VALUE
016500         "ALERTAS DE PREDICCION".
016600     03  FILLER                     PIC X(11) VALUE "PAGINA: ".
016700     03  WR-CAB-PAGINA-P            PIC ZZ9 VALUE ZEROS.
016800
016900 01  WR-CAB4-P.
017000     03  FILLER                     PIC X(24) VALUE "NEGOCIO".
017100     03  FILLER                     PIC X(26) VALUE "PUESTO".
017200     03  FILLER                     PIC X(18) VALUE "INDICADOR".
017300     03  FILLER                     PIC X(14) VALUE "OBSERVADO".
017400     03  FILLER                     PIC X(14) VALUE "PRONOSTICO".
017500     03  FILLER                     PIC X(08) VALUE "% FUERA".
017600
017700 01  WR-DETP.
017800     03  WR-P-NEGOCIO               PIC X(24) VALUE SPACES.
017900     03  WR-P-PUESTO                PIC X(26) VALUE SPACES.
018000     03  WR-P-INDICADOR             PIC X(18) VALUE SPACES.
018100     03  WR-P-OBSERVADO             PIC Z,ZZZ,ZZ9.99- .
018200     03  FILLER                     PIC X(01) VALUE SPACES.
018300     03  WR-P-PRONOSTICO            PIC Z,ZZZ,ZZ9.99- .
018400     03  FILLER                     PIC X(01) VALUE SPACES.
018500     03  WR-P-VARPCT                PIC ZZZ9.99- .
