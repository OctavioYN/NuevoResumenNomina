000010       IDENTIFICATION DIVISION.
000020      *----------------------------------------------------------------*
000030       PROGRAM-ID.    CMPRESUM.
000040       AUTHOR.        R. ALVES.
000050       INSTALLATION.  GRUPO ELEKTRA - CENTRO DE COMPUTO.
000060       DATE-WRITTEN.  21/05/1995.
000070       DATE-COMPILED.
000080       SECURITY.      CONFIDENCIAL - USO INTERNO ELEKTRA.
000090      *----------------------------------------------------------------*
000100      * SISTEMA:      NOMINA
000110      * PROGRAMA:     CMPRESUM
000120      *
000130      * OBJETIVO:     LER O MAESTRO DE COMPENSACION (ARQ-MESTRE) E
000140      *               PRODUCIR:
000150      *                 - RESUMEN NACIONAL Y POR NEGOCIO
000160      *                 - TABLA DE RESULTADOS POR PUESTO (TOTAL/MEDIA)
000170      *                 - MAPA DE CALOR DE VARIACION SEMANAL
000180      *                 - RESUMEN DE INDICADORES POR NEGOCIO+PUESTO
000190      *               E EXPORTAR LA TABLA DE RESULTADOS COMO REPORTE
000200      *               COLUMNAR (RESULTS-TABLE) CON QUIEBRE DE CONTROL
000210      *               POR NEGOCIO.
000220      *
000230      * REGRAS DE NEGOCIO COBERTAS NESTE PROGRAMA: R1 (PERIODO
000240      * ANTERIOR), R2 A R7 (RESUMEN NACIONAL/POR NEGOCIO, DIFERENCA,
000250      * VARIACAO %, MEDIA), R11 (NOME DO PUESTO JA NORMALIZADO PELO
000260      * CMPCARGA) E R12 (SELECAO AUTOMATICA DO PERIODO ATUAL). QUEM
000270      * VALIDA E FILTRA O REGISTRO DE ORIGEM E O CMPCARGA - ESTE
000280      * PROGRAMA SO LE O MESTRE JA VALIDADO (COPY CMPDFATO).
000290      *
000300      * ESTE PROGRAMA NUNCA ALTERA O ARQ-MESTRE - E SOMENTE LEITURA.
000310      * TODO O PROCESSAMENTO E FEITO EM CIMA DA TABELA EM MEMORIA
000320      * WM-ITEM, CARREGADA UMA UNICA VEZ EM 1100-CARREGA-MESTRE.
000330      *
000340      *----------------------------------------------------------------*
000350      * HISTORICO DE MANUTENCAO
000360      *----------------------------------------------------------------*
000370      * DATA       PROGRAMADOR       CHAMADO   DESCRICAO
000380      * ---------- ----------------- --------- ------------------------
000390      * 21/05/1995 R.ALVES           N-0055    VERSAO INICIAL - RESUMO
000400      *                                         NACIONAL E POR NEGOCIO
000410      * 30/08/1995 R.ALVES           N-0059    TABLA DE RESULTADOS POR
000420      *                                         PUESTO (MODO TOTAL)
000430      * 11/01/1996 R.ALVES           N-0074    MODO PROMEDIO (MEDIA
000440      *                                         POR EMPLEADO) NA TABLA
000450      *                                         DE RESULTADOS
000460      * 03/02/1996 R.ALVES           N-0077    GRUPO-NEGOCIO/CANAL
000470      *                                         PASSAM A VALIDAR NO
000480      *                                         CMPCARGA (SEM EFEITO
000490      *                                         NESTE PROGRAMA)
000500      * 04/06/1996 R.ALVES           N-0081    INCLUIDO RESUMEN DE
000510      *                                         INDICADORES POR
000520      *                                         NEGOCIO+PUESTO
000530      * 09/02/1999 M.SOUZA           N-0108    VIRADA DO SECULO - AJUSTE
000540      *                                         DE JANELA DE DATA PARA
000550      *                                         O ANO 2000 (Y2K)
000560      * 12/03/2004 J.FARIA           N-0161    INCLUIDO MAPA DE CALOR
000570      *                                         (VARIACAO % POR PUESTO)
000580      * 30/08/2007 J.FARIA           N-0186    SELECAO AUTOMATICA DO
000590      *                                         PERIODO ATUAL QUANDO
000600      *                                         NAO INFORMADO (R12)
000610      * 14/02/2008 J.FARIA           N-0190    CABECALHO DO RELATORIO
000620      *                                         PASSA A QUEBRAR POR
000630      *                                         NEGOCIO (CONTROLE)
000640      * 30/06/2011 P.MARTINS         N-0214    AUMENTO DA TABELA EM
000650      *                                         MEMORIA PARA 6000
000660      *                                         REGISTROS DO MESTRE
000670      * 19/05/2015 L.CORREIA          N-0241    MAPA DE CALOR PASSA A
000680      *                                         SAIR ORDENADO POR
000690      *                                         NEGOCIO E DEPOIS PELA
000700      *                                         VARIACAO % ABSOLUTA,
000710      *                                         MAIOR PARA MENOR (ANTES
000720      *                                         SAIA NA MESMA ORDEM DA
000730      *                                         TABLA DE RESULTADOS, POR
000740      *                                         NOME DE PUESTO)
000750      *----------------------------------------------------------------*
000760      *===============================================================*
000770       ENVIRONMENT DIVISION.
000780      *----------------------------------------------------------------*
000790       CONFIGURATION SECTION.
000800       SOURCE-COMPUTER. IBM-4381.
000810       OBJECT-COMPUTER. IBM-4381.
000820       SPECIAL-NAMES.
000830      *    MODO-PROMEDIO-LIGADO/MODO-TOTAL-LIGADO (UPSI-0) SAO UM SEGUNDO
000840      *    JEITO DE ESCOLHER O MODO DA TABLA DE RESULTADOS, PARA QUANDO
000850      *    O JOB RODA SEM ARQ-PARM - NA PRATICA O PARM TEM PRIORIDADE,
000860      *    ESTE SWITCH SO VALE SE O ARQ-PARM VIER VAZIO.
000870           C01 IS TOP-OF-FORM
000880           CLASS CLASSE-NUMERICA IS "0" THRU "9"
000890           UPSI-0 ON STATUS IS MODO-PROMEDIO-LIGADO
000900           UPSI-0 OFF STATUS IS MODO-TOTAL-LIGADO.
000910       INPUT-OUTPUT SECTION.
000920      *    TRES ARQUIVOS: O MESTRE (ENTRADA, COPY CMPDFATO, MESMO LAYOUT
000930      *    GRAVADO PELO CMPCARGA), O PARM OPCIONAL DE PERIODO/MODO E O
000940      *    RELATORIO DA TABLA DE RESULTADOS (SAIDA, LINE SEQUENTIAL).
000950       FILE-CONTROL.
000960           SELECT ARQ-MESTRE   ASSIGN TO DISK "MESTRE"
000970      *    MESMO ARQUIVO MESTRE GRAVADO PELO CMPCARGA - ESTE PROGRAMA SO
000980      *    LE, NUNCA GRAVA NELE.
000990               ORGANIZATION IS SEQUENTIAL
001000               FILE STATUS IS FS-MESTRE.
001010           SELECT ARQ-PARM     ASSIGN TO DISK "PARMRES"
001020      *    ARQUIVO OPCIONAL DE 1 LINHA COM PERIODO+MODO - SE VIER VAZIO
001030      *    OU NAO EXISTIR, O PROGRAMA USA O PERIODO MAIS RECENTE E O
001040      *    MODO TOTAL (OU O QUE ESTIVER NO UPSI-0).
001050               ORGANIZATION IS LINE SEQUENTIAL
001060               FILE STATUS IS FS-PARM.
001070           SELECT ARQ-RELTAB   ASSIGN TO DISK "RELTAB"
001080      *    SAIDA COLUNAR DA TABLA DE RESULTADOS - O MESMO ARQUIVO TAMBEM
001090      *    RECEBE O MAPA DE CALOR, LOGO APOS A TABLA.
001100               ORGANIZATION IS LINE SEQUENTIAL
001110               FILE STATUS IS FS-RELTAB.
001120      *===============================================================*
001130       DATA DIVISION.
001140       FILE SECTION.
001150       FD  ARQ-MESTRE
001160      *    LAYOUT IDENTICO AO CF-REGISTRO GRAVADO PELO CMPCARGA - NAO
001170      *    MEXER AQUI SEM MEXER TAMBEM NO CMPDFATO E NO CMPCARGA.
001180           LABEL RECORD IS STANDARD.
001190       COPY CMPDFATO.
001200
001210       FD  ARQ-PARM
001220      *    REGISTRO DE PARAMETRO - UMA LINHA SO, PERIODO (AAAASS) MAIS
001230      *    O MODO (T=TOTAL, P=PROMEDIO).
001240           LABEL RECORD IS STANDARD.
001250       01  ARQ-PARM-REG.
001260           03  PARM-PERIODO           PIC 9(06).
001270           03  PARM-MODO              PIC X(01).
001280               88  PARM-E-TOTAL       VALUE "T".
001290               88  PARM-E-PROMEDIO    VALUE "P".
001300
001310       FD  ARQ-RELTAB
001320      *    SAIDA DE IMPRESSAO, 132 COLUNAS - MESMA LARGURA USADA NOS
001330      *    OUTROS RELATORIOS DO SISTEMA NOMINA.
001340           LABEL RECORD IS STANDARD.
001350       01  ARQ-RELTAB-REG             PIC X(132).
001360      *===============================================================*
001370       WORKING-STORAGE SECTION.
001380      *----------------------------------------------------------------*
001390       01  WC-CONSTANTES.
001400           03  WC-LINHAS-POR-PAGINA   PIC 9(02) COMP VALUE 50.
001410      *    LINHAS UTEIS POR PAGINA NOS RELATORIOS (DETALHE, TABLA E MAPA).
001420           03  WC-MAX-MESTRE          PIC 9(04) COMP VALUE 6000.
001430      *    TAMANHO DA TABELA WM-TABELA-MESTRE - VEJA N-0214 NO HISTORICO.
001440      *    SE O MESTRE VIER COM MAIS REGISTROS QUE ISSO O PROGRAMA ABORTA
001450      *    EM 1110-LER-MESTRE (NAO HA CRESCIMENTO DINAMICO NESTA VERSAO).
001460           03  WC-MAX-NEGOCIO         PIC 9(03) COMP VALUE 60.
001470      *    LIMITE DO CATALOGO DE NEGOCIOS (WK-CATALOGO-NEGOCIOS).
001480           03  WC-MAX-PUESTO          PIC 9(03) COMP VALUE 250.
001490      *    LIMITE DO CATALOGO DE PUESTOS (WK-CATALOGO-PUESTOS).
001500           03  WC-MAX-INDICADOR       PIC 9(03) COMP VALUE 40.
001510      *    LIMITE DO CATALOGO DE INDICADORES (WK-CATALOGO-INDICADORES).
001520
001530      *    STATUS DE ARQUIVO DOS TRES SELECTS DESTE PROGRAMA - SEGUE O
001540      *    PADRAO DO SISTEMA NOMINA (2 POSICOES, 88 PARA OK/FIM).
001550       01  WT-FILE-STATUS.
001560           03  FS-MESTRE              PIC X(02) VALUE SPACES.
001570               88  FS-OK-MESTRE       VALUE "00".
001580               88  FS-FIM-MESTRE      VALUE "10".
001590           03  FS-PARM                PIC X(02) VALUE SPACES.
001600               88  FS-OK-PARM         VALUE "00".
001610               88  FS-FIM-PARM        VALUE "10".
001620           03  FS-RELTAB              PIC X(02) VALUE SPACES.
001630               88  FS-OK-RELTAB       VALUE "00".
001640
001650      *----------------------------------------------------------------*
001660      *    PARAMETROS DE EXECUCAO (PERIODO E MODO, LIDOS DE ARQ-PARM)  *
001670      *----------------------------------------------------------------*
001680       01  WP-PERIODO-ATUAL           PIC 9(06) VALUE ZEROS.
001690      *    PERIODO QUE O RELATORIO VAI RESUMIR - VEM DE ARQ-PARM OU E
001700      *    CALCULADO EM 2900-PERIODO-ATUAL QUANDO NAO INFORMADO (R12).
001710       01  WP-PERIODO-ATUAL-R REDEFINES WP-PERIODO-ATUAL.
001720           03  WP-ATUAL-ANO           PIC 9(04).
001730           03  WP-ATUAL-SEM           PIC 9(02).
001740      *    SEMANA ISO DENTRO DO ANO (01 A 53) - MESMO FORMATO AAAASS
001750      *    USADO EM TODO O SISTEMA NOMINA (CMPCARGA E CMPALERT).
001760       01  WP-PERIODO-ANTERIOR        PIC 9(06) VALUE ZEROS.
001770      *    PERIODO IMEDIATAMENTE ANTERIOR AO ATUAL NO CATALOGO DE
001780      *    PERIODOS - CALCULADO EM 9600-PERIODO-ANTERIOR, USADO NAS
001790      *    COMPARACOES DE VARIACAO (R6/R7) E NO MAPA DE CALOR.
001800       01  WP-PERIODO-ANTERIOR-R REDEFINES WP-PERIODO-ANTERIOR.
001810           03  WP-ANT-ANO             PIC 9(04).
001820           03  WP-ANT-SEM             PIC 9(02).
001830       01  WP-MODO-PROMEDIO           PIC X(01) VALUE "N".
001840      *    INDICADOR DO MODO DA TABLA DE RESULTADOS - "S" = MEDIA POR
001850      *    EMPLEADO (N-0074), "N" = TOTAL (MODO ORIGINAL, N-0059).
001860      *    VEM DE PARM-MODO OU DO SWITCH UPSI-0 (VEJA SPECIAL-NAMES).
001870           88  WP-E-MODO-PROMEDIO     VALUE "S".
001880
001890      *----------------------------------------------------------------*
001900      *    TABELA EM MEMORIA COM TODO O MESTRE (FILES: "READ FULLY     *
001910      *    AND FILTERED/AGGREGATED IN MEMORY PER RUN")                 *
001920      *----------------------------------------------------------------*
001930       01  WM-TABELA-MESTRE.
001940           03  WM-QTDE-REGISTROS      PIC 9(04) COMP VALUE ZEROS.
001950      *    QUANTOS REGISTROS DO MESTRE FORAM REALMENTE LIDOS PARA A
001960      *    TABELA - SUBSCRITO MAXIMO VALIDO EM WM-ITEM.
001970           03  WM-ITEM OCCURS 6000 TIMES
001980                        INDEXED BY WM-IDX WM-IDX2.
001990               COPY CMPDFATO REPLACING ==CF-== BY ==WM-==.
002000      *    MESMO LAYOUT DO REGISTRO DE FATO (CMPDFATO) USADO NO ARQ-MESTRE
002010      *    E NO CMPCARGA/CMPALERT, SO QUE COM O PREFIXO TROCADO PARA WM-
002020      *    PORQUE AQUI E UMA TABELA EM MEMORIA E NAO UM REGISTRO DE FD.
002030
002040      *----------------------------------------------------------------*
002050      *    AREA DE COTEJO DO INDICADOR (MAIUSCULIZACAO)                *
002060      *----------------------------------------------------------------*
002070       COPY CMPDIND.
002080      *    TABELA DE COTEJO USADA EM 2030/2031-CATALOGA/TESTA-INDICADOR
002090      *    PARA NAO DUPLICAR O MESMO INDICADOR ESCRITO EM MAIUSCULA E
002100      *    MINUSCULA NO ARQUIVO PLANO DE ORIGEM.
002110
002120      *----------------------------------------------------------------*
002130      *    CATALOGO DE NEGOCIOS, PUESTOS E INDICADORES DISTINTOS       *
002140      *    (UNIDAD 11 DE BATCH FLOW)                                   *
002150      *----------------------------------------------------------------*
002160       01  WK-CATALOGO-NEGOCIOS.
002170           03  WK-QTDE-NEGOCIOS       PIC 9(03) COMP VALUE ZEROS.
002180      *    QUANTOS NEGOCIOS DISTINTOS FORAM ACHADOS NO MESTRE - TAMBEM
002190      *    E O SUBSCRITO MAXIMO VALIDO DE WK-NEGOCIO E DE WK-RESNEG.
002200           03  WK-NEGOCIO OCCURS 60 TIMES
002210                        INDEXED BY WK-NEG-IDX
002220                        PIC X(30).
002230
002240      *----------------------------------------------------------------*
002250      *    RESUMEN POR NEGOCIO (UNIDAD 3) - UM ELEMENTO POR NEGOCIO    *
002260      *    DO CATALOGO ACIMA, MESMA ORDEM/SUBSCRITO                    *
002270      *----------------------------------------------------------------*
002280       01  WK-RESUMO-NEGOCIOS.
002290           03  WK-RESNEG OCCURS 60 TIMES.
002300               05  WK-RESNEG-ATUAL    PIC S9(13)V99.
002310      *    TOTAL DE COMPENSACION DO NEGOCIO NO PERIODO ATUAL.
002320               05  WK-RESNEG-ANTERIOR PIC S9(13)V99.
002330      *    TOTAL DE COMPENSACION DO NEGOCIO NO PERIODO ANTERIOR - ZERO
002340      *    QUANDO O NEGOCIO NAO EXISTIA NO PERIODO ANTERIOR.
002350               05  WK-RESNEG-VARPCT   PIC S9(05)V99.
002360      *    VARIACAO PERCENTUAL ATUAL X ANTERIOR (REGRA R6/R7).
002370
002380       01  WK-CATALOGO-PUESTOS.
002390           03  WK-QTDE-PUESTOS        PIC 9(03) COMP VALUE ZEROS.
002400      *    QUANTOS PUESTOS DISTINTOS FORAM ACHADOS NO MESTRE.
002410           03  WK-PUESTO OCCURS 250 TIMES
002420                        INDEXED BY WK-PTO-IDX.
002430               05  WK-PTO-NOME        PIC X(40).
002440      *    NOME DO PUESTO (JA NORMALIZADO PELO CMPCARGA, REGRA R11).
002450               05  WK-PTO-NEGOCIO     PIC X(30).
002460      *    NEGOCIO AO QUAL ESTE PUESTO PERTENCE - UM PUESTO PODE
002470      *    APARECER REPETIDO NO CATALOGO SE EXISTIR EM MAIS DE UM
002480      *    NEGOCIO (CADA PAR NEGOCIO+PUESTO E UMA LINHA DA TABLA).
002490      *    AREA DE TROCA USADA PELO BUBBLE SORT DE 3310/3311/3312-
002500      *    ORDENA/PASSADA/TROCA-PUESTOS (MESMO JEITO DE ORDENACAO EM
002510      *    MEMORIA QUE O RESTO DO SISTEMA NOMINA USA).
002520       01  WK-PUESTO-AUX.
002530           03  WK-PTOAUX-NOME         PIC X(40).
002540           03  WK-PTOAUX-NEGOCIO      PIC X(30).
002550
002560       01  WK-TABELA-MAPA-CALOR.
002570      *    CHAMADO N-0241 - TABLA PROPRIA DO MAPA DE CALOR (UNIDAD 5),
002580      *    MONTADA EM 3402 E REORDENADA EM 3405 POR NEGOCIO ASCENDENTE
002590      *    E DEPOIS PELA VARIACAO PERCENTUAL ABSOLUTA DESCENDENTE, ANTES
002600      *    DE 3401 IMPRIMIR - SEPARADA DO WK-CATALOGO-PUESTOS PORQUE A
002610      *    ORDEM DESTE ULTIMO (NEGOCIO+NOME) SERVE SO PARA A TABLA DE
002620      *    RESULTADOS (UNIDAD 4), NAO PARA O MAPA.
002630           03  WK-QTDE-MAPA           PIC 9(03) COMP VALUE ZEROS.
002640           03  WK-MAPA OCCURS 250 TIMES
002650                        INDEXED BY WK-MC-IDX.
002660               05  WK-MC-NEGOCIO      PIC X(30).
002670               05  WK-MC-PUESTO       PIC X(40).
002680               05  WK-MC-VALOR-ATUAL     PIC S9(13)V99.
002690               05  WK-MC-VALOR-ANTERIOR  PIC S9(13)V99.
002700               05  WK-MC-VARPCT       PIC S9(05)V99.
002710               05  WK-MC-VARPCT-ABS   PIC 9(05)V99.
002720      *    VALOR ABSOLUTO DE WK-MC-VARPCT, MANTIDO A PARTE PORQUE A
002730      *    ORDENACAO DE 3407-TROCA-MAPA PRECISA DELE SEM SINAL.
002740               05  WK-MC-PERIODO-ATUAL    PIC 9(06).
002750               05  WK-MC-PERIODO-ANTERIOR PIC 9(06).
002760
002770       01  WK-MAPA-AUX.
002780           03  WK-MCAUX-NEGOCIO       PIC X(30).
002790           03  WK-MCAUX-PUESTO        PIC X(40).
002800           03  WK-MCAUX-VALOR-ATUAL       PIC S9(13)V99.
002810           03  WK-MCAUX-VALOR-ANTERIOR    PIC S9(13)V99.
002820           03  WK-MCAUX-VARPCT        PIC S9(05)V99.
002830           03  WK-MCAUX-VARPCT-ABS    PIC 9(05)V99.
002840           03  WK-MCAUX-PERIODO-ATUAL     PIC 9(06).
002850           03  WK-MCAUX-PERIODO-ANTERIOR  PIC 9(06).
002860
002870       01  WK-CATALOGO-INDICADORES.
002880           03  WK-QTDE-INDICADORES    PIC 9(03) COMP VALUE ZEROS.
002890      *    QUANTOS INDICADORES DISTINTOS FORAM ACHADOS NO MESTRE.
002900           03  WK-INDICADOR OCCURS 40 TIMES
002910                        INDEXED BY WK-IND-IDX
002920                        PIC X(40).
002930
002940       01  WK-CATALOGO-PERIODOS.
002950           03  WK-QTDE-PERIODOS       PIC 9(03) COMP VALUE ZEROS.
002960      *    QUANTOS PERIODOS DISTINTOS EXISTEM NO MESTRE - USADO PELA
002970      *    SELECAO AUTOMATICA DO PERIODO ATUAL (R12) E PELO CALCULO DO
002980      *    PERIODO ANTERIOR.
002990           03  WK-PERIODO OCCURS 208 TIMES
003000      *    208 = 4 ANOS DE 52 SEMANAS - FOLGA PENSADA PARA O PROGRAMA
003010      *    RODAR VARIOS ANOS SEM PRECISAR AUMENTAR ESTA TABELA.
003020                        INDEXED BY WK-PER-IDX
003030                        PIC 9(06).
003040       01  WK-PERIODO-AUX             PIC 9(06) VALUE ZEROS.
003050      *    AREA DE TROCA DO BUBBLE SORT DE 2910/2911/2912-ORDENA/
003060      *    PASSADA/TROCA-PERIODOS.
003070
003080      *----------------------------------------------------------------*
003090      *    AREA DE TRABALHO DA SELECAO DO PERIODO ATUAL (REGRA R12)    *
003100      *----------------------------------------------------------------*
003110       01  WK-MINIMO-NEGOCIOS         PIC 9(03) COMP VALUE ZEROS.
003120      *    QUANTOS NEGOCIOS DISTINTOS, NO MINIMO, UM PERIODO PRECISA TER
003130      *    PARA SER CANDIDATO A PERIODO ATUAL (REGRA R12) - EVITA ELEGER
003140      *    UM PERIODO AINDA SENDO CARGADO PELO CMPCARGA.
003150       01  WK-NEGOCIOS-NO-PERIODO     PIC 9(03) COMP VALUE ZEROS.
003160      *    QUANTOS NEGOCIOS DISTINTOS O PERIODO CANDIDATO DA VEZ JA TEM
003170      *    CONTADOS, EM 2920/2921-CONTA-NEGOCIOS-PERIODO.
003180      *    LISTA AUXILIAR DOS NEGOCIOS JA CONTADOS PARA O PERIODO
003190      *    CANDIDATO DA VEZ - ZERADA A CADA PERIODO TESTADO, EVITA
003200      *    CONTAR O MESMO NEGOCIO DUAS VEZES (2925/2926).
003210       01  WK-NEG-TESTADOS-TAB.
003220           03  WK-NEG-TESTADOS OCCURS 10 TIMES
003230                        PIC X(30).
003240
003250      *----------------------------------------------------------------*
003260      *    ACUMULADORES DE TRABALHO (NACIONAL / POR NEGOCIO / PUESTO)  *
003270      *----------------------------------------------------------------*
003280       01  WA-ACUMULADORES.
003290           03  WA-TOTAL-ATUAL         PIC S9(13)V99 VALUE ZEROS.
003300      *    ACUMULADOR DE TRABALHO GENERICO - SERVE PRO TOTAL NACIONAL,
003310      *    DO NEGOCIO OU DO PUESTO CONFORME A SECTION QUE ESTIVER RODANDO.
003320           03  WA-TOTAL-ANTERIOR      PIC S9(13)V99 VALUE ZEROS.
003330      *    IDEM ACIMA, SO QUE PARA O PERIODO ANTERIOR (WP-PERIODO-ANTERIOR).
003340           03  WA-EMPL-ATUAL          PIC 9(07) COMP VALUE ZEROS.
003350      *    QUANTIDADE DE EMPLEADOS SOMADOS NO PERIODO ATUAL - BASE DO
003360      *    CALCULO DA MEDIA (MODO PROMEDIO, N-0074).
003370           03  WA-EMPL-ANTERIOR       PIC 9(07) COMP VALUE ZEROS.
003380      *    QUANTIDADE DE EMPLEADOS SOMADOS NO PERIODO ANTERIOR.
003390           03  WA-DIFERENCA           PIC S9(13)V99 VALUE ZEROS.
003400      *    WA-TOTAL-ATUAL MENOS WA-TOTAL-ANTERIOR, BASE DO CALCULO DE
003410      *    WA-VARIACAO-PCT EM 3350-PROMEDIO.
003420           03  WA-VARIACAO-PCT        PIC S9(05)V99 VALUE ZEROS.
003430      *    VARIACAO PERCENTUAL CALCULADA - VAI PARAR EM WK-RESNEG-VARPCT
003440      *    OU NA COLUNA DE VARIACAO DO MAPA DE CALOR.
003450           03  WA-MEDIA               PIC S9(11)V99 VALUE ZEROS.
003460      *    MEDIA POR EMPLEADO (TOTAL DIVIDIDO PELA QUANTIDADE), USADA
003470      *    QUANDO O PROGRAMA RODA EM MODO PROMEDIO.
003480
003490      *    AREA AUXILIAR DA DIVISAO COM ARREDONDAMENTO DE 3350-PROMEDIO -
003500      *    O REDEFINES SEPARA O SINAL DO RESTO PARA O ARREDONDAMENTO
003510      *    MANUAL (ESTE COMPILADOR NAO TEM FUNCTION ROUND NESTA VERSAO).
003520       01  WA-DIVISOR-TRABALHO        PIC S9(13)V999999 VALUE ZEROS.
003530       01  WA-DIVISOR-TRABALHO-R REDEFINES WA-DIVISOR-TRABALHO.
003540           03  WA-DIV-SINAL           PIC S9(01).
003550           03  WA-DIV-RESTO           PIC 9(12)V999999.
003560
003570       01  WS-SUBSCRITOS.
003580           03  WS-I                   PIC 9(04) COMP VALUE ZEROS.
003590      *    INDICE GERAL - PERCORRE O MESTRE (WM-ITEM) OU O CATALOGO QUE
003600      *    ESTIVER SENDO MONTADO/LIDO NA SECTION DA VEZ.
003610           03  WS-J                   PIC 9(04) COMP VALUE ZEROS.
003620      *    SEGUNDO INDICE - USADO NOS LACOS ANINHADOS (BUSCA DENTRO DE
003630      *    BUSCA) E NAS PASSADAS DO BUBBLE SORT.
003640           03  WS-K                   PIC 9(04) COMP VALUE ZEROS.
003650      *    TERCEIRO INDICE, USO MAIS RARO (LACOS DE TRES NIVEIS NO MAPA
003660      *    DE CALOR E NO RESUMEN DE INDICADORES).
003670
003680      *    CHAVE DE ACHOU/NAO-ACHOU DAS BUSCAS SEQUENCIAIS NOS
003690      *    CATALOGOS - SEMPRE SOLTA EM NIVEL 77, NO JEITO DA CASA
003700       77  WS-ACHOU                   PIC X(01) VALUE "N".
003710           88  WS-JA-EXISTE           VALUE "S".
003720
003730       01  WS-AREA-TRABALHO.
003740           03  WS-NEGOCIO-ATUAL       PIC X(30) VALUE SPACES.
003750      *    NEGOCIO DA LINHA DE DETALHE/TABLA QUE ESTA SENDO IMPRESSA -
003760      *    COMPARADO A CADA ITERACAO PARA DISPARAR O QUIEBRE DE CONTROLE
003770      *    (4010-QUEBRA-NEGOCIO).
003780           03  WS-PUESTO-ATUAL        PIC X(40) VALUE SPACES.
003790      *    PUESTO DA LINHA QUE ESTA SENDO IMPRESSA/ACUMULADA NO MOMENTO.
003800           03  WS-PRIMEIRO-DET        PIC X(01) VALUE "S".
003810               88  WS-E-PRIMEIRO-DET  VALUE "S".
003820      *    CONTROLA SE O CABECALHO DE PAGINA/QUIEBRE JA FOI IMPRESSO UMA
003830      *    VEZ - A PRIMEIRA LINHA DE DETALHE SEMPRE FORCA O CABECALHO.
003840           03  WS-ULTIMO-NEGOCIO      PIC X(30) VALUE HIGH-VALUES.
003850      *    SENTINELA USADA NO FINAL DA TABLA PARA FORCAR O ULTIMO
003860      *    QUIEBRE DE NEGOCIO A IMPRIMIR (VEJA 4010-QUEBRA-NEGOCIO).
003870
003880      *    DATA E HORA DO SISTEMA OPERACIONAL, LIDAS NO INICIO DO
003890      *    PROGRAMA E IMPRESSAS NO CABECALHO DE CADA RELATORIO.
003900       01  WS-DATA-SISTEMA            PIC 9(06) VALUE ZEROS.
003910       01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
003920           03  WS-SIS-ANO             PIC 9(02).
003930           03  WS-SIS-MES             PIC 9(02).
003940           03  WS-SIS-DIA             PIC 9(02).
003950
003960       01  WS-HORA-SISTEMA            PIC 9(08) VALUE ZEROS.
003970       01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
003980           03  WS-SIS-HOR             PIC 9(02).
003990           03  WS-SIS-MIN             PIC 9(02).
004000           03  WS-SIS-SEG             PIC 9(02).
004010           03  WS-SIS-CEN             PIC 9(02).
004020
004030      *    CONTADORES DE PAGINACAO DA TABLA DE RESULTADOS/MAPA DE
004040      *    CALOR - SOLTOS EM NIVEL 77, NO JEITO DA CASA
004050       77  WT-CT-PAGINA               PIC 9(03) COMP VALUE ZEROS.
004060       77  WT-CT-LINHAS               PIC 9(02) COMP VALUE 99.
004070
004080      *----------------------------------------------------------------*
004090      *    RESULTADOS (RS-REGISTRO / RI-REGISTRO / MC-REGISTRO) E      *
004100      *    LINHAS DO RELATORIO RESULTS-TABLE                           *
004110      *----------------------------------------------------------------*
004120       COPY CMPDRES.
004130
004140      *===============================================================*
004150       PROCEDURE DIVISION.
004160      *----------------------------------------------------------------*
004170       0000-CONTROLE SECTION.
004180       0000.
004190      *    ABRE OS ARQUIVOS E CARGA O MESTRE INTEIRO EM MEMORIA.
004200           PERFORM 1000-INICIO
004210              THRU 1000-INICIO-FIM.
004220      *    MONTA OS CATALOGOS DE NEGOCIO/PUESTO/INDICADOR/PERIODO.
004230           PERFORM 2000-MONTA-CATALOGO
004240              THRU 2000-MONTA-CATALOGO-FIM.
004250      *    DESCOBRE O PERIODO ATUAL (REGRA R12, SE NAO VEIO PARAMETRO).
004260           PERFORM 2900-PERIODO-ATUAL
004270              THRU 2900-PERIODO-ATUAL-FIM.
004280      *    SO AGORA, COM O PERIODO ATUAL CONHECIDO, MONTA-SE O
004290      *    CATALOGO DE PUESTOS (CADA UM JA LIGADO AO SEU NEGOCIO).
004300           PERFORM 2930-MONTA-CATALOGO-PUESTOS
004310              THRU 2930-MONTA-CATALOGO-PUESTOS-FIM.
004320      *    CALCULA O PERIODO IMEDIATAMENTE ANTERIOR, PARA COMPARACAO.
004330           PERFORM 9600-PERIODO-ANTERIOR
004340              THRU 9600-PERIODO-ANTERIOR-FIM.
004350      *    RESUMEN NACIONAL (ATUAL X ANTERIOR) - UNIDAD 3.
004360           PERFORM 3000-RESUMO-NACIONAL
004370              THRU 3000-RESUMO-NACIONAL-FIM.
004380      *    RESUMEN POR NEGOCIO, MESMO COMPARATIVO DO NACIONAL.
004390           PERFORM 3100-RESUMO-POR-NEGOCIO
004400              THRU 3100-RESUMO-POR-NEGOCIO-FIM.
004410      *    RESUMEN DE INDICADORES POR NEGOCIO+PUESTO (N-0081).
004420           PERFORM 3500-RESUMEN-INDICADORES
004430              THRU 3500-RESUMEN-INDICADORES-FIM.
004440      *    TABLA DE RESULTADOS POR PUESTO, MODO TOTAL OU PROMEDIO,
004450      *    COM IMPRESSAO DO DETALHE E EXPORTACAO DO RESULTS-TABLE.
004460           PERFORM 3300-TABLA-RESULTADOS
004470              THRU 3300-TABLA-RESULTADOS-FIM.
004480      *    MAPA DE CALOR DE VARIACAO % POR PUESTO (N-0161).
004490           PERFORM 3400-MAPA-CALOR
004500              THRU 3400-MAPA-CALOR-FIM.
004510      *    FECHA OS ARQUIVOS E ENCERRA O PROGRAMA.
004520           PERFORM 8000-FINALIZA
004530              THRU 8000-FINALIZA-FIM.
004540           GOBACK.
004550
004560       0000-CONTROLE-FIM.
004570           EXIT.
004580      *----------------------------------------------------------------*
004590      *------------------------------------------------------------------*
004600      *    ABRE OS TRES ARQUIVOS DO PROGRAMA (MESTRE, PARM E O RELATORIO DA
004610      *    TABLA DE RESULTADOS), LE O PARAMETRO OPCIONAL DE PERIODO/MODO
004620      *    (SE O ARQ-PARM VIER VAZIO, FICA TUDO NO DEFAULT: PERIODO MAIS
004630      *    RECENTE E MODO TOTAL) E CARREGA O MAESTRO INTEIRO NA TABELA EM
004640      *    MEMORIA WM-ITEM - TODO O RESTO DO PROGRAMA TRABALHA EM CIMA
004650      *    DESSA TABELA, NUNCA RELENDO O ARQUIVO MESTRE.
004660      *------------------------------------------------------------------*
004670       1000-INICIO SECTION.
004680       1000.
004690      *    ABRE OS TRES ARQUIVOS DO PROGRAMA.
004700           OPEN INPUT  ARQ-MESTRE.
004710           OPEN INPUT  ARQ-PARM.
004720           OPEN OUTPUT ARQ-RELTAB.
004730      *    DATA/HORA DO SISTEMA OPERACIONAL, PARA O CABECALHO DOS
004740      *    RELATORIOS (4020-CABECALHO-PAGINA).
004750           ACCEPT WS-DATA-SISTEMA FROM DATE.
004760           ACCEPT WS-HORA-SISTEMA FROM TIME.
004770           MOVE ZEROS TO WP-PERIODO-ATUAL.
004780           MOVE "N"   TO WP-MODO-PROMEDIO.
004790      *    LE O PARAMETRO OPCIONAL - SE NAO VIER (AT END OU ARQUIVO
004800      *    VAZIO), FICA NO DEFAULT JA ARMADO ACIMA (PERIODO ZERO = MAIS
004810      *    RECENTE, MODO TOTAL).
004820           READ ARQ-PARM
004830               AT END
004840                   CONTINUE
004850           END-READ.
004860           IF FS-OK-PARM
004870               MOVE PARM-PERIODO TO WP-PERIODO-ATUAL
004880               IF PARM-E-PROMEDIO
004890                   MOVE "S" TO WP-MODO-PROMEDIO
004900               END-IF
004910           END-IF.
004920      *    CARGA TODO O MESTRE NA MEMORIA, DE UMA VEZ SO.
004930           PERFORM 1100-CARREGA-MESTRE
004940              THRU 1100-CARREGA-MESTRE-FIM.
004950
004960       1000-INICIO-FIM.
004970           EXIT.
004980      *----------------------------------------------------------------*
004990      *------------------------------------------------------------------*
005000      *    LACO DE LEITURA SEQUENCIAL DO MESTRE ATE O FIM DE ARQUIVO -
005010      *    CADA REGISTRO LIDO VIRA UMA LINHA DE WM-ITEM (COPY CMPDRES).
005020      *------------------------------------------------------------------*
005030       1100-CARREGA-MESTRE SECTION.
005040       1100.
005050           MOVE ZEROS TO WM-QTDE-REGISTROS.
005060           PERFORM 1110-LER-MESTRE
005070              THRU 1110-LER-MESTRE-FIM
005080              UNTIL FS-FIM-MESTRE.
005090
005100       1100-CARREGA-MESTRE-FIM.
005110           EXIT.
005120      *----------------------------------------------------------------*
005130      *------------------------------------------------------------------*
005140      *    LE UM REGISTRO DO MESTRE E GUARDA NA TABELA SE AINDA HOUVER
005150      *    VAGA (WC-MAX-MESTRE) - SE A TABELA LOTAR, OS REGISTROS
005160      *    EXCEDENTES SAO SIMPLESMENTE IGNORADOS, SEM ERRO NO RELATORIO
005170      *    (NAO HA EXPECTATIVA DE CHEGAR NESSE LIMITE NA OPERACAO NORMAL).
005180      *------------------------------------------------------------------*
005190       1110-LER-MESTRE SECTION.
005200       1110.
005210      *    LEITURA SEQUENCIAL SIMPLES, UM REGISTRO POR VEZ.
005220           READ ARQ-MESTRE
005230               AT END
005240                   MOVE "10" TO FS-MESTRE
005250           END-READ.
005260           IF FS-OK-MESTRE
005270               IF WM-QTDE-REGISTROS < WC-MAX-MESTRE
005280                   ADD 1 TO WM-QTDE-REGISTROS
005290                   SET WM-IDX TO WM-QTDE-REGISTROS
005300                   MOVE CF-REGISTRO TO WM-ITEM (WM-IDX)
005310               END-IF
005320           END-IF.
005330
005340       1110-LER-MESTRE-FIM.
005350           EXIT.
005360      *----------------------------------------------------------------*
005370      *    UNIDAD 11 - CATALOGOS DE NEGOCIO, PUESTO, INDICADOR E PERIODO
005380      *    (2000 A 2041) - MONTADOS UMA UNICA VEZ, NO INICIO DO PROGRAMA,
005390      *    A PARTIR DA TABELA EM MEMORIA WM-ITEM, PERCORRENDO-A UMA SO
005400      *    VEZ PARA OS QUATRO CATALOGOS (NEGOCIO, PUESTO, INDICADOR E
005410      *    PERIODO - EXCETO PUESTO, QUE SO SE MONTA DEPOIS, EM 2930).
005420      *----------------------------------------------------------------*
005430       2000-MONTA-CATALOGO SECTION.
005440       2000.
005450           MOVE ZEROS TO WK-QTDE-NEGOCIOS WK-QTDE-PUESTOS
005460                         WK-QTDE-INDICADORES WK-QTDE-PERIODOS.
005470           PERFORM 2005-MONTA-CATALOGO-ITEM
005480              THRU 2005-MONTA-CATALOGO-ITEM-FIM
005490              VARYING WS-I FROM 1 BY 1
005500                 UNTIL WS-I > WM-QTDE-REGISTROS.
005510
005520       2000-MONTA-CATALOGO-FIM.
005530           EXIT.
005540      *----------------------------------------------------------------*
005550       2005-MONTA-CATALOGO-ITEM SECTION.
005560      * O CATALOGO DE PUESTOS NAO SE MONTA NESTA PASSADA - ESTA     *
005570      * VARREDURA ENXERGA O HISTORICO INTEIRO (TODOS OS PERIODOS), *
005580      * MAS O PUESTO SO PODE SER CATALOGADO DEPOIS QUE O PERIODO   *
005590      * ATUAL FOR CONHECIDO (REGRA R12, PARAGRAFO 2900). O CATALOGO*
005600      * DE PUESTOS PASSOU A SER MONTADO EM 2930, CHAMADO PELO      *
005610      * 0000-CONTROLE LOGO APOS 2900-PERIODO-ATUAL (CHAMADO N-0181,*
005620      * VER TAMBEM A NOTA EM 2020-CATALOGA-PUESTO ABAIXO).         *
005630       2005.
005640           SET WM-IDX TO WS-I.
005650           PERFORM 2010-CATALOGA-NEGOCIO
005660              THRU 2010-CATALOGA-NEGOCIO-FIM.
005670           PERFORM 2030-CATALOGA-INDICADOR
005680              THRU 2030-CATALOGA-INDICADOR-FIM.
005690           PERFORM 2040-CATALOGA-PERIODO
005700              THRU 2040-CATALOGA-PERIODO-FIM.
005710
005720       2005-MONTA-CATALOGO-ITEM-FIM.
005730           EXIT.
005740      *----------------------------------------------------------------*
005750      *------------------------------------------------------------------*
005760      *    ACRESCENTA O NEGOCIO DO REGISTRO CORRENTE (WM-IDX) AO CATALOGO
005770      *    WK-NEGOCIO SE AINDA NAO ESTIVER LA - BUSCA SEQUENCIAL SIMPLES,
005780      *    A TABELA DE NEGOCIOS E PEQUENA (POUCAS DEZENAS NO MAXIMO).
005790      *------------------------------------------------------------------*
005800       2010-CATALOGA-NEGOCIO SECTION.
005810       2010.
005820      *    BUSCA SEQUENCIAL NO CATALOGO ANTES DE ACRESCENTAR, PARA NAO
005830      *    DUPLICAR O MESMO NEGOCIO.
005840           MOVE "N" TO WS-ACHOU.
005850           PERFORM 2011-TESTA-NEGOCIO THRU 2011-TESTA-NEGOCIO-FIM
005860              VARYING WS-J FROM 1 BY 1
005870                 UNTIL WS-J > WK-QTDE-NEGOCIOS OR WS-JA-EXISTE.
005880           IF NOT WS-JA-EXISTE AND WK-QTDE-NEGOCIOS < WC-MAX-NEGOCIO
005890               ADD 1 TO WK-QTDE-NEGOCIOS
005900               SET WK-NEG-IDX TO WK-QTDE-NEGOCIOS
005910               MOVE WM-NEGOCIO (WM-IDX) TO WK-NEGOCIO (WK-NEG-IDX)
005920           END-IF.
005930
005940       2010-CATALOGA-NEGOCIO-FIM.
005950           EXIT.
005960      *----------------------------------------------------------------*
005970      *------------------------------------------------------------------*
005980      *    CORPO DO PERFORM VARYING DE 2010 - COMPARA O NEGOCIO CORRENTE
005990      *    COM UMA POSICAO JA CATALOGADA.
006000      *------------------------------------------------------------------*
006010       2011-TESTA-NEGOCIO SECTION.
006020       2011.
006030      *    COMPARA A POSICAO WS-J DO CATALOGO COM O NEGOCIO CORRENTE.
006040           SET WK-NEG-IDX TO WS-J.
006050           IF WM-NEGOCIO (WM-IDX) = WK-NEGOCIO (WK-NEG-IDX)
006060               MOVE "S" TO WS-ACHOU
006070           END-IF.
006080
006090       2011-TESTA-NEGOCIO-FIM.
006100           EXIT.
006110      *----------------------------------------------------------------*
006120      * CHAMADO N-0181 (J.FARIA, 14/03/2009) - ANTES ESTE PARAGRAFO   *
006130      * RODAVA DENTRO DE 2005, SOBRE O HISTORICO INTEIRO, E O PUESTO  *
006140      * FICAVA CATALOGADO COM O NEGOCIO DO PRIMEIRO REGISTRO DO       *
006150      * ARQUIVO - AS VEZES UM PERIODO VELHO, JA ENCERRADO. AGORA SO   *
006160      * CATALOGA PUESTO COM REGISTRO NO PERIODO ATUAL (WP-PERIODO-    *
006170      * ATUAL), TOMANDO O NEGOCIO DO PRIMEIRO REGISTRO ATUAL ENCON-   *
006180      * TRADO PARA O PUESTO; SE ESSE REGISTRO TROUXER O NEGOCIO EM    *
006190      * BRANCO, FICA REGISTRADO O NEGOCIO "OTRO". CHAMADO PELO NOVO   *
006200      * PARAGRAFO 2930, PARA CADA REGISTRO DA TABELA MESTRE.          *
006210       2020-CATALOGA-PUESTO SECTION.
006220       2020.
006230           SET WM-IDX TO WS-I.
006240           IF WM-CODIGO-PERIODO (WM-IDX) NOT = WP-PERIODO-ATUAL
006250               GO TO 2020-CATALOGA-PUESTO-FIM
006260           END-IF.
006270           MOVE "N" TO WS-ACHOU.
006280           PERFORM 2021-TESTA-PUESTO THRU 2021-TESTA-PUESTO-FIM
006290              VARYING WS-J FROM 1 BY 1
006300                 UNTIL WS-J > WK-QTDE-PUESTOS OR WS-JA-EXISTE.
006310           IF NOT WS-JA-EXISTE AND WK-QTDE-PUESTOS < WC-MAX-PUESTO
006320               ADD 1 TO WK-QTDE-PUESTOS
006330               SET WK-PTO-IDX TO WK-QTDE-PUESTOS
006340               MOVE WM-PUESTO (WM-IDX)  TO WK-PTO-NOME (WK-PTO-IDX)
006350               IF WM-NEGOCIO (WM-IDX) = SPACES
006360                   MOVE "Otro" TO WK-PTO-NEGOCIO (WK-PTO-IDX)
006370               ELSE
006380                   MOVE WM-NEGOCIO (WM-IDX) TO WK-PTO-NEGOCIO (WK-PTO-IDX)
006390               END-IF
006400           END-IF.
006410
006420       2020-CATALOGA-PUESTO-FIM.
006430           EXIT.
006440      *----------------------------------------------------------------*
006450      *------------------------------------------------------------------*
006460      *    CORPO DO PERFORM VARYING DE 2020 - COMPARA O PUESTO CORRENTE
006470      *    COM UMA POSICAO JA CATALOGADA.
006480      *------------------------------------------------------------------*
006490       2021-TESTA-PUESTO SECTION.
006500       2021.
006510      *    COMPARA A POSICAO WS-J DO CATALOGO COM O PUESTO CORRENTE.
006520           SET WK-PTO-IDX TO WS-J.
006530           IF WM-PUESTO (WM-IDX) = WK-PTO-NOME (WK-PTO-IDX)
006540               MOVE "S" TO WS-ACHOU
006550           END-IF.
006560
006570       2021-TESTA-PUESTO-FIM.
006580           EXIT.
006590      *----------------------------------------------------------------*
006600      *------------------------------------------------------------------*
006610      *    ACRESCENTA O INDICADOR DO REGISTRO CORRENTE AO CATALOGO
006620      *    WK-INDICADOR SE NAO ESTIVER EM BRANCO E AINDA NAO ESTIVER LA -
006630      *    INDICADOR EM BRANCO NAO ENTRA NO CATALOGO (NAO HA O QUE
006640      *    RESUMIR POR UM INDICADOR VAZIO NA UNIDAD 6).
006650      *------------------------------------------------------------------*
006660       2030-CATALOGA-INDICADOR SECTION.
006670       2030.
006680      *    INDICADOR EM BRANCO NAO ENTRA NO CATALOGO.
006690           IF WM-INDICADOR (WM-IDX) = SPACES
006700               GO TO 2030-CATALOGA-INDICADOR-FIM
006710           END-IF.
006720           MOVE "N" TO WS-ACHOU.
006730           PERFORM 2031-TESTA-INDICADOR THRU 2031-TESTA-INDICADOR-FIM
006740              VARYING WS-J FROM 1 BY 1
006750                 UNTIL WS-J > WK-QTDE-INDICADORES OR WS-JA-EXISTE.
006760           IF NOT WS-JA-EXISTE AND
006770                     WK-QTDE-INDICADORES < WC-MAX-INDICADOR
006780               ADD 1 TO WK-QTDE-INDICADORES
006790               SET WK-IND-IDX TO WK-QTDE-INDICADORES
006800               MOVE WM-INDICADOR (WM-IDX) TO WK-INDICADOR (WK-IND-IDX)
006810           END-IF.
006820
006830       2030-CATALOGA-INDICADOR-FIM.
006840           EXIT.
006850      *----------------------------------------------------------------*
006860      *------------------------------------------------------------------*
006870      *    CORPO DO PERFORM VARYING DE 2030 - COMPARA O INDICADOR CORRENTE
006880      *    COM UMA POSICAO JA CATALOGADA.
006890      *------------------------------------------------------------------*
006900       2031-TESTA-INDICADOR SECTION.
006910       2031.
006920      *    COMPARA A POSICAO WS-J DO CATALOGO COM O INDICADOR CORRENTE.
006930           SET WK-IND-IDX TO WS-J.
006940           IF WM-INDICADOR (WM-IDX) = WK-INDICADOR (WK-IND-IDX)
006950               MOVE "S" TO WS-ACHOU
006960           END-IF.
006970
006980       2031-TESTA-INDICADOR-FIM.
006990           EXIT.
007000      *----------------------------------------------------------------*
007010      *------------------------------------------------------------------*
007020      *    ACRESCENTA O PERIODO DO REGISTRO CORRENTE AO CATALOGO
007030      *    WK-PERIODO SE AINDA NAO ESTIVER LA - O LIMITE DE 208 (4 ANOS DE
007040      *    SEMANAS) E LITERAL AQUI PORQUE NENHUMA OUTRA CONSTANTE DO
007050      *    PROGRAMA TEM ESSE MESMO SIGNIFICADO.
007060      *------------------------------------------------------------------*
007070       2040-CATALOGA-PERIODO SECTION.
007080       2040.
007090      *    BUSCA SEQUENCIAL NO CATALOGO DE PERIODOS - USADO DEPOIS PELA
007100      *    SELECAO DO PERIODO ATUAL (R12) E PELO CALCULO DO ANTERIOR.
007110           MOVE "N" TO WS-ACHOU.
007120           PERFORM 2041-TESTA-PERIODO THRU 2041-TESTA-PERIODO-FIM
007130              VARYING WS-J FROM 1 BY 1
007140                 UNTIL WS-J > WK-QTDE-PERIODOS OR WS-JA-EXISTE.
007150           IF NOT WS-JA-EXISTE AND WK-QTDE-PERIODOS < 208
007160               ADD 1 TO WK-QTDE-PERIODOS
007170               SET WK-PER-IDX TO WK-QTDE-PERIODOS
007180               MOVE WM-CODIGO-PERIODO (WM-IDX) TO
007190                    WK-PERIODO (WK-PER-IDX)
007200           END-IF.
007210
007220       2040-CATALOGA-PERIODO-FIM.
007230           EXIT.
007240      *----------------------------------------------------------------*
007250      *------------------------------------------------------------------*
007260      *    CORPO DO PERFORM VARYING DE 2040 - COMPARA O PERIODO CORRENTE
007270      *    COM UMA POSICAO JA CATALOGADA.
007280      *------------------------------------------------------------------*
007290       2041-TESTA-PERIODO SECTION.
007300       2041.
007310      *    COMPARA A POSICAO WS-J DO CATALOGO COM O PERIODO CORRENTE.
007320           SET WK-PER-IDX TO WS-J.
007330           IF WM-CODIGO-PERIODO (WM-IDX) = WK-PERIODO (WK-PER-IDX)
007340               MOVE "S" TO WS-ACHOU
007350           END-IF.
007360
007370       2041-TESTA-PERIODO-FIM.
007380           EXIT.
007390      *----------------------------------------------------------------*
007400      *    SELECAO DO PERIODO ATUAL (REGRA R12, "PERIODO COMPLETO") -  *
007410      *    SO RODA QUANDO O PERIODO NAO VEM INFORMADO NO ARQ-PARM      *
007420      *    (CHAMADO N-0186) - CASO CONTRARIO O PARAGRAFO NAO FAZ NADA. *
007430      *----------------------------------------------------------------*
007440       2900-PERIODO-ATUAL SECTION.
007450       2900.
007460      *    SE O PERIODO JA VEIO PELO PARM, NAO FAZ NADA - O PARAGRAFO SO
007470      *    EXISTE PARA O CASO DO PERIODO NAO TER SIDO INFORMADO.
007480           IF WP-PERIODO-ATUAL NOT = ZEROS
007490               GO TO 2900-PERIODO-ATUAL-FIM
007500           END-IF.
007510           PERFORM 2910-ORDENA-PERIODOS
007520              THRU 2910-ORDENA-PERIODOS-FIM.
007530      *    REGRA R12 - O MINIMO DE NEGOCIOS REPORTANDO PARA UM PERIODO
007540      *    SER CONSIDERADO "COMPLETO" E A QUANTIDADE TOTAL DE NEGOCIOS
007550      *    MENOS 1 (TOLERA UM NEGOCIO ATRASADO), NUNCA MENOS QUE 3.
007560           MOVE 3 TO WK-MINIMO-NEGOCIOS.
007570           IF WK-QTDE-NEGOCIOS > 1
007580               COMPUTE WK-MINIMO-NEGOCIOS =
007590                   WK-QTDE-NEGOCIOS - 1
007600               IF WK-MINIMO-NEGOCIOS < 3
007610                   MOVE 3 TO WK-MINIMO-NEGOCIOS
007620               END-IF
007630           END-IF.
007640      *    VARRE OS PERIODOS DO MAIS NOVO PARA O MAIS VELHO, PARANDO NO
007650      *    PRIMEIRO QUE TIVER NEGOCIOS SUFICIENTES.
007660           MOVE ZEROS TO WP-PERIODO-ATUAL.
007670           PERFORM 2905-TESTA-PERIODO-COMPLETO
007680              THRU 2905-TESTA-PERIODO-COMPLETO-FIM
007690              VARYING WS-J FROM WK-QTDE-PERIODOS BY -1
007700                 UNTIL WS-J < 1 OR WP-PERIODO-ATUAL NOT = ZEROS.
007710      *    SE NENHUM PERIODO CHEGOU A TER O MINIMO DE NEGOCIOS (BASE DE
007720      *    DADOS MUITO NOVA, POR EXEMPLO), USA O PERIODO MAIS RECENTE
007730      *    MESMO ASSIM, EM VEZ DE DEIXAR O RELATORIO SEM PERIODO ALGUM.
007740           IF WP-PERIODO-ATUAL = ZEROS AND WK-QTDE-PERIODOS > 0
007750               SET WK-PER-IDX TO WK-QTDE-PERIODOS
007760               MOVE WK-PERIODO (WK-PER-IDX) TO WP-PERIODO-ATUAL
007770           END-IF.
007780
007790       2900-PERIODO-ATUAL-FIM.
007800           EXIT.
007810      *----------------------------------------------------------------*
007820      *------------------------------------------------------------------*
007830      *    CORPO DO PERFORM VARYING DE 2900, DA TRAS PARA FRENTE - TESTA SE
007840      *    O PERIODO WS-J JA TEM NEGOCIOS SUFICIENTES REPORTANDO (REGRA
007850      *    R12) PARA SER CONSIDERADO O PERIODO ATUAL.
007860      *------------------------------------------------------------------*
007870       2905-TESTA-PERIODO-COMPLETO SECTION.
007880       2905.
007890      *    CONTA QUANTOS NEGOCIOS TEM REGISTRO NESTE PERIODO E COMPARA
007900      *    COM O MINIMO EXIGIDO (REGRA R12).
007910           SET WK-PER-IDX TO WS-J.
007920           PERFORM 2920-CONTA-NEGOCIOS-PERIODO
007930              THRU 2920-CONTA-NEGOCIOS-PERIODO-FIM.
007940           IF WK-NEGOCIOS-NO-PERIODO >= WK-MINIMO-NEGOCIOS
007950               MOVE WK-PERIODO (WK-PER-IDX) TO WP-PERIODO-ATUAL
007960           END-IF.
007970
007980       2905-TESTA-PERIODO-COMPLETO-FIM.
007990           EXIT.
008000      *----------------------------------------------------------------*
008010      *------------------------------------------------------------------*
008020      *    BOLHA SIMPLES - TABELA PEQUENA (MAX 208 PERIODOS = 4 ANOS).
008030      *------------------------------------------------------------------*
008040       2910-ORDENA-PERIODOS SECTION.
008050       2910.
008060      *    ORDENA DO PERIODO MAIS VELHO PARA O MAIS NOVO - A SELECAO DO
008070      *    PERIODO ATUAL (2900) DEPOIS VARRE ESTA LISTA DE TRAS PARA
008080      *    FRENTE.
008090           PERFORM 2911-PASSADA-PERIODOS THRU 2911-PASSADA-PERIODOS-FIM
008100              VARYING WS-I FROM 1 BY 1
008110                 UNTIL WS-I >= WK-QTDE-PERIODOS.
008120
008130       2910-ORDENA-PERIODOS-FIM.
008140           EXIT.
008150      *----------------------------------------------------------------*
008160      *------------------------------------------------------------------*
008170      *    UMA PASSADA DA BOLHA DE 2910.
008180      *------------------------------------------------------------------*
008190       2911-PASSADA-PERIODOS SECTION.
008200       2911.
008210           PERFORM 2912-TROCA-PERIODOS THRU 2912-TROCA-PERIODOS-FIM
008220              VARYING WS-J FROM 1 BY 1
008230                 UNTIL WS-J > WK-QTDE-PERIODOS - WS-I.
008240
008250       2911-PASSADA-PERIODOS-FIM.
008260           EXIT.
008270      *----------------------------------------------------------------*
008280      *------------------------------------------------------------------*
008290      *    TROCA DE POSICAO (SWAP) DE DOIS PERIODOS ADJACENTES FORA DE
008300      *    ORDEM.
008310      *------------------------------------------------------------------*
008320       2912-TROCA-PERIODOS SECTION.
008330       2912.
008340           IF WK-PERIODO (WS-J) > WK-PERIODO (WS-J + 1)
008350               MOVE WK-PERIODO (WS-J) TO WK-PERIODO-AUX
008360               MOVE WK-PERIODO (WS-J + 1) TO WK-PERIODO (WS-J)
008370               MOVE WK-PERIODO-AUX TO WK-PERIODO (WS-J + 1)
008380           END-IF.
008390
008400       2912-TROCA-PERIODOS-FIM.
008410           EXIT.
008420      *----------------------------------------------------------------*
008430      *------------------------------------------------------------------*
008440      *    CONTA NEGOCIOS DISTINTOS COM REGISTRO DE COMPENSACION NO
008450      *    PERIODO INDICADO POR WK-PER-IDX - USADO POR 2905 PARA DECIDIR
008460      *    SE UM PERIODO JA ESTA "COMPLETO" (REGRA R12). A TABELA
008470      *    WK-NEG-TESTADOS E DE TRABALHO, LIMITADA A 10 NEGOCIOS, POIS
008480      *    NINGUEM PRECISA DE MAIS QUE ISSO PARA DECIDIR SE O MINIMO DE
008490      *    NEGOCIOS FOI ATINGIDO.
008500      *------------------------------------------------------------------*
008510       2920-CONTA-NEGOCIOS-PERIODO SECTION.
008520       2920.
008530      *    ZERA A CONTAGEM E A LISTA DE NEGOCIOS JA MARCADOS PARA ESTE
008540      *    PERIODO ANTES DE VARRER O MESTRE INTEIRO DE NOVO.
008550           MOVE ZEROS TO WK-NEGOCIOS-NO-PERIODO.
008560           MOVE SPACES TO WK-NEG-TESTADOS (1) WK-NEG-TESTADOS (2)
008570                          WK-NEG-TESTADOS (3) WK-NEG-TESTADOS (4)
008580                          WK-NEG-TESTADOS (5) WK-NEG-TESTADOS (6)
008590                          WK-NEG-TESTADOS (7) WK-NEG-TESTADOS (8)
008600                          WK-NEG-TESTADOS (9) WK-NEG-TESTADOS (10).
008610           PERFORM 2921-CONTA-1-REGISTRO THRU 2921-CONTA-1-REGISTRO-FIM
008620              VARYING WS-I FROM 1 BY 1
008630                 UNTIL WS-I > WM-QTDE-REGISTROS.
008640
008650       2920-CONTA-NEGOCIOS-PERIODO-FIM.
008660           EXIT.
008670      *----------------------------------------------------------------*
008680      *------------------------------------------------------------------*
008690      *    CORPO DO PERFORM VARYING DE 2920 - SE O REGISTRO FOR DO PERIODO
008700      *    TESTADO E DE UM INDICADOR DE COMPENSACION, MARCA O NEGOCIO
008710      *    DELE COMO TESTADO.
008720      *------------------------------------------------------------------*
008730       2921-CONTA-1-REGISTRO SECTION.
008740       2921.
008750           SET WM-IDX TO WS-I.
008760           MOVE WM-INDICADOR (WM-IDX) TO WK-IND-CONV.
008770           INSPECT WK-IND-CONV CONVERTING
008780               "abcdefghijklmnopqrstuvwxyz"
008790               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008800           IF WM-CODIGO-PERIODO (WM-IDX) = WK-PERIODO (WK-PER-IDX)
008810                   AND WK-IND-E-COMPENSACION
008820               PERFORM 2925-MARCA-NEGOCIO-TESTADO
008830                  THRU 2925-MARCA-NEGOCIO-TESTADO-FIM
008840           END-IF.
008850
008860       2921-CONTA-1-REGISTRO-FIM.
008870           EXIT.
008880      *----------------------------------------------------------------*
008890      *------------------------------------------------------------------*
008900      *    MARCA O NEGOCIO DO REGISTRO CORRENTE NA TABELA WK-NEG-TESTADOS
008910      *    SE AINDA NAO ESTIVER LA, OCUPANDO A PRIMEIRA POSICAO VAGA.
008920      *------------------------------------------------------------------*
008930       2925-MARCA-NEGOCIO-TESTADO SECTION.
008940       2925.
008950           MOVE "N" TO WS-ACHOU.
008960           PERFORM 2926-TESTA-NEG-TESTADO THRU 2926-TESTA-NEG-TESTADO-FIM
008970              VARYING WS-J FROM 1 BY 1
008980                 UNTIL WS-J > 10 OR WS-JA-EXISTE.
008990           IF NOT WS-JA-EXISTE
009000               PERFORM 2927-ACHA-VAGO THRU 2927-ACHA-VAGO-FIM
009010                  VARYING WS-J FROM 1 BY 1
009020                     UNTIL WS-J > 10
009030                        OR WK-NEG-TESTADOS (WS-J) = SPACES
009040               IF WS-J <= 10
009050                   MOVE WM-NEGOCIO (WM-IDX) TO WK-NEG-TESTADOS (WS-J)
009060                   ADD 1 TO WK-NEGOCIOS-NO-PERIODO
009070               END-IF
009080           END-IF.
009090
009100       2925-MARCA-NEGOCIO-TESTADO-FIM.
009110           EXIT.
009120      *----------------------------------------------------------------*
009130      *------------------------------------------------------------------*
009140      *    CORPO DO PERFORM VARYING DE 2925 - COMPARA O NEGOCIO CORRENTE
009150      *    COM UMA POSICAO JA MARCADA.
009160      *------------------------------------------------------------------*
009170       2926-TESTA-NEG-TESTADO SECTION.
009180       2926.
009190           IF WM-NEGOCIO (WM-IDX) = WK-NEG-TESTADOS (WS-J)
009200               MOVE "S" TO WS-ACHOU
009210           END-IF.
009220
009230       2926-TESTA-NEG-TESTADO-FIM.
009240           EXIT.
009250      *----------------------------------------------------------------*
009260      *------------------------------------------------------------------*
009270      *    CORPO DO PERFORM VARYING DE 2925 - SO PARA PARAR NA PRIMEIRA
009280      *    POSICAO VAGA (SPACES) DE WK-NEG-TESTADOS; A CONDICAO DO UNTIL
009290      *    FICA TODA NA CLAUSULA VARYING, ENTAO O CORPO NAO PRECISA FAZER
009300      *    NADA ALEM DE EXISTIR.
009310      *------------------------------------------------------------------*
009320       2927-ACHA-VAGO SECTION.
009330       2927.
009340           CONTINUE.
009350
009360       2927-ACHA-VAGO-FIM.
009370           EXIT.
009380      *----------------------------------------------------------------*
009390      *    MONTA O CATALOGO DE PUESTOS (CHAMADO N-0181) - SO DEPOIS    *
009400      *    QUE 2900 JA DEIXOU WP-PERIODO-ATUAL DEFINIDO, POIS CADA     *
009410      *    PUESTO SO ENTRA NO CATALOGO SE TIVER PELO MENOS UM          *
009420      *    REGISTRO NO PERIODO ATUAL (VER A NOTA EM 2020, ACIMA).      *
009430      *----------------------------------------------------------------*
009440       2930-MONTA-CATALOGO-PUESTOS SECTION.
009450       2930.
009460      *    PERCORRE A TABELA MESTRE INTEIRA DE NOVO, DESTA VEZ SO PARA
009470      *    CATALOGAR PUESTOS (CHAMADO N-0181).
009480           PERFORM 2020-CATALOGA-PUESTO THRU 2020-CATALOGA-PUESTO-FIM
009490              VARYING WS-I FROM 1 BY 1
009500                 UNTIL WS-I > WM-QTDE-REGISTROS.
009510
009520       2930-MONTA-CATALOGO-PUESTOS-FIM.
009530           EXIT.
009540      *----------------------------------------------------------------*
009550      *    PERIODO ANTERIOR (REGRA R1) - SEMANA-1, OU (ANO-1,SEM 52)   *
009560      *    QUANDO A SEMANA ATUAL FOR 1                                 *
009570      *----------------------------------------------------------------*
009580       9600-PERIODO-ANTERIOR SECTION.
009590       9600.
009600           MOVE WP-PERIODO-ATUAL TO WP-PERIODO-ANTERIOR.
009610      *    REGRA R1 - SE A SEMANA ATUAL FOR A 1, O ANTERIOR E A SEMANA
009620      *    52 DO ANO ANTERIOR (NAO EXISTE SEMANA 0).
009630           IF WP-ATUAL-SEM = 1
009640               COMPUTE WP-ANT-ANO = WP-ATUAL-ANO - 1
009650               MOVE 52 TO WP-ANT-SEM
009660           ELSE
009670               MOVE WP-ATUAL-ANO TO WP-ANT-ANO
009680               COMPUTE WP-ANT-SEM = WP-ATUAL-SEM - 1
009690           END-IF.
009700
009710       9600-PERIODO-ANTERIOR-FIM.
009720           EXIT.
009730      *----------------------------------------------------------------*
009740      *    UNIDAD 2/3 - RESUMEN NACIONAL (3000, REGRAS R2/R3/R4/R5/R6) *
009750      *    E RESUMEN POR NEGOCIO (3100) - MESMA LOGICA DE ACUMULACAO   *
009760      *    (3010/3011/3020) E DE CALCULO (3090), SO MUDA O FILTRO DE   *
009770      *    WS-NEGOCIO-ATUAL (EM BRANCO = NACIONAL, PREENCHIDO = UM SO  *
009780      *    NEGOCIO).                                                   *
009790      *----------------------------------------------------------------*
009800       3000-RESUMO-NACIONAL SECTION.
009810       3000.
009820           MOVE SPACES TO WS-NEGOCIO-ATUAL.
009830           PERFORM 3010-ACUMULA-PERIODOS
009840              THRU 3010-ACUMULA-PERIODOS-FIM.
009850           PERFORM 3090-CALCULA-RESUMO
009860              THRU 3090-CALCULA-RESUMO-FIM.
009870           INITIALIZE RS-REGISTRO.
009880           MOVE WP-PERIODO-ATUAL    TO RS-PERIODO.
009890           MOVE "Nacional"          TO RS-NEGOCIO.
009900           MOVE WA-TOTAL-ATUAL      TO RS-TOTAL-COMPENSACION.
009910           MOVE WA-TOTAL-ANTERIOR   TO RS-TOTAL-ANTERIOR.
009920           MOVE WA-MEDIA            TO RS-PROMEDIO-COMPENSACION.
009930           MOVE WA-EMPL-ATUAL       TO RS-CANTIDAD-EMPLEADOS.
009940           MOVE WA-EMPL-ANTERIOR    TO RS-EMPLEADOS-ANTERIOR.
009950           MOVE WA-DIFERENCA        TO RS-DIFERENCIA-MONTO.
009960           MOVE WA-VARIACAO-PCT     TO RS-VARIACION-PORCENTUAL.
009970           MOVE WA-TOTAL-ATUAL      TO WR-NAC-ACTUAL.
009980           MOVE WA-TOTAL-ANTERIOR   TO WR-NAC-ANTERIOR.
009990           MOVE WA-VARIACAO-PCT     TO WR-NAC-VARPCT.
010000           MOVE WA-EMPL-ATUAL       TO WR-NAC-EMPLEADOS.
010010
010020       3000-RESUMO-NACIONAL-FIM.
010030           EXIT.
010040      *----------------------------------------------------------------*
010050      *    SOMA VALOR (COMPENSACION) E EMPLEADO PARA OS PERIODOS       *
010060      *    ATUAL E ANTERIOR, RESTRITO AO NEGOCIO EM WS-NEGOCIO-ATUAL   *
010070      *    QUANDO ESTE NAO ESTIVER EM BRANCO (USADO PELO 3100 TAMBEM)  *
010080      *----------------------------------------------------------------*
010090       3010-ACUMULA-PERIODOS SECTION.
010100       3010.
010110      *    ZERA OS ACUMULADORES ANTES DE VARRER A TABELA MESTRE INTEIRA.
010120           MOVE ZEROS TO WA-TOTAL-ATUAL WA-TOTAL-ANTERIOR
010130                         WA-EMPL-ATUAL WA-EMPL-ANTERIOR.
010140           PERFORM 3011-ACUMULA-SE-NEGOCIO THRU 3011-ACUMULA-SE-NEGOCIO-FIM
010150              VARYING WS-I FROM 1 BY 1
010160                 UNTIL WS-I > WM-QTDE-REGISTROS.
010170
010180       3010-ACUMULA-PERIODOS-FIM.
010190           EXIT.
010200      *----------------------------------------------------------------*
010210      *------------------------------------------------------------------*
010220      *    CORPO DO PERFORM VARYING DE 3010 - SO ACUMULA O REGISTRO
010230      *    CORRENTE SE WS-NEGOCIO-ATUAL ESTIVER EM BRANCO (RESUMEN
010240      *    NACIONAL) OU BATER COM O NEGOCIO DO REGISTRO (RESUMEN POR
010250      *    NEGOCIO, CHAMADO DE 3101).
010260      *------------------------------------------------------------------*
010270       3011-ACUMULA-SE-NEGOCIO SECTION.
010280       3011.
010290           SET WM-IDX TO WS-I.
010300           IF WS-NEGOCIO-ATUAL = SPACES
010310                   OR WM-NEGOCIO (WM-IDX) = WS-NEGOCIO-ATUAL
010320               PERFORM 3020-ACUMULA-UM-REGISTRO
010330                  THRU 3020-ACUMULA-UM-REGISTRO-FIM
010340           END-IF.
010350
010360       3011-ACUMULA-SE-NEGOCIO-FIM.
010370           EXIT.
010380      *----------------------------------------------------------------*
010390      *------------------------------------------------------------------*
010400      *    SOMA WM-VALOR NO TOTAL ATUAL OU ANTERIOR (E NO EMPLEADO ATUAL
010410      *    OU ANTERIOR), CONFORME O PERIODO DO REGISTRO E O TIPO DE
010420      *    INDICADOR (88-LEVEL WK-IND-E-COMPENSACION / WK-IND-E-EMPLEADO
010430      *    DO COPY CMPDRES) - A CONVERSAO PARA MAIUSCULA ANTES DO TESTE
010440      *    EVAPTA DE PERDER REGISTRO POR CAIXA DIFERENTE NO ARQUIVO DE
010450      *    ORIGEM.
010460      *------------------------------------------------------------------*
010470       3020-ACUMULA-UM-REGISTRO SECTION.
010480       3020.
010490           MOVE WM-INDICADOR (WM-IDX) TO WK-IND-CONV.
010500           INSPECT WK-IND-CONV CONVERTING
010510               "abcdefghijklmnopqrstuvwxyz"
010520               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010530           IF WM-CODIGO-PERIODO (WM-IDX) = WP-PERIODO-ATUAL
010540               IF WK-IND-E-COMPENSACION
010550                   ADD WM-VALOR (WM-IDX) TO WA-TOTAL-ATUAL
010560               END-IF
010570               IF WK-IND-E-EMPLEADO
010580                   ADD WM-VALOR (WM-IDX) TO WA-EMPL-ATUAL
010590               END-IF
010600           END-IF.
010610           IF WM-CODIGO-PERIODO (WM-IDX) = WP-PERIODO-ANTERIOR
010620               IF WK-IND-E-COMPENSACION
010630                   ADD WM-VALOR (WM-IDX) TO WA-TOTAL-ANTERIOR
010640               END-IF
010650               IF WK-IND-E-EMPLEADO
010660                   ADD WM-VALOR (WM-IDX) TO WA-EMPL-ANTERIOR
010670               END-IF
010680           END-IF.
010690
010700       3020-ACUMULA-UM-REGISTRO-FIM.
010710           EXIT.
010720      *----------------------------------------------------------------*
010730      *    DIFERENCA (R5), VARIACAO % (R4) E MEDIA POR EMPREGADO (R6)  *
010740      *----------------------------------------------------------------*
010750       3090-CALCULA-RESUMO SECTION.
010760       3090.
010770      *    REGRA R5 - DIFERENCA SIMPLES ENTRE OS DOIS PERIODOS.
010780           COMPUTE WA-DIFERENCA = WA-TOTAL-ATUAL - WA-TOTAL-ANTERIOR.
010790           MOVE ZEROS TO WA-VARIACAO-PCT.
010800      *    REGRA R4 - VARIACAO PERCENTUAL SO SE CALCULA SE HOUVER BASE
010810      *    (PERIODO ANTERIOR DIFERENTE DE ZERO), SENAO FICA ZERADA.
010820           IF WA-TOTAL-ANTERIOR NOT = ZEROS
010830               COMPUTE WA-DIVISOR-TRABALHO ROUNDED =
010840                   (WA-TOTAL-ATUAL / WA-TOTAL-ANTERIOR) - 1
010850               COMPUTE WA-VARIACAO-PCT ROUNDED =
010860                   WA-DIVISOR-TRABALHO * 100
010870           END-IF.
010880      *    REGRA R6 - MEDIA POR EMPLEADO, USADA SO NO MODO PROMEDIO.
010890           MOVE ZEROS TO WA-MEDIA.
010900           IF WA-EMPL-ATUAL NOT = ZEROS
010910               COMPUTE WA-MEDIA ROUNDED = WA-TOTAL-ATUAL / WA-EMPL-ATUAL
010920           END-IF.
010930
010940       3090-CALCULA-RESUMO-FIM.
010950           EXIT.
010960      *----------------------------------------------------------------*
010970      *    RESUMEN POR NEGOCIO (UNIDAD 3) - MESMA LOGICA DO NACIONAL,  *
010980      *    PORTANTO RESTRITA A CADA NEGOCIO DO CATALOGO. NAO GERA      *
010990      *    LINHA PROPRIA NO RELATORIO - COMPOE O CABECALHO DE QUIEBRE  *
011000      *    DE CONTROLE DA TABLA DE RESULTADOS (WR-NEG-RESUMO)          *
011010      *----------------------------------------------------------------*
011020       3100-RESUMO-POR-NEGOCIO SECTION.
011030       3100.
011040           PERFORM 3101-RESUMO-1-NEGOCIO THRU 3101-RESUMO-1-NEGOCIO-FIM
011050              VARYING WS-I FROM 1 BY 1
011060                 UNTIL WS-I > WK-QTDE-NEGOCIOS.
011070           MOVE SPACES TO WS-NEGOCIO-ATUAL.
011080
011090       3100-RESUMO-POR-NEGOCIO-FIM.
011100           EXIT.
011110      *----------------------------------------------------------------*
011120      *------------------------------------------------------------------*
011130      *    CORPO DO PERFORM VARYING DE 3100 - REAPROVEITA 3010/3090 PARA
011140      *    CALCULAR O RESUMEN DE UM UNICO NEGOCIO E GUARDA O RESULTADO NA
011150      *    TABELA WK-RESNEG, QUE 4010-QUEBRA-NEGOCIO LE DEPOIS NA QUIEBRE
011160      *    DE CONTROLE DA TABLA DE RESULTADOS.
011170      *------------------------------------------------------------------*
011180       3101-RESUMO-1-NEGOCIO SECTION.
011190       3101.
011200      *    ISOLA O NEGOCIO DA VEZ EM WS-NEGOCIO-ATUAL ANTES DE CHAMAR
011210      *    3010/3090.
011220           SET WK-NEG-IDX TO WS-I.
011230           MOVE WK-NEGOCIO (WK-NEG-IDX) TO WS-NEGOCIO-ATUAL.
011240      *    REAPROVEITA 3010/3090 (MESMA LOGICA DO RESUMEN NACIONAL) MAS
011250      *    AGORA RESTRITA AO NEGOCIO CORRENTE.
011260           PERFORM 3010-ACUMULA-PERIODOS
011270              THRU 3010-ACUMULA-PERIODOS-FIM.
011280           PERFORM 3090-CALCULA-RESUMO
011290              THRU 3090-CALCULA-RESUMO-FIM.
011300           MOVE WA-TOTAL-ATUAL    TO WK-RESNEG-ATUAL (WS-I).
011310           MOVE WA-TOTAL-ANTERIOR TO WK-RESNEG-ANTERIOR (WS-I).
011320           MOVE WA-VARIACAO-PCT   TO WK-RESNEG-VARPCT (WS-I).
011330      *    GUARDA O RESULTADO NA TABELA WK-RESNEG - NAO IMPRIME NADA
011340      *    AQUI, QUEM IMPRIME E 4010-QUEBRA-NEGOCIO MAIS ADIANTE.
011350
011360       3101-RESUMO-1-NEGOCIO-FIM.
011370           EXIT.
011380      *----------------------------------------------------------------*
011390      *    UNIDAD 4 - TABLA DE RESULTADOS POR PUESTO (3300 EM DIANTE),  *
011400      *    TOTAL OU MEDIA POR EMPLEADO CONFORME O PARAMETRO (REGRA     *
011410      *    R6/R7) - EXPORTADA COMO RESULTS-TABLE COM QUIEBRE DE        *
011420      *    CONTROLE POR NEGOCIO (CABECALHO EM 4010-QUEBRA-NEGOCIO).    *
011430      *----------------------------------------------------------------*
011440       3300-TABLA-RESULTADOS SECTION.
011450       3300.
011460      *    PRIMEIRO ORDENA O CATALOGO DE PUESTOS POR NEGOCIO+NOME, PARA
011470      *    O RELATORIO SAIR AGRUPADO E PARA O QUIEBRE DE CONTROLE FUNCIONAR.
011480           PERFORM 3310-ORDENA-PUESTOS
011490              THRU 3310-ORDENA-PUESTOS-FIM.
011500      *    LINHA DE RESUMEN NACIONAL NO TOPO DO RELATORIO, ANTES DO
011510      *    DETALHE POR PUESTO.
011520           PERFORM 4040-IMPRIME-NACIONAL
011530              THRU 4040-IMPRIME-NACIONAL-FIM.
011540      *    UMA LINHA DE DETALHE POR PUESTO, NA ORDEM JA ORDENADA ACIMA.
011550           PERFORM 3301-IMPRIME-1-PUESTO THRU 3301-IMPRIME-1-PUESTO-FIM
011560              VARYING WS-I FROM 1 BY 1
011570                 UNTIL WS-I > WK-QTDE-PUESTOS.
011580
011590       3300-TABLA-RESULTADOS-FIM.
011600           EXIT.
011610      *----------------------------------------------------------------*
011620      *------------------------------------------------------------------*
011630      *    CORPO DO PERFORM VARYING DE 3300 - MONTA O RESUMEN DE UM PUESTO
011640      *    (NEGOCIO+PUESTO-ATUAL), APLICA O MODO PROMEDIO SE FOR O CASO
011650      *    (REGRA R6/R7) E CHAMA 4000 PARA IMPRIMIR A LINHA DE DETALHE.
011660      *------------------------------------------------------------------*
011670       3301-IMPRIME-1-PUESTO SECTION.
011680       3301.
011690           SET WK-PTO-IDX TO WS-I.
011700      *    ISOLA O NEGOCIO+PUESTO DA VEZ E ACUMULA OS VALORES DOS DOIS
011710      *    PERIODOS RESTRITOS A ELE.
011720           MOVE WK-PTO-NOME (WK-PTO-IDX)    TO WS-PUESTO-ATUAL.
011730           MOVE WK-PTO-NEGOCIO (WK-PTO-IDX) TO WS-NEGOCIO-ATUAL.
011740           PERFORM 3200-ACUMULA-PUESTO
011750              THRU 3200-ACUMULA-PUESTO-FIM.
011760      *    REGRA R6/R7 - SE O MODO FOR PROMEDIO, TROCA O TOTAL PELA
011770      *    MEDIA POR EMPLEADO ANTES DE CALCULAR A VARIACAO.
011780           IF WP-E-MODO-PROMEDIO
011790               PERFORM 3350-PROMEDIO
011800                  THRU 3350-PROMEDIO-FIM
011810           END-IF.
011820           PERFORM 3090-CALCULA-RESUMO
011830              THRU 3090-CALCULA-RESUMO-FIM.
011840      *    MONTA A LINHA DO RESULTS-TABLE (COPY CMPDRES) COM OS VALORES
011850      *    JA CALCULADOS E MANDA IMPRIMIR/EXPORTAR EM 4000.
011860           INITIALIZE RS-REGISTRO.
011870           MOVE WP-PERIODO-ATUAL     TO RS-PERIODO.
011880           MOVE WS-NEGOCIO-ATUAL     TO RS-NEGOCIO.
011890           MOVE WS-PUESTO-ATUAL      TO RS-PUESTO.
011900           MOVE WA-TOTAL-ATUAL       TO RS-TOTAL-COMPENSACION.
011910           MOVE WA-TOTAL-ANTERIOR    TO RS-TOTAL-ANTERIOR.
011920           MOVE WA-DIFERENCA         TO RS-DIFERENCIA-MONTO.
011930           MOVE WA-VARIACAO-PCT      TO RS-VARIACION-PORCENTUAL.
011940           MOVE WA-EMPL-ATUAL        TO RS-CANTIDAD-EMPLEADOS.
011950           MOVE WA-EMPL-ANTERIOR     TO RS-EMPLEADOS-ANTERIOR.
011960           PERFORM 4000-IMPRIME-DETALHE
011970              THRU 4000-IMPRIME-DETALHE-FIM.
011980
011990       3301-IMPRIME-1-PUESTO-FIM.
012000           EXIT.
012010      *----------------------------------------------------------------*
012020      *    ORDENA O CATALOGO DE PUESTOS POR NEGOCIO E DEPOIS PUESTO    *
012030      *    (BOLHA SIMPLES - TABELA PEQUENA, MAX 250 PUESTOS)           *
012040      *----------------------------------------------------------------*
012050       3310-ORDENA-PUESTOS SECTION.
012060       3310.
012070           PERFORM 3311-PASSADA-PUESTOS THRU 3311-PASSADA-PUESTOS-FIM
012080              VARYING WS-I FROM 1 BY 1
012090                 UNTIL WS-I >= WK-QTDE-PUESTOS.
012100
012110       3310-ORDENA-PUESTOS-FIM.
012120           EXIT.
012130      *----------------------------------------------------------------*
012140      *------------------------------------------------------------------*
012150      *    UMA PASSADA DA BOLHA DE 3310.
012160      *------------------------------------------------------------------*
012170       3311-PASSADA-PUESTOS SECTION.
012180       3311.
012190           PERFORM 3312-TROCA-PUESTOS THRU 3312-TROCA-PUESTOS-FIM
012200              VARYING WS-J FROM 1 BY 1
012210                 UNTIL WS-J > WK-QTDE-PUESTOS - WS-I.
012220
012230       3311-PASSADA-PUESTOS-FIM.
012240           EXIT.
012250      *----------------------------------------------------------------*
012260      *------------------------------------------------------------------*
012270      *    TROCA DE POSICAO (SWAP) DE DOIS PUESTOS ADJACENTES FORA DE
012280      *    ORDEM - COMPARA PRIMEIRO POR NEGOCIO E DEPOIS POR NOME DO
012290      *    PUESTO, PARA QUE O RELATORIO SAIA AGRUPADO POR NEGOCIO.
012300      *------------------------------------------------------------------*
012310       3312-TROCA-PUESTOS SECTION.
012320       3312.
012330           IF WK-PTO-NEGOCIO (WS-J) > WK-PTO-NEGOCIO (WS-J + 1)
012340               OR (WK-PTO-NEGOCIO (WS-J) = WK-PTO-NEGOCIO (WS-J + 1)
012350                   AND WK-PTO-NOME (WS-J) > WK-PTO-NOME (WS-J + 1))
012360               MOVE WK-PUESTO (WS-J) TO WK-PUESTO-AUX
012370               MOVE WK-PUESTO (WS-J + 1) TO WK-PUESTO (WS-J)
012380               MOVE WK-PUESTO-AUX TO WK-PUESTO (WS-J + 1)
012390           END-IF.
012400
012410       3312-TROCA-PUESTOS-FIM.
012420           EXIT.
012430      *----------------------------------------------------------------*
012440      *    SOMA VALOR E EMPLEADO PARA OS PERIODOS ATUAL/ANTERIOR,      *
012450      *    RESTRITO AO NEGOCIO+PUESTO EM WS-NEGOCIO-ATUAL/PUESTO-ATUAL *
012460      *----------------------------------------------------------------*
012470       3200-ACUMULA-PUESTO SECTION.
012480       3200.
012490      *    ZERA OS ACUMULADORES ANTES DE VARRER A TABELA MESTRE RESTRITA
012500      *    AO NEGOCIO+PUESTO CORRENTE.
012510           MOVE ZEROS TO WA-TOTAL-ATUAL WA-TOTAL-ANTERIOR
012520                         WA-EMPL-ATUAL WA-EMPL-ANTERIOR.
012530           PERFORM 3201-ACUMULA-SE-PUESTO THRU 3201-ACUMULA-SE-PUESTO-FIM
012540              VARYING WS-J FROM 1 BY 1
012550                 UNTIL WS-J > WM-QTDE-REGISTROS.
012560
012570       3200-ACUMULA-PUESTO-FIM.
012580           EXIT.
012590      *----------------------------------------------------------------*
012600      *------------------------------------------------------------------*
012610      *    CORPO DO PERFORM VARYING DE 3200 - SO ACUMULA O REGISTRO
012620      *    CORRENTE SE NEGOCIO E PUESTO BATEREM COM WS-NEGOCIO-ATUAL E
012630      *    WS-PUESTO-ATUAL.
012640      *------------------------------------------------------------------*
012650       3201-ACUMULA-SE-PUESTO SECTION.
012660       3201.
012670           SET WM-IDX TO WS-J.
012680           IF WM-NEGOCIO (WM-IDX) = WS-NEGOCIO-ATUAL
012690                   AND WM-PUESTO (WM-IDX) = WS-PUESTO-ATUAL
012700               PERFORM 3020-ACUMULA-UM-REGISTRO
012710                  THRU 3020-ACUMULA-UM-REGISTRO-FIM
012720           END-IF.
012730
012740       3201-ACUMULA-SE-PUESTO-FIM.
012750           EXIT.
012760      *----------------------------------------------------------------*
012770      *    UNIDAD 6 - RESUMEN DE INDICADORES POR NEGOCIO+PUESTO        *
012780      *    (CHAMADO N-0081) - CALCULADO EM MEMORIA (RI-REGISTRO), NAO  *
012790      *    GERA LINHA PROPRIA NA TABLA DE RESULTADOS NESTA VERSAO DO   *
012800      *    PROGRAMA (SO FICA DISPONIVEL PARA QUEM LER O RELATORIO).    *
012810      *----------------------------------------------------------------*
012820       3500-RESUMEN-INDICADORES SECTION.
012830       3500.
012840           PERFORM 3501-INDICADORES-1-PUESTO
012850              THRU 3501-INDICADORES-1-PUESTO-FIM
012860              VARYING WS-I FROM 1 BY 1
012870                 UNTIL WS-I > WK-QTDE-PUESTOS.
012880
012890       3500-RESUMEN-INDICADORES-FIM.
012900           EXIT.
012910      *----------------------------------------------------------------*
012920      *------------------------------------------------------------------*
012930      *    CORPO DO PERFORM VARYING DE 3500 - PARA CADA PUESTO DO
012940      *    CATALOGO, PERCORRE TODOS OS INDICADORES CATALOGADOS.
012950      *------------------------------------------------------------------*
012960       3501-INDICADORES-1-PUESTO SECTION.
012970       3501.
012980           SET WK-PTO-IDX TO WS-I.
012990           MOVE WK-PTO-NOME (WK-PTO-IDX)    TO WS-PUESTO-ATUAL.
013000           MOVE WK-PTO-NEGOCIO (WK-PTO-IDX) TO WS-NEGOCIO-ATUAL.
013010           PERFORM 3502-ACUMULA-1-INDICADOR
013020              THRU 3502-ACUMULA-1-INDICADOR-FIM
013030              VARYING WS-J FROM 1 BY 1
013040                 UNTIL WS-J > WK-QTDE-INDICADORES.
013050
013060       3501-INDICADORES-1-PUESTO-FIM.
013070           EXIT.
013080      *----------------------------------------------------------------*
013090      *------------------------------------------------------------------*
013100      *    CORPO DO PERFORM VARYING DE 3501 - CHAMA 3510 PARA UM INDICADOR
013110      *    ESPECIFICO DO PUESTO CORRENTE.
013120      *------------------------------------------------------------------*
013130       3502-ACUMULA-1-INDICADOR SECTION.
013140       3502.
013150           SET WK-IND-IDX TO WS-J.
013160           PERFORM 3510-ACUMULA-INDICADOR
013170              THRU 3510-ACUMULA-INDICADOR-FIM.
013180
013190       3502-ACUMULA-1-INDICADOR-FIM.
013200           EXIT.
013210      *----------------------------------------------------------------*
013220      *------------------------------------------------------------------*
013230      *    SOMA O VALOR DO INDICADOR WK-IND-IDX PARA O NEGOCIO+PUESTO
013240      *    CORRENTE, NOS PERIODOS ATUAL E ANTERIOR, E MONTA A LINHA
013250      *    RI-REGISTRO (COPY CMPDRES) COM A DIFERENCA E A VARIACAO %,
013260      *    MARCANDO O 88-LEVEL RI-E-POSITIVA/RI-E-NEGATIVA CONFORME O
013270      *    SINAL DA DIFERENCA - USADO DEPOIS PARA DECIDIR O SINAL IMPRESSO
013280      *    NA TABLA DE RESULTADOS.
013290      *------------------------------------------------------------------*
013300       3510-ACUMULA-INDICADOR SECTION.
013310       3510.
013320           MOVE ZEROS TO WA-TOTAL-ATUAL WA-TOTAL-ANTERIOR.
013330           PERFORM 3511-ACUMULA-SE-INDICADOR
013340              THRU 3511-ACUMULA-SE-INDICADOR-FIM
013350              VARYING WS-K FROM 1 BY 1
013360                 UNTIL WS-K > WM-QTDE-REGISTROS.
013370      *    MONTA A LINHA DO RESUMEN DE INDICADORES (RI-REGISTRO).
013380           MOVE WK-INDICADOR (WK-IND-IDX) TO RI-INDICADOR.
013390           MOVE WA-TOTAL-ATUAL            TO RI-VALOR-ACTUAL.
013400           MOVE WA-TOTAL-ANTERIOR         TO RI-VALOR-ANTERIOR.
013410           COMPUTE RI-DIFERENCIA = WA-TOTAL-ATUAL - WA-TOTAL-ANTERIOR.
013420           MOVE ZEROS TO RI-VARIACION-PORCENTUAL.
013430           IF WA-TOTAL-ANTERIOR NOT = ZEROS
013440               COMPUTE WA-DIVISOR-TRABALHO ROUNDED =
013450                   (WA-TOTAL-ATUAL / WA-TOTAL-ANTERIOR) - 1
013460               COMPUTE RI-VARIACION-PORCENTUAL ROUNDED =
013470                   WA-DIVISOR-TRABALHO * 100
013480           END-IF.
013490      *    88-LEVEL DE SINAL - USADO NA IMPRESSAO PARA ESCOLHER O
013500      *    SINAL/SETA DA VARIACAO (N-0081).
013510           IF RI-DIFERENCIA >= ZEROS
013520               SET RI-E-POSITIVA TO TRUE
013530           ELSE
013540               SET RI-E-NEGATIVA TO TRUE
013550           END-IF.
013560
013570       3510-ACUMULA-INDICADOR-FIM.
013580           EXIT.
013590      *----------------------------------------------------------------*
013600      *------------------------------------------------------------------*
013610      *    CORPO DO PERFORM VARYING DE 3510 - SO ACUMULA O REGISTRO
013620      *    CORRENTE SE NEGOCIO, PUESTO E INDICADOR BATEREM TODOS OS TRES
013630      *    COM A CHAVE CORRENTE.
013640      *------------------------------------------------------------------*
013650       3511-ACUMULA-SE-INDICADOR SECTION.
013660       3511.
013670           SET WM-IDX TO WS-K.
013680           IF WM-NEGOCIO (WM-IDX) = WS-NEGOCIO-ATUAL
013690                   AND WM-PUESTO (WM-IDX) = WS-PUESTO-ATUAL
013700                   AND WM-INDICADOR (WM-IDX) = WK-INDICADOR (WK-IND-IDX)
013710               IF WM-CODIGO-PERIODO (WM-IDX) = WP-PERIODO-ATUAL
013720                   ADD WM-VALOR (WM-IDX) TO WA-TOTAL-ATUAL
013730               END-IF
013740               IF WM-CODIGO-PERIODO (WM-IDX) = WP-PERIODO-ANTERIOR
013750                   ADD WM-VALOR (WM-IDX) TO WA-TOTAL-ANTERIOR
013760               END-IF
013770           END-IF.
013780
013790       3511-ACUMULA-SE-INDICADOR-FIM.
013800           EXIT.
013810      *----------------------------------------------------------------*
013820      *    MODO PROMEDIO (R6/R7) - SUBSTITUI OS TOTAIS PELA MEDIA POR  *
013830      *    EMPLEADO ANTES DE CALCULAR DIFERENCA/VARIACAO EM 3090       *
013840      *----------------------------------------------------------------*
013850       3350-PROMEDIO SECTION.
013860       3350.
013870      *    TROCA O TOTAL PELA MEDIA POR EMPLEADO, SEPARADAMENTE PARA
013880      *    O PERIODO ATUAL E O ANTERIOR (REGRA R6/R7, MODO PROMEDIO).
013890           IF WA-EMPL-ATUAL NOT = ZEROS
013900               COMPUTE WA-TOTAL-ATUAL ROUNDED =
013910                   WA-TOTAL-ATUAL / WA-EMPL-ATUAL
013920           ELSE
013930               MOVE ZEROS TO WA-TOTAL-ATUAL
013940           END-IF.
013950           IF WA-EMPL-ANTERIOR NOT = ZEROS
013960               COMPUTE WA-TOTAL-ANTERIOR ROUNDED =
013970                   WA-TOTAL-ANTERIOR / WA-EMPL-ANTERIOR
013980           ELSE
013990               MOVE ZEROS TO WA-TOTAL-ANTERIOR
014000           END-IF.
014010
014020       3350-PROMEDIO-FIM.
014030           EXIT.
014040      *----------------------------------------------------------------*
014050      *    UNIDAD 5 - MAPA DE CALOR DE VARIACAO % SEMANAL POR PUESTO   *
014060      *    (CHAMADO N-0161) - IMPRESSO LOGO APOS A TABLA DE RESULTADOS,*
014070      *    NO MESMO ARQUIVO, SEMPRE EM TOTAIS (INDEPENDENTE DO MODO    *
014080      *    PROMEDIO/TOTAL ESCOLHIDO PELO PARAMETRO).                   *
014090      *----------------------------------------------------------------*
014100       3400-MAPA-CALOR SECTION.
014110       3400.
014120           IF WT-CT-PAGINA = 0
014130               PERFORM 4020-CABECALHO-PAGINA
014140                  THRU 4020-CABECALHO-PAGINA-FIM
014150           END-IF.
014160           IF WT-CT-LINHAS >= WC-LINHAS-POR-PAGINA
014170               PERFORM 4020-CABECALHO-PAGINA
014180                  THRU 4020-CABECALHO-PAGINA-FIM
014190           END-IF.
014200      *    CABECALHO PROPRIO DO MAPA DE CALOR, SEPARADO DA TABLA DE
014210      *    RESULTADOS (CHAMADO N-0161) - SEMPRE EM TOTAIS, NUNCA EM
014220      *    MEDIA, MESMO QUE O PROGRAMA ESTEJA RODANDO EM MODO PROMEDIO.
014230           WRITE ARQ-RELTAB-REG FROM WR-SEP1.
014240           WRITE ARQ-RELTAB-REG FROM WR-CAB-MAPA.
014250           ADD 2 TO WT-CT-LINHAS.
014260      *    CHAMADO N-0241 - MONTA A TABLA DO MAPA, REORDENA POR NEGOCIO
014270      *    E VARIACAO ABSOLUTA E SO DEPOIS IMPRIME (ANTES IMPRIMIA NA
014280      *    MESMA ORDEM DA TABLA DE RESULTADOS, QUE E POR NOME DE PUESTO
014290      *    E NAO DIZIA NADA SOBRE QUAL VARIACAO PESAVA MAIS).
014300           MOVE ZEROS TO WK-QTDE-MAPA.
014310           PERFORM 3402-MONTA-1-ITEM-MAPA THRU 3402-MONTA-1-ITEM-MAPA-FIM
014320              VARYING WS-I FROM 1 BY 1
014330                 UNTIL WS-I > WK-QTDE-PUESTOS.
014340           PERFORM 3405-ORDENA-MAPA-CALOR THRU 3405-ORDENA-MAPA-CALOR-FIM.
014350           PERFORM 3401-IMPRIME-1-MAPA THRU 3401-IMPRIME-1-MAPA-FIM
014360              VARYING WS-I FROM 1 BY 1
014370                 UNTIL WS-I > WK-QTDE-MAPA.
014380
014390       3400-MAPA-CALOR-FIM.
014400           EXIT.
014410      *----------------------------------------------------------------*
014420      *------------------------------------------------------------------*
014430      *    CORPO DO PERFORM VARYING DE 3400 - CALCULA O VALOR DO PUESTO
014440      *    CORRENTE (SEMPRE EM TOTAIS, 3350-PROMEDIO NAO E CHAMADO AQUI)
014450      *    E GUARDA NA TABLA DO MAPA (WK-MAPA), JUNTO COM A VARIACAO
014460      *    PERCENTUAL ABSOLUTA QUE 3405 VAI USAR PARA ORDENAR.
014470      *------------------------------------------------------------------*
014480       3402-MONTA-1-ITEM-MAPA SECTION.
014490       3402.
014500           SET WK-PTO-IDX TO WS-I.
014510           MOVE WK-PTO-NOME (WK-PTO-IDX)    TO WS-PUESTO-ATUAL.
014520           MOVE WK-PTO-NEGOCIO (WK-PTO-IDX) TO WS-NEGOCIO-ATUAL.
014530           PERFORM 3200-ACUMULA-PUESTO
014540              THRU 3200-ACUMULA-PUESTO-FIM.
014550           PERFORM 3090-CALCULA-RESUMO
014560              THRU 3090-CALCULA-RESUMO-FIM.
014570           ADD 1 TO WK-QTDE-MAPA.
014580           SET WK-MC-IDX TO WK-QTDE-MAPA.
014590           MOVE WS-PUESTO-ATUAL      TO WK-MC-PUESTO (WK-MC-IDX).
014600           MOVE WS-NEGOCIO-ATUAL     TO WK-MC-NEGOCIO (WK-MC-IDX).
014610           MOVE WA-TOTAL-ATUAL       TO WK-MC-VALOR-ATUAL (WK-MC-IDX).
014620           MOVE WA-TOTAL-ANTERIOR    TO WK-MC-VALOR-ANTERIOR (WK-MC-IDX).
014630           MOVE WA-VARIACAO-PCT      TO WK-MC-VARPCT (WK-MC-IDX).
014640           MOVE WP-PERIODO-ATUAL     TO WK-MC-PERIODO-ATUAL (WK-MC-IDX).
014650           MOVE WP-PERIODO-ANTERIOR  TO WK-MC-PERIODO-ANTERIOR (WK-MC-IDX).
014660           IF WA-VARIACAO-PCT < ZEROS
014670               COMPUTE WK-MC-VARPCT-ABS (WK-MC-IDX) = WA-VARIACAO-PCT * -1
014680           ELSE
014690               MOVE WA-VARIACAO-PCT TO WK-MC-VARPCT-ABS (WK-MC-IDX)
014700           END-IF.
014710
014720       3402-MONTA-1-ITEM-MAPA-FIM.
014730           EXIT.
014740      *----------------------------------------------------------------*
014750      *    ORDENA A TABLA DO MAPA (UNIDAD 5) POR NEGOCIO ASCENDENTE E,   *
014760      *    DENTRO DO NEGOCIO, PELA VARIACAO PERCENTUAL ABSOLUTA          *
014770      *    DESCENDENTE - OS PUESTOS COM MAIOR IMPACTO NA SEMANA SAEM NO  *
014780      *    TOPO DO MAPA (BOLHA SIMPLES, MESMO JEITO DE 3310/3311/3312)   *
014790      *----------------------------------------------------------------*
014800       3405-ORDENA-MAPA-CALOR SECTION.
014810       3405.
014820           PERFORM 3406-PASSADA-MAPA THRU 3406-PASSADA-MAPA-FIM
014830              VARYING WS-I FROM 1 BY 1
014840                 UNTIL WS-I >= WK-QTDE-MAPA.
014850
014860       3405-ORDENA-MAPA-CALOR-FIM.
014870           EXIT.
014880      *----------------------------------------------------------------*
014890      *------------------------------------------------------------------*
014900      *    UMA PASSADA DA BOLHA DE 3405.
014910      *------------------------------------------------------------------*
014920       3406-PASSADA-MAPA SECTION.
014930       3406.
014940           PERFORM 3407-TROCA-MAPA THRU 3407-TROCA-MAPA-FIM
014950              VARYING WS-J FROM 1 BY 1
014960                 UNTIL WS-J > WK-QTDE-MAPA - WS-I.
014970
014980       3406-PASSADA-MAPA-FIM.
014990           EXIT.
015000      *----------------------------------------------------------------*
015010      *------------------------------------------------------------------*
015020      *    TROCA (SWAP) DE DOIS ITENS ADJACENTES FORA DE ORDEM - PRIMEIRO
015030      *    POR NEGOCIO, DEPOIS (DENTRO DO MESMO NEGOCIO) PELA VARIACAO
015040      *    ABSOLUTA, DA MAIOR PARA A MENOR.
015050      *------------------------------------------------------------------*
015060       3407-TROCA-MAPA SECTION.
015070       3407.
015080           IF WK-MC-NEGOCIO (WS-J) > WK-MC-NEGOCIO (WS-J + 1)
015090               OR (WK-MC-NEGOCIO (WS-J) = WK-MC-NEGOCIO (WS-J + 1)
015100                   AND WK-MC-VARPCT-ABS (WS-J) < WK-MC-VARPCT-ABS (WS-J + 1))
015110               MOVE WK-MAPA (WS-J) TO WK-MAPA-AUX
015120               MOVE WK-MAPA (WS-J + 1) TO WK-MAPA (WS-J)
015130               MOVE WK-MAPA-AUX TO WK-MAPA (WS-J + 1)
015140           END-IF.
015150
015160       3407-TROCA-MAPA-FIM.
015170           EXIT.
015180      *----------------------------------------------------------------*
015190       3401-IMPRIME-1-MAPA SECTION.
015200       3401.
015210           SET WK-MC-IDX TO WS-I.
015220      *    A TABLA JA VEM PRONTA (VALORES E VARIACAO) DE 3402, SO FALTA
015230      *    MONTAR A LINHA DE IMPRESSAO NA ORDEM QUE 3405 DEIXOU.
015240           MOVE WK-MC-PUESTO (WK-MC-IDX)            TO MC-PUESTO.
015250           MOVE WK-MC-NEGOCIO (WK-MC-IDX)           TO MC-NEGOCIO.
015260           MOVE WK-MC-VALOR-ATUAL (WK-MC-IDX)       TO MC-VALOR-SEMANA-ACTUAL.
015270           MOVE WK-MC-VALOR-ANTERIOR (WK-MC-IDX)    TO MC-VALOR-SEMANA-ANTERIOR.
015280           MOVE WK-MC-VARPCT (WK-MC-IDX)            TO MC-VARIACION-PORCENTUAL.
015290           MOVE WK-MC-PERIODO-ATUAL (WK-MC-IDX)     TO MC-PERIODO-ACTUAL.
015300           MOVE WK-MC-PERIODO-ANTERIOR (WK-MC-IDX)  TO MC-PERIODO-ANTERIOR.
015310      *    A LINHA DO MAPA USA O MESMO LAYOUT DE DETALHE DA TABLA
015320      *    (WR-DET1), SO QUE COM A VARIACAO-MONTO SEMPRE ZERADA (O MAPA
015330      *    SO MOSTRA PERCENTUAL, NAO VALOR).
015340           MOVE MC-PUESTO           TO WR-DET-PUESTO.
015350           MOVE MC-NEGOCIO          TO WR-DET-NEGOCIO.
015360           MOVE MC-VALOR-SEMANA-ACTUAL   TO WR-DET-ACTUAL.
015370           MOVE MC-VALOR-SEMANA-ANTERIOR TO WR-DET-ANTERIOR.
015380           MOVE ZEROS               TO WR-DET-VARMONTO.
015390           MOVE MC-VARIACION-PORCENTUAL  TO WR-DET-VARPCT.
015400           IF WT-CT-LINHAS >= WC-LINHAS-POR-PAGINA
015410               PERFORM 4020-CABECALHO-PAGINA
015420                  THRU 4020-CABECALHO-PAGINA-FIM
015430           END-IF.
015440           WRITE ARQ-RELTAB-REG FROM WR-DET1.
015450           ADD 1 TO WT-CT-LINHAS.
015460
015470       3401-IMPRIME-1-MAPA-FIM.
015480           EXIT.
015490      *----------------------------------------------------------------*
015500      *----------------------------------------------------------------*
015510      *    LINHA DE DETALHE DA TABLA DE RESULTADOS, COM QUIEBRE DE     *
015520      *    CONTROLE QUANDO MUDA O NEGOCIO (FEITO EM 4010)              *
015530      *----------------------------------------------------------------*
015540       4000-IMPRIME-DETALHE SECTION.
015550       4000.
015560      *    FORCA O PRIMEIRO CABECALHO DE PAGINA ANTES DA PRIMEIRA LINHA.
015570           IF WT-CT-PAGINA = 0
015580               PERFORM 4020-CABECALHO-PAGINA
015590                  THRU 4020-CABECALHO-PAGINA-FIM
015600           END-IF.
015610      *    QUIEBRE DE CONTROLE POR NEGOCIO (CHAMADO N-0190) - SO DISPARA
015620      *    QUANDO O NEGOCIO DA LINHA MUDA EM RELACAO A ULTIMA IMPRESSA.
015630           IF WS-NEGOCIO-ATUAL NOT = WS-ULTIMO-NEGOCIO
015640               PERFORM 4010-QUEBRA-NEGOCIO
015650                  THRU 4010-QUEBRA-NEGOCIO-FIM
015660           END-IF.
015670           IF WT-CT-LINHAS >= WC-LINHAS-POR-PAGINA
015680               PERFORM 4020-CABECALHO-PAGINA
015690                  THRU 4020-CABECALHO-PAGINA-FIM
015700           END-IF.
015710      *    MONTA E IMPRIME A LINHA DE DETALHE PROPRIAMENTE DITA.
015720           MOVE RS-PUESTO                 TO WR-DET-PUESTO.
015730           MOVE RS-NEGOCIO                TO WR-DET-NEGOCIO.
015740           MOVE RS-TOTAL-COMPENSACION     TO WR-DET-ACTUAL.
015750           MOVE RS-TOTAL-ANTERIOR         TO WR-DET-ANTERIOR.
015760           MOVE RS-DIFERENCIA-MONTO       TO WR-DET-VARMONTO.
015770           MOVE RS-VARIACION-PORCENTUAL   TO WR-DET-VARPCT.
015780           WRITE ARQ-RELTAB-REG FROM WR-DET1.
015790           ADD 1 TO WT-CT-LINHAS.
015800
015810       4000-IMPRIME-DETALHE-FIM.
015820           EXIT.
015830      *----------------------------------------------------------------*
015840      *    CABECALHO DE QUIEBRE DE CONTROLE AO MUDAR O NEGOCIO,        *
015850      *    INCLUI O RESUMEN: $ ATUAL/ANTERIOR/VAR% CALCULADO EM 3100   *
015860      *----------------------------------------------------------------*
015870       4010-QUEBRA-NEGOCIO SECTION.
015880       4010.
015890      *    LINHA DE TITULO DO NEGOCIO NOVO.
015900           MOVE WS-NEGOCIO-ATUAL TO WR-NEG-NOME.
015910           WRITE ARQ-RELTAB-REG FROM WR-CAB-NEGOCIO.
015920           ADD 1 TO WT-CT-LINHAS.
015930      *    BUSCA O RESUMEN DO NEGOCIO (JA CALCULADO EM 3100/3101) PARA
015940      *    IMPRIMIR LOGO ABAIXO DO TITULO.
015950           MOVE "N" TO WS-ACHOU.
015960           PERFORM 4011-TESTA-NEG-RESUMO THRU 4011-TESTA-NEG-RESUMO-FIM
015970              VARYING WS-J FROM 1 BY 1
015980                 UNTIL WS-J > WK-QTDE-NEGOCIOS OR WS-JA-EXISTE.
015990           IF WS-JA-EXISTE
016000               MOVE WK-RESNEG-ATUAL (WK-NEG-IDX)    TO WR-NEGRES-ACTUAL
016010               MOVE WK-RESNEG-ANTERIOR (WK-NEG-IDX) TO WR-NEGRES-ANTERIOR
016020               MOVE WK-RESNEG-VARPCT (WK-NEG-IDX)   TO WR-NEGRES-VARPCT
016030               WRITE ARQ-RELTAB-REG FROM WR-NEG-RESUMO
016040               ADD 1 TO WT-CT-LINHAS
016050           END-IF.
016060      *    CABECALHO DE COLUNAS DO DETALHE, REPETIDO A CADA QUIEBRE.
016070           WRITE ARQ-RELTAB-REG FROM WR-CAB4.
016080           ADD 1 TO WT-CT-LINHAS.
016090           MOVE WS-NEGOCIO-ATUAL TO WS-ULTIMO-NEGOCIO.
016100
016110       4010-QUEBRA-NEGOCIO-FIM.
016120           EXIT.
016130      *----------------------------------------------------------------*
016140      *------------------------------------------------------------------*
016150      *    CORPO DO PERFORM VARYING DE 4010 - PROCURA NO CATALOGO
016160      *    WK-NEGOCIO O NEGOCIO DA QUIEBRE CORRENTE, PARA ACHAR A POSICAO
016170      *    DO RESUMEN JA CALCULADO EM WK-RESNEG.
016180      *------------------------------------------------------------------*
016190       4011-TESTA-NEG-RESUMO SECTION.
016200       4011.
016210           SET WK-NEG-IDX TO WS-J.
016220           IF WK-NEGOCIO (WK-NEG-IDX) = WS-NEGOCIO-ATUAL
016230               MOVE "S" TO WS-ACHOU
016240           END-IF.
016250
016260       4011-TESTA-NEG-RESUMO-FIM.
016270           EXIT.
016280      *----------------------------------------------------------------*
016290      *    CABECALHO DE PAGINA - REINICIA CONTADOR DE LINHAS           *
016300      *----------------------------------------------------------------*
016310       4020-CABECALHO-PAGINA SECTION.
016320       4020.
016330      *    NUMERA A PAGINA E MONTA O CABECALHO (3 LINHAS) COM DATA/HORA
016340      *    DO SISTEMA E O PERIODO QUE ESTA SENDO RESUMIDO.
016350           ADD 1 TO WT-CT-PAGINA.
016360           MOVE WT-CT-PAGINA        TO WR-CAB-PAGINA.
016370           MOVE WP-PERIODO-ATUAL    TO WR-CAB-PERIODO.
016380           MOVE WS-SIS-HOR          TO HOR.
016390           MOVE WS-SIS-MIN          TO MINUTO.
016400           MOVE WS-SIS-SEG          TO SEGUNDO.
016410           WRITE ARQ-RELTAB-REG FROM WR-CAB1 AFTER ADVANCING PAGE.
016420           WRITE ARQ-RELTAB-REG FROM WR-SEP1.
016430           WRITE ARQ-RELTAB-REG FROM WR-CAB3.
016440           WRITE ARQ-RELTAB-REG FROM WR-SEP1.
016450           MOVE ZEROS TO WT-CT-LINHAS.
016460
016470       4020-CABECALHO-PAGINA-FIM.
016480           EXIT.
016490      *----------------------------------------------------------------*
016500      *    LINHA DO RESUMEN NACIONAL, IMPRESSA NO TOPO DA TABLA        *
016510      *----------------------------------------------------------------*
016520       4040-IMPRIME-NACIONAL SECTION.
016530       4040.
016540      *    SEMPRE FORCA PAGINA NOVA - O RESUMEN NACIONAL SO APARECE NO
016550      *    TOPO DA TABLA DE RESULTADOS.
016560           PERFORM 4020-CABECALHO-PAGINA
016570              THRU 4020-CABECALHO-PAGINA-FIM.
016580           WRITE ARQ-RELTAB-REG FROM WR-NAC1.
016590           ADD 1 TO WT-CT-LINHAS.
016600
016610       4040-IMPRIME-NACIONAL-FIM.
016620           EXIT.
016630      *----------------------------------------------------------------*
016640      *    ENCERRAMENTO - FECHA ARQUIVOS                               *
016650      *----------------------------------------------------------------*
016660       8000-FINALIZA SECTION.
016670       8000.
016680           CLOSE ARQ-MESTRE.
016690      *    FECHA OS TRES ARQUIVOS NA ORDEM INVERSA DA ABERTURA, NO JEITO
016700      *    DA CASA.
016710           CLOSE ARQ-PARM.
016720           CLOSE ARQ-RELTAB.
016730
016740       8000-FINALIZA-FIM.
016750           EXIT.
